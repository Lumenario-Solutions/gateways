000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGDUPCK.                                                
000500 AUTHOR.         S OMBATI.                                                
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   11 JUN 1992.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : CALLED SUBROUTINE - GUARD AGAINST THE SAME                 
001200*              PAYMENT BEING SUBMITTED TWICE WITHIN FIVE                  
001300*              MINUTES.  LOADS TRANSACTION-MASTER INTO STORAGE            
001400*              ON ITS FIRST CALL AND KEEPS IT THERE FOR THE               
001500*              LIFE OF THE RUN - CALLERS PAY FOR THE LOAD ONCE.           
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MPG011 - TNJOKA   - 11/06/1992 - INITIAL VERSION.                       
002100*-----------------------------------------------------------------        
002200* MPG029 - SOMBATI  - 30/06/1996 - HONOUR AN OPTIONAL REFERENCE ON        
002300*                     THE CANDIDATE - TWO BATCHES OF THE SAME             
002400*                     AMOUNT/PHONE UNDER DIFFERENT REFERENCES ARE         
002500*                     NOT DUPLICATES.                                     
002600*-----------------------------------------------------------------        
002700* MPG028 - TNJOKA   - 30/11/1999 - Y2K REVIEW: WK-C-DUPK-I-RUN-           
002800*                     TIMESTAMP AND THE LEDGER'S OWN TXN-DATE ARE         
002900*                     BOTH FULL 4-DIGIT-YEAR FIELDS.  NO CHANGE           
003000*                     REQUIRED.                                           
003100*-----------------------------------------------------------------        
003200* MPG037 - RWANJIRU - 25/09/2002 - THE LEDGER IS NOW LOADED ONCE          
003300*                     PER RUN INSTEAD OF ONCE PER CALL - ON A             
003400*                     BUSY EVENING THE REPEATED RE-READ OF                
003500*                     TRANSACTION-MASTER WAS THE SLOWEST PART OF          
003600*                     THE WHOLE STK-REQUEST PIPELINE.                     
003700*-----------------------------------------------------------------        
003800 EJECT                                                                    
003900*****************************                                             
004000 ENVIRONMENT DIVISION.                                                    
004100*****************************                                             
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.  IBM-AS400.                                             
004400 OBJECT-COMPUTER.  IBM-AS400.                                             
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004600*                                                                         
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT TRANSACTION-MASTER ASSIGN TO DATABASE-TRNMAST                 
005000            ORGANIZATION     IS SEQUENTIAL                                
005100            FILE STATUS      IS WK-C-FILE-STATUS.                         
005200*                                                                         
005300*****************                                                         
005400 DATA DIVISION.                                                           
005500*****************                                                         
005600 FILE SECTION.                                                            
005700***************                                                           
005800 FD  TRANSACTION-MASTER                                                   
005900     LABEL RECORDS ARE OMITTED                                            
006000     DATA RECORD IS TM-IN-RECORD.                                         
006100 01  TM-IN-RECORD.                                                        
006200     05  FILLER                  PIC X(357).                              
006300*                                                                         
006400*************************                                                 
006500 WORKING-STORAGE SECTION.                                                 
006600*************************                                                 
006700 01  FILLER                  PIC X(24) VALUE                              
006800     "** PROGRAM MPGDUPCK **".                                            
006900                                                                          
007000 77  WK-C-LOAD-SWITCH           PIC X(01) VALUE "N".                      
007100     88  WK-C-ALREADY-LOADED            VALUE "Y".                        
007200                                                                          
007300 01  WK-N-DUPCK-COUNTERS.                                                 
007400     05  WK-N-SCANNED-CT         COMP PIC S9(08) VALUE ZERO.              
007500     05  FILLER                  PIC X(06) VALUE SPACES.                  
007600                                                                          
007700* ------------- IN-MEMORY LEDGER TABLE (SHARED) ------------------        
007800     COPY MPGTXTB.                                                        
007900                                                                          
008000* ----------- TRANSACTION RECORD STAGING (SHARED) ----------------        
008100     COPY MPGTXNR.                                                        
008200                                                                          
008300* ---------- RUN-TIMESTAMP-MINUS-N-MINUTES WORK AREA -------------        
008400     COPY MPGAGEW.                                                        
008500                                                                          
008600* ------------------ PROGRAM WORKING STORAGE --------------------*        
008700     COPY MPGCOMW.                                                        
008800                                                                          
008900 LINKAGE SECTION.                                                         
009000*******************                                                       
009100     COPY MPGDUPK.                                                        
009200                                                                          
009300 EJECT                                                                    
009400 PROCEDURE DIVISION USING WK-C-DUPK-RECORD.                               
009500*********************************************                             
009600 MAIN-MODULE.                                                             
009700     IF NOT WK-C-ALREADY-LOADED                                           
009800        PERFORM A000-LOAD-LEDGER-TABLE                                    
009900           THRU A099-LOAD-LEDGER-TABLE-EX                                 
010000        SET WK-C-ALREADY-LOADED TO TRUE                                   
010100     END-IF.                                                              
010200     PERFORM B000-CHECK-DUPLICATE                                         
010300        THRU B099-CHECK-DUPLICATE-EX.                                     
010400     GOBACK.                                                              
010500                                                                          
010600*-----------------------------------------------------------------        
010700 A000-LOAD-LEDGER-TABLE.                                                  
010800*-----------------------------------------------------------------        
010900     MOVE SPACES TO WK-TXN-TABLE.                                         
011000     OPEN INPUT TRANSACTION-MASTER.                                       
011100     IF NOT WK-C-SUCCESSFUL                                               
011200        DISPLAY "MPGDUPCK - OPEN FILE ERROR - TRNMAST"                    
011300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
011400        GO TO Y900-ABNORMAL-TERMINATION                                   
011500     END-IF.                                                              
011600     PERFORM A100-LOAD-ONE-ENTRY                                          
011700        THRU A199-LOAD-ONE-ENTRY-EX                                       
011800        UNTIL WK-C-EOF-TXN.                                               
011900     CLOSE TRANSACTION-MASTER.                                            
012000 A099-LOAD-LEDGER-TABLE-EX.                                               
012100     EXIT.                                                                
012200                                                                          
012300*-----------------------------------------------------------------        
012400 A100-LOAD-ONE-ENTRY.                                                     
012500*-----------------------------------------------------------------        
012600     READ TRANSACTION-MASTER INTO MPG-TXN-RECORD                          
012700        AT END                                                            
012800           MOVE "Y" TO WK-C-EOF-TXN-SW                                    
012900           GO TO A199-LOAD-ONE-ENTRY-EX                                   
013000     END-READ.                                                            
013100     IF WK-N-TXN-COUNT < WK-N-TXN-MAX                                     
013200        ADD 1 TO WK-N-TXN-COUNT                                           
013300        MOVE MPG-TXN-RECORD TO WK-TXN-ENTRY(WK-N-TXN-COUNT)               
013400     ELSE                                                                 
013500        SET WK-C-TXN-TABLE-IS-FULL TO TRUE                                
013600     END-IF.                                                              
013700 A199-LOAD-ONE-ENTRY-EX.                                                  
013800     EXIT.                                                                
013900                                                                          
014000*-----------------------------------------------------------------        
014100* B000-CHECK-DUPLICATE - SCAN THE STORED LEDGER FOR A MATCH.              
014200*-----------------------------------------------------------------        
014300 B000-CHECK-DUPLICATE.                                                    
014400     MOVE "N" TO WK-C-DUPK-O-DUPLICATE-IND.                               
014500     MOVE SPACES TO WK-C-DUPK-O-EXISTING-TXN-ID.                          
014600     MOVE WK-C-DUPK-I-RUN-TIMESTAMP TO WK-C-RUN-TIMESTAMP.                
014700     MOVE 5 TO WK-N-AGE-I-MINUTES.                                        
014800     PERFORM Z800-COMPUTE-CUTOFF-TS                                       
014900        THRU Z809-COMPUTE-CUTOFF-TS-EX.                                   
015000     MOVE WK-N-AGE-O-CUTOFF-TS TO WK-C-MIN5-CUTOFF.                       
015100     PERFORM B100-SCAN-ONE-ENTRY                                          
015200        THRU B199-SCAN-ONE-ENTRY-EX                                       
015300        VARYING WK-IX-TXN FROM 1 BY 1                                     
015400        UNTIL WK-IX-TXN > WK-N-TXN-COUNT                                  
015500           OR WK-C-DUPK-IS-DUPLICATE.                                     
015600 B099-CHECK-DUPLICATE-EX.                                                 
015700     EXIT.                                                                
015800                                                                          
015900*-----------------------------------------------------------------        
016000* B100-SCAN-ONE-ENTRY - THE DUPLICATE TEST ITSELF.                        
016100*-----------------------------------------------------------------        
016200 B100-SCAN-ONE-ENTRY.                                                     
016300     ADD 1 TO WK-N-SCANNED-CT.                                            
016400     MOVE WK-TXN-ENTRY(WK-IX-TXN) TO MPG-TXN-RECORD.                      
016500     IF MPG-TXN-CLIENT-ID = WK-C-DUPK-I-CLIENT-ID                         
016600        AND MPG-TXN-PHONE = WK-C-DUPK-I-PHONE                             
016700        AND MPG-TXN-AMOUNT = WK-C-DUPK-I-AMOUNT                           
016800        AND MPG-TXN-CREATED NOT < WK-C-MIN5-CUTOFF                        
016900        AND (MPG-TXN-PENDING OR MPG-TXN-PROCESSING                        
017000              OR MPG-TXN-SUCCESSFUL)                                      
017100        AND (WK-C-DUPK-I-REFERENCE = SPACES                               
017200              OR MPG-TXN-REFERENCE = WK-C-DUPK-I-REFERENCE)               
017300        MOVE "Y" TO WK-C-DUPK-O-DUPLICATE-IND                             
017400        MOVE MPG-TXN-ID TO WK-C-DUPK-O-EXISTING-TXN-ID                    
017500     END-IF.                                                              
017600 B199-SCAN-ONE-ENTRY-EX.                                                  
017700     EXIT.                                                                
017800                                                                          
017900*-----------------------------------------------------------------        
018000 Y900-ABNORMAL-TERMINATION.                                               
018100*-----------------------------------------------------------------        
018200     CLOSE TRANSACTION-MASTER.                                            
018300     GOBACK.                                                              
018400                                                                          
018500*-----------------------------------------------------------------        
018600* Z800-COMPUTE-CUTOFF-TS / Z810-BORROW-DAY / Z820-DAYS-IN-MONTH           
018700* ARE CARRIED IN FROM MPGAGEC - SEE THAT COPYBOOK FOR THE                 
018800* CALENDAR-BORROW LOGIC ITSELF.                                           
018900*-----------------------------------------------------------------        
019000     COPY MPGAGEC.                                                        
019100                                                                          
019200******************************************************************        
019300*************** END OF PROGRAM SOURCE - MPGDUPCK ***************          
019400******************************************************************        
