000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGRECON.                                                
000500 AUTHOR.         T NJOKA.                                                 
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   15 MAY 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : BATCH DRIVER - SCAN TRANSACTION-MASTER FOR TWO             
001200*              KINDS OF LEDGER TROUBLE - A PENDING TRANSACTION            
001300*              NEVER CALLED BACK, AND A SUCCESSFUL TRANSACTION            
001400*              WITH NO RECEIPT NUMBER - AND WRITE AN ISSUES AND           
001500*              RECOMMENDATIONS REPORT FOR THE RECONCILIATION              
001600*              CLERKS.                                                    
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* MPG013 - TNJOKA   - 15/05/1991 - INITIAL VERSION.                       
002200*-----------------------------------------------------------------        
002300* MPG027 - TNJOKA   - 15/12/1998 - Y2K REVIEW: ALL TIMESTAMP              
002400*                     FIELDS ARE FULL 4-DIGIT-YEAR.  NO CHANGE            
002500*                     REQUIRED.                                           
002600*-----------------------------------------------------------------        
002700* MPG031 - SOMBATI  - 01/03/2002 - CALLBACK-TIMEOUT WINDOW                
002800*                     RAISED FROM 5 TO 10 MINUTES - THE OLD               
002900*                     WINDOW WAS FLAGGING TRANSACTIONS THAT THE           
003000*                     SWEEP JOB HAD NOT EVEN HAD A CHANCE TO              
003100*                     LOOK AT YET.                                        
003200*-----------------------------------------------------------------        
003300* MPG039 - RWANJIRU - 27/09/2002 - RECON-REPORT NOW WRITTEN TO            
003400*                     PRINT RATHER THAN THE JOB LOG, TO MATCH             
003500*                     THE SWEEP JOB'S OWN REPORT CHANGE.                  
003600*-----------------------------------------------------------------        
003700 EJECT                                                                    
003800*****************************                                             
003900 ENVIRONMENT DIVISION.                                                    
004000*****************************                                             
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.  IBM-AS400.                                             
004300 OBJECT-COMPUTER.  IBM-AS400.                                             
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004500*                                                                         
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT TRANSACTION-MASTER ASSIGN TO DATABASE-TRNMAST                 
004900            ORGANIZATION     IS SEQUENTIAL                                
005000            FILE STATUS      IS WK-C-FILE-STATUS.                         
005100     SELECT RECON-REPORT ASSIGN TO DATABASE-RCNRPT                        
005200            ORGANIZATION     IS LINE SEQUENTIAL                           
005300            FILE STATUS      IS WK-C-FILE-STATUS.                         
005400*                                                                         
005500*****************                                                         
005600 DATA DIVISION.                                                           
005700*****************                                                         
005800 FILE SECTION.                                                            
005900***************                                                           
006000 FD  TRANSACTION-MASTER                                                   
006100     LABEL RECORDS ARE OMITTED                                            
006200     DATA RECORD IS TM-IN-RECORD.                                         
006300 01  TM-IN-RECORD.                                                        
006400     05  FILLER                  PIC X(357).                              
006500*                                                                         
006600 FD  RECON-REPORT                                                         
006700     LABEL RECORDS ARE OMITTED                                            
006800     DATA RECORD IS RC-OUT-LINE.                                          
006900 01  RC-OUT-LINE                 PIC X(80).                               
007000*                                                                         
007100*************************                                                 
007200 WORKING-STORAGE SECTION.                                                 
007300*************************                                                 
007400 01  FILLER                  PIC X(24) VALUE                              
007500     "** PROGRAM MPGRECON **".                                            
007600                                                                          
007700 01  WK-C-RECON-FILTER.                                                   
007800     05  WK-C-FILTER-CLIENT-ID   PIC X(32) VALUE SPACES.                  
007900     05  WK-N-FILTER-FROM-DATE   PIC 9(08) VALUE ZEROES.                  
008000     05  WK-N-FILTER-TO-DATE     PIC 9(08) VALUE ZEROES.                  
008100     05  FILLER                  PIC X(04) VALUE SPACES.                  
008200                                                                          
008300 77  WK-C-TIMEOUT-CUTOFF         PIC 9(14) VALUE ZEROES.                  
008400                                                                          
008500 01  WK-N-TOTALS.                                                         
008600     05  WK-N-READ-CT            COMP PIC S9(08) VALUE ZERO.              
008700     05  WK-N-SUCCESSFUL-CT      COMP PIC S9(08) VALUE ZERO.              
008800     05  WK-N-FAILED-CT          COMP PIC S9(08) VALUE ZERO.              
008900     05  WK-N-PENDING-CT         COMP PIC S9(08) VALUE ZERO.              
009000     05  WK-N-TIMEOUT-ISSUE-CT   COMP PIC S9(08) VALUE ZERO.              
009100     05  WK-N-RECEIPT-ISSUE-CT   COMP PIC S9(08) VALUE ZERO.              
009200     05  FILLER                  PIC X(04) VALUE SPACES.                  
009300                                                                          
009400* ------------------- RECON-REPORT PRINT LINES -------------------        
009500 01  WK-PRT-HEADING-LINE.                                                 
009600     05  FILLER                  PIC X(24) VALUE                          
009700         "LEDGER RECONCILIATION RE".                                      
009800     05  FILLER                  PIC X(06) VALUE                          
009900         "PORT  ".                                                        
010000     05  FILLER                  PIC X(10) VALUE " RUN DATE ".            
010100     05  WK-PRT-H-RUN-DATE       PIC 9(08).                               
010200     05  FILLER                  PIC X(32) VALUE SPACES.                  
010300                                                                          
010400 01  WK-PRT-DETAIL-LINE.                                                  
010500     05  WK-PRT-D-TXN-ID         PIC X(32).                               
010600     05  FILLER                  PIC X(02) VALUE SPACES.                  
010700     05  WK-PRT-D-ISSUE-TYPE     PIC X(16).                               
010800     05  WK-PRT-D-DESC           PIC X(30).                               
010900                                                                          
011000 01  WK-PRT-SUMMARY-LINE.                                                 
011100     05  WK-PRT-S-LABEL          PIC X(20).                               
011200     05  WK-PRT-S-VALUE          PIC ZZZ,ZZ9.                             
011300     05  FILLER                  PIC X(53) VALUE SPACES.                  
011400                                                                          
011500 01  WK-PRT-RECOMMEND-LINE.                                               
011600     05  WK-PRT-R-TEXT           PIC X(80).                               
011700     05  FILLER                  PIC X(04) VALUE SPACES.                  
011800                                                                          
011900 01  WK-N-RECOMMEND-WORK.                                                 
012000     05  WK-N-RECOMMEND-ED       PIC ZZZ9.                                
012100     05  FILLER                  PIC X(06) VALUE SPACES.                  
012200                                                                          
012300* ----------- TRANSACTION RECORD STAGING (SHARED) ----------------        
012400     COPY MPGTXNR.                                                        
012500* ---------- RUN-TIMESTAMP-MINUS-N-MINUTES WORK AREA -------------        
012600     COPY MPGAGEW.                                                        
012700* ------------------ PROGRAM WORKING STORAGE --------------------*        
012800     COPY MPGCOMW.                                                        
012900                                                                          
013000 EJECT                                                                    
013100 PROCEDURE DIVISION.                                                      
013200*********************                                                     
013300 MAIN-MODULE.                                                             
013400     PERFORM A000-INITIALIZE                                              
013500        THRU A099-INITIALIZE-EX.                                          
013600     PERFORM B000-PROCESS-TRANSACTIONS                                    
013700        THRU B099-PROCESS-TRANSACTIONS-EX.                                
013800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
013900        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
014000     STOP RUN.                                                            
014100                                                                          
014200*-----------------------------------------------------------------        
014300* A000-INITIALIZE - NOTE WK-C-FILTER-CLIENT-ID AND THE FROM/TO            
014400* DATE PAIR ABOVE ARE WHERE AN OPTIONAL CLIENT OR DATE-RANGE              
014500* FILTER WOULD BE SUPPLIED - LEFT BLANK/ZERO HERE MEANS THE               
014600* WHOLE LEDGER IS SCANNED, WHICH IS ALL THIS SHOP HAS EVER                
014700* ASKED THE JOB TO DO.                                                    
014800*-----------------------------------------------------------------        
014900 A000-INITIALIZE.                                                         
015000*-----------------------------------------------------------------        
015100     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                             
015200     ACCEPT WK-C-RUN-TIME FROM TIME.                                      
015300     MOVE 10 TO WK-N-AGE-I-MINUTES.                                       
015400     PERFORM Z800-COMPUTE-CUTOFF-TS                                       
015500        THRU Z809-COMPUTE-CUTOFF-TS-EX.                                   
015600     MOVE WK-N-AGE-O-CUTOFF-TS TO WK-C-TIMEOUT-CUTOFF.                    
015700     OPEN INPUT TRANSACTION-MASTER.                                       
015800     IF NOT WK-C-SUCCESSFUL                                               
015900        DISPLAY "MPGRECON - OPEN FILE ERROR - TRNMAST"                    
016000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
016100        GO TO Y900-ABNORMAL-TERMINATION                                   
016200     END-IF.                                                              
016300     OPEN OUTPUT RECON-REPORT.                                            
016400     IF NOT WK-C-SUCCESSFUL                                               
016500        DISPLAY "MPGRECON - OPEN FILE ERROR - RCNRPT"                     
016600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
016700        GO TO Y900-ABNORMAL-TERMINATION                                   
016800     END-IF.                                                              
016900     MOVE WK-C-RUN-DATE TO WK-PRT-H-RUN-DATE.                             
017000     WRITE RC-OUT-LINE FROM WK-PRT-HEADING-LINE                           
017100        AFTER ADVANCING PAGE.                                             
017200 A099-INITIALIZE-EX.                                                      
017300     EXIT.                                                                
017400                                                                          
017500*-----------------------------------------------------------------        
017600 B000-PROCESS-TRANSACTIONS.                                               
017700*-----------------------------------------------------------------        
017800     PERFORM B100-PROCESS-ONE-TRANSACTION                                 
017900        THRU B199-PROCESS-ONE-TRANSACTION-EX                              
018000        UNTIL WK-C-EOF-TXN.                                               
018100     CLOSE TRANSACTION-MASTER.                                            
018200 B099-PROCESS-TRANSACTIONS-EX.                                            
018300     EXIT.                                                                
018400                                                                          
018500*-----------------------------------------------------------------        
018600* B100-PROCESS-ONE-TRANSACTION - TOTAL THE RECORD, THEN TEST IT           
018700* FOR EACH OF THE TWO KNOWN ISSUE TYPES IN TURN.                          
018800*-----------------------------------------------------------------        
018900 B100-PROCESS-ONE-TRANSACTION.                                            
019000     READ TRANSACTION-MASTER INTO MPG-TXN-RECORD                          
019100        AT END                                                            
019200           MOVE "Y" TO WK-C-EOF-TXN-SW                                    
019300           GO TO B199-PROCESS-ONE-TRANSACTION-EX                          
019400     END-READ.                                                            
019500     IF WK-C-FILTER-CLIENT-ID NOT = SPACES                                
019600        AND MPG-TXN-CLIENT-ID NOT = WK-C-FILTER-CLIENT-ID                 
019700           GO TO B199-PROCESS-ONE-TRANSACTION-EX                          
019800     END-IF.                                                              
019900     IF WK-N-FILTER-FROM-DATE NOT = ZEROES                                
020000        AND MPG-TXN-CREATED-DATE < WK-N-FILTER-FROM-DATE                  
020100           GO TO B199-PROCESS-ONE-TRANSACTION-EX                          
020200     END-IF.                                                              
020300     IF WK-N-FILTER-TO-DATE NOT = ZEROES                                  
020400        AND MPG-TXN-CREATED-DATE > WK-N-FILTER-TO-DATE                    
020500           GO TO B199-PROCESS-ONE-TRANSACTION-EX                          
020600     END-IF.                                                              
020700     ADD 1 TO WK-N-READ-CT.                                               
020800     EVALUATE TRUE                                                        
020900        WHEN MPG-TXN-SUCCESSFUL                                           
021000           ADD 1 TO WK-N-SUCCESSFUL-CT                                    
021100        WHEN MPG-TXN-FAILED                                               
021200           ADD 1 TO WK-N-FAILED-CT                                        
021300        WHEN MPG-TXN-PENDING OR MPG-TXN-PROCESSING                        
021400           ADD 1 TO WK-N-PENDING-CT                                       
021500        WHEN OTHER                                                        
021600           CONTINUE                                                       
021700     END-EVALUATE.                                                        
021800     IF (MPG-TXN-PENDING OR MPG-TXN-PROCESSING)                           
021900        AND MPG-TXN-CREATED NOT > WK-C-TIMEOUT-CUTOFF                     
022000           ADD 1 TO WK-N-TIMEOUT-ISSUE-CT                                 
022100           MOVE MPG-TXN-ID TO WK-PRT-D-TXN-ID                             
022200           MOVE "CALLBACK_TIMEOUT" TO WK-PRT-D-ISSUE-TYPE                 
022300           MOVE "Pending over 10 minutes, no callback"                    
022400              TO WK-PRT-D-DESC                                            
022500           WRITE RC-OUT-LINE FROM WK-PRT-DETAIL-LINE                      
022600              AFTER ADVANCING 1 LINE                                      
022700     END-IF.                                                              
022800     IF MPG-TXN-SUCCESSFUL AND MPG-TXN-RECEIPT-NO = SPACES                
022900           ADD 1 TO WK-N-RECEIPT-ISSUE-CT                                 
023000           MOVE MPG-TXN-ID TO WK-PRT-D-TXN-ID                             
023100           MOVE "MISSING_RECEIPT" TO WK-PRT-D-ISSUE-TYPE                  
023200           MOVE "Successful, no receipt number"                           
023300              TO WK-PRT-D-DESC                                            
023400           WRITE RC-OUT-LINE FROM WK-PRT-DETAIL-LINE                      
023500              AFTER ADVANCING 1 LINE                                      
023600     END-IF.                                                              
023700 B199-PROCESS-ONE-TRANSACTION-EX.                                         
023800     EXIT.                                                                
023900                                                                          
024000*-----------------------------------------------------------------        
024100 Y900-ABNORMAL-TERMINATION.                                               
024200*-----------------------------------------------------------------        
024300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024400        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
024500     STOP RUN.                                                            
024600                                                                          
024700*-----------------------------------------------------------------        
024800* Z000-END-PROGRAM-ROUTINE - SUMMARY COUNTS FOLLOWED BY THE               
024900* RECOMMENDATION SENTENCES - EACH SENTENCE ONLY APPEARS WHEN              
025000* ITS OWN ISSUE COUNT IS NON-ZERO.                                        
025100*-----------------------------------------------------------------        
025200 Z000-END-PROGRAM-ROUTINE.                                                
025300*-----------------------------------------------------------------        
025400     MOVE "TRANSACTIONS READ" TO WK-PRT-S-LABEL.                          
025500     MOVE WK-N-READ-CT TO WK-PRT-S-VALUE.                                 
025600     WRITE RC-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
025700        AFTER ADVANCING 2 LINES.                                          
025800     MOVE "SUCCESSFUL" TO WK-PRT-S-LABEL.                                 
025900     MOVE WK-N-SUCCESSFUL-CT TO WK-PRT-S-VALUE.                           
026000     WRITE RC-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
026100        AFTER ADVANCING 1 LINE.                                           
026200     MOVE "FAILED" TO WK-PRT-S-LABEL.                                     
026300     MOVE WK-N-FAILED-CT TO WK-PRT-S-VALUE.                               
026400     WRITE RC-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
026500        AFTER ADVANCING 1 LINE.                                           
026600     MOVE "PENDING" TO WK-PRT-S-LABEL.                                    
026700     MOVE WK-N-PENDING-CT TO WK-PRT-S-VALUE.                              
026800     WRITE RC-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
026900        AFTER ADVANCING 1 LINE.                                           
027000     MOVE "TOTAL ISSUES" TO WK-PRT-S-LABEL.                               
027100     ADD WK-N-TIMEOUT-ISSUE-CT WK-N-RECEIPT-ISSUE-CT                      
027200        GIVING WK-PRT-S-VALUE.                                            
027300     WRITE RC-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
027400        AFTER ADVANCING 1 LINE.                                           
027500     IF WK-N-TIMEOUT-ISSUE-CT > ZERO                                      
027600        MOVE WK-N-TIMEOUT-ISSUE-CT TO WK-N-RECOMMEND-ED                   
027700        MOVE SPACES TO WK-PRT-R-TEXT                                      
027800        STRING WK-N-RECOMMEND-ED DELIMITED BY SIZE                        
027900           " transactions are pending without callbacks."                 
028000              DELIMITED BY SIZE                                           
028100           " Consider querying their status."                             
028200              DELIMITED BY SIZE                                           
028300           INTO WK-PRT-R-TEXT                                             
028400        WRITE RC-OUT-LINE FROM WK-PRT-RECOMMEND-LINE                      
028500           AFTER ADVANCING 2 LINES                                        
028600     END-IF.                                                              
028700     IF WK-N-RECEIPT-ISSUE-CT > ZERO                                      
028800        MOVE WK-N-RECEIPT-ISSUE-CT TO WK-N-RECOMMEND-ED                   
028900        MOVE SPACES TO WK-PRT-R-TEXT                                      
029000        STRING WK-N-RECOMMEND-ED DELIMITED BY SIZE                        
029100           " successful transactions are missing receipt"                 
029200              DELIMITED BY SIZE                                           
029300           " numbers." DELIMITED BY SIZE                                  
029400           INTO WK-PRT-R-TEXT                                             
029500        WRITE RC-OUT-LINE FROM WK-PRT-RECOMMEND-LINE                      
029600           AFTER ADVANCING 1 LINE                                         
029700     END-IF.                                                              
029800     CLOSE RECON-REPORT.                                                  
029900     DISPLAY "MPGRECON - TRANSACTIONS READ  " WK-N-READ-CT.               
030000     DISPLAY "MPGRECON - SUCCESSFUL          " WK-N-SUCCESSFUL-CT.        
030100     DISPLAY "MPGRECON - FAILED              " WK-N-FAILED-CT.            
030200     DISPLAY "MPGRECON - PENDING             " WK-N-PENDING-CT.           
030300     DISPLAY "MPGRECON - TIMEOUTS  " WK-N-TIMEOUT-ISSUE-CT.               
030400     DISPLAY "MPGRECON - NO-RECEIPT" WK-N-RECEIPT-ISSUE-CT.               
030500 Z099-END-PROGRAM-ROUTINE-EX.                                             
030600     EXIT.                                                                
030700                                                                          
030800*-----------------------------------------------------------------        
030900* Z800-COMPUTE-CUTOFF-TS / Z810-BORROW-DAY / Z820-DAYS-IN-MONTH           
031000* ARE CARRIED IN FROM MPGAGEC - SEE THAT COPYBOOK FOR THE                 
031100* CALENDAR-BORROW LOGIC ITSELF.                                           
031200*-----------------------------------------------------------------        
031300     COPY MPGAGEC.                                                        
031400                                                                          
031500******************************************************************        
031600*************** END OF PROGRAM SOURCE - MPGRECON ***************          
031700******************************************************************        
