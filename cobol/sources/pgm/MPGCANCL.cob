000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGCANCL.                                                
000500 AUTHOR.         R WANJIRU.                                               
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   14 APR 1994.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : BATCH DRIVER - APPLY CLIENT-REQUESTED                      
001200*              CANCELLATIONS TO TRANSACTION-MASTER.  READS THE            
001300*              OLD MASTER INTO A TABLE, MATCHES EVERY CHECKOUT-           
001400*              REQUEST ID ON CANCEL-REQUEST-FILE AGAINST THE              
001500*              TABLE, CANCELS THE ONES STILL PENDING OR                   
001600*              PROCESSING, THEN REWRITES THE TABLE AS THE NEW             
001700*              MASTER - SAME SHAPE AS THE CALLBACK JOB.                   
001800*                                                                         
001900*=================================================================        
002000* HISTORY OF MODIFICATION:                                                
002100*=================================================================        
002200* MPG030 - RWANJIRU - 14/04/1994 - INITIAL VERSION.                       
002300*-----------------------------------------------------------------        
002400* MPG028 - TNJOKA   - 30/11/1999 - Y2K REVIEW: TXN-DATE/CREATED/          
002500*                     UPDATED ARE ALL FULL 4-DIGIT-YEAR FIELDS.           
002600*                     NO CHANGE REQUIRED.                                 
002700*-----------------------------------------------------------------        
002800* MPG058 - SOMBATI  - 11/03/2003 - ADDED WK-C-EOF-CNCL-SW TO              
002900*                     MPGCOMW FOR THIS JOB'S CANCEL-REQUEST-              
003000*                     FILE (SEE MPGCOMW).                                 
003100*-----------------------------------------------------------------        
003200 EJECT                                                                    
003300*****************************                                             
003400 ENVIRONMENT DIVISION.                                                    
003500*****************************                                             
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.  IBM-AS400.                                             
003800 OBJECT-COMPUTER.  IBM-AS400.                                             
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004000*                                                                         
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT TRANSACTION-MASTER ASSIGN TO DATABASE-TRNMAST                 
004400            ORGANIZATION     IS SEQUENTIAL                                
004500            FILE STATUS      IS WK-C-FILE-STATUS.                         
004600     SELECT TRANSACTION-MASTER-NEW ASSIGN TO DATABASE-TRNMASTN            
004700            ORGANIZATION     IS SEQUENTIAL                                
004800            FILE STATUS      IS WK-C-FILE-STATUS.                         
004900     SELECT CANCEL-REQUEST-FILE ASSIGN TO DATABASE-CNLREQ                 
005000            ORGANIZATION     IS SEQUENTIAL                                
005100            FILE STATUS      IS WK-C-FILE-STATUS.                         
005200     SELECT CANCEL-REPORT ASSIGN TO DATABASE-CNLRPT                       
005300            ORGANIZATION     IS LINE SEQUENTIAL                           
005400            FILE STATUS      IS WK-C-FILE-STATUS.                         
005500*                                                                         
005600*****************                                                         
005700 DATA DIVISION.                                                           
005800*****************                                                         
005900 FILE SECTION.                                                            
006000***************                                                           
006100 FD  TRANSACTION-MASTER                                                   
006200     LABEL RECORDS ARE OMITTED                                            
006300     DATA RECORD IS TM-IN-RECORD.                                         
006400 01  TM-IN-RECORD.                                                        
006500     05  FILLER                  PIC X(357).                              
006600*                                                                         
006700 FD  TRANSACTION-MASTER-NEW                                               
006800     LABEL RECORDS ARE OMITTED                                            
006900     DATA RECORD IS TM-OUT-RECORD.                                        
007000 01  TM-OUT-RECORD.                                                       
007100     05  FILLER                  PIC X(357).                              
007200*                                                                         
007300 FD  CANCEL-REQUEST-FILE                                                  
007400     LABEL RECORDS ARE OMITTED                                            
007500     DATA RECORD IS CN-IN-RECORD.                                         
007600 01  CN-IN-RECORD.                                                        
007700     05  FILLER                  PIC X(40).                               
007800*                                                                         
007900 FD  CANCEL-REPORT                                                        
008000     LABEL RECORDS ARE OMITTED                                            
008100     DATA RECORD IS CN-OUT-LINE.                                          
008200 01  CN-OUT-LINE                 PIC X(80).                               
008300*                                                                         
008400*************************                                                 
008500 WORKING-STORAGE SECTION.                                                 
008600*************************                                                 
008700 01  FILLER                  PIC X(24) VALUE                              
008800     "** PROGRAM MPGCANCL **".                                            
008900                                                                          
009000 01  WK-C-FOUND-WORK.                                                     
009100     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".                     
009200         88  WK-C-FOUND                 VALUE "Y".                        
009300     05  FILLER                  PIC X(09) VALUE SPACES.                  
009400                                                                          
009500 77  WK-C-OLD-STATUS             PIC X(12) VALUE SPACES.                  
009600                                                                          
009700 01  WK-N-TOTALS.                                                         
009800     05  WK-N-READ-CT            COMP PIC S9(08) VALUE ZERO.              
009900     05  WK-N-CANCELLED-CT       COMP PIC S9(08) VALUE ZERO.              
010000     05  WK-N-INELIGIBLE-CT      COMP PIC S9(08) VALUE ZERO.              
010100     05  WK-N-UNMATCHED-CT       COMP PIC S9(08) VALUE ZERO.              
010200     05  FILLER                  PIC X(08) VALUE SPACES.                  
010300                                                                          
010400* ------------------ CANCEL-REPORT PRINT LINES -------------------        
010500 01  WK-PRT-HEADING-LINE.                                                 
010600     05  FILLER                  PIC X(26) VALUE                          
010700         "CLIENT CANCELLATION REPORT".                                    
010800     05  FILLER                  PIC X(10) VALUE " RUN DATE ".            
010900     05  WK-PRT-H-RUN-DATE       PIC 9(08).                               
011000     05  FILLER                  PIC X(36) VALUE SPACES.                  
011100                                                                          
011200 01  WK-PRT-DETAIL-LINE.                                                  
011300     05  WK-PRT-D-REQ-ID         PIC X(30).                               
011400     05  FILLER                  PIC X(02) VALUE SPACES.                  
011500     05  WK-PRT-D-OLD-STATUS     PIC X(12).                               
011600     05  FILLER                  PIC X(02) VALUE SPACES.                  
011700     05  WK-PRT-D-RESULT         PIC X(30).                               
011800     05  FILLER                  PIC X(04) VALUE SPACES.                  
011900                                                                          
012000 01  WK-PRT-SUMMARY-LINE.                                                 
012100     05  WK-PRT-S-LABEL          PIC X(20).                               
012200     05  WK-PRT-S-VALUE          PIC ZZZ,ZZ9.                             
012300     05  FILLER                  PIC X(53) VALUE SPACES.                  
012400                                                                          
012500* ------------- IN-MEMORY LEDGER TABLE (SHARED) ------------------        
012600     COPY MPGTXTB.                                                        
012700* ------------- TRANSACTION RECORD STAGING (SHARED) --------------        
012800     COPY MPGTXNR.                                                        
012900* ----------- CANCEL-REQUEST RECORD STAGING (SHARED) -------------        
013000     COPY MPGCNCLR.                                                       
013100* ------------------ PROGRAM WORKING STORAGE --------------------*        
013200     COPY MPGCOMW.                                                        
013300                                                                          
013400 EJECT                                                                    
013500 PROCEDURE DIVISION.                                                      
013600*********************                                                     
013700 MAIN-MODULE.                                                             
013800     PERFORM A000-INITIALIZE                                              
013900        THRU A099-INITIALIZE-EX.                                          
014000     PERFORM B000-PROCESS-CANCELLATIONS                                   
014100        THRU B099-PROCESS-CANCELLATIONS-EX.                               
014200     PERFORM C000-WRITE-NEW-MASTER                                        
014300        THRU C099-WRITE-NEW-MASTER-EX.                                    
014400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
014500        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
014600     STOP RUN.                                                            
014700                                                                          
014800*-----------------------------------------------------------------        
014900 A000-INITIALIZE.                                                         
015000*-----------------------------------------------------------------        
015100     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                             
015200     ACCEPT WK-C-RUN-TIME FROM TIME.                                      
015300     MOVE SPACES TO WK-TXN-TABLE.                                         
015400     OPEN INPUT TRANSACTION-MASTER.                                       
015500     IF NOT WK-C-SUCCESSFUL                                               
015600        DISPLAY "MPGCANCL - OPEN FILE ERROR - TRNMAST"                    
015700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
015800        GO TO Y900-ABNORMAL-TERMINATION                                   
015900     END-IF.                                                              
016000     OPEN INPUT CANCEL-REQUEST-FILE.                                      
016100     IF NOT WK-C-SUCCESSFUL                                               
016200        DISPLAY "MPGCANCL - OPEN FILE ERROR - CNLREQ"                     
016300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
016400        GO TO Y900-ABNORMAL-TERMINATION                                   
016500     END-IF.                                                              
016600     OPEN OUTPUT CANCEL-REPORT.                                           
016700     IF NOT WK-C-SUCCESSFUL                                               
016800        DISPLAY "MPGCANCL - OPEN FILE ERROR - CNLRPT"                     
016900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
017000        GO TO Y900-ABNORMAL-TERMINATION                                   
017100     END-IF.                                                              
017200     MOVE WK-C-RUN-DATE TO WK-PRT-H-RUN-DATE.                             
017300     WRITE CN-OUT-LINE FROM WK-PRT-HEADING-LINE                           
017400        AFTER ADVANCING PAGE.                                             
017500     PERFORM A100-LOAD-LEDGER-TABLE                                       
017600        THRU A199-LOAD-LEDGER-TABLE-EX                                    
017700        UNTIL WK-C-EOF-TXN.                                               
017800     CLOSE TRANSACTION-MASTER.                                            
017900 A099-INITIALIZE-EX.                                                      
018000     EXIT.                                                                
018100                                                                          
018200*-----------------------------------------------------------------        
018300* A100-LOAD-LEDGER-TABLE - ONE PASS OVER THE OLD MASTER, KEYING           
018400* THE TABLE BY CHECKOUT-REQUEST-ID FOR THE SEARCH BELOW.                  
018500*-----------------------------------------------------------------        
018600 A100-LOAD-LEDGER-TABLE.                                                  
018700     READ TRANSACTION-MASTER INTO MPG-TXN-RECORD                          
018800        AT END                                                            
018900           MOVE "Y" TO WK-C-EOF-TXN-SW                                    
019000           GO TO A199-LOAD-LEDGER-TABLE-EX                                
019100     END-READ.                                                            
019200     IF WK-N-TXN-COUNT < WK-N-TXN-MAX                                     
019300        ADD 1 TO WK-N-TXN-COUNT                                           
019400        MOVE MPG-TXN-RECORD                                               
019500           TO WK-TXN-ENTRY(WK-N-TXN-COUNT)                                
019600        MOVE MPG-TXN-CHECKOUT-REQ-ID                                      
019700           TO WK-TXN-KEY(WK-N-TXN-COUNT)                                  
019800     ELSE                                                                 
019900        MOVE "Y" TO WK-C-TXN-TABLE-FULL-SW                                
020000     END-IF.                                                              
020100 A199-LOAD-LEDGER-TABLE-EX.                                               
020200     EXIT.                                                                
020300                                                                          
020400*-----------------------------------------------------------------        
020500 B000-PROCESS-CANCELLATIONS.                                              
020600*-----------------------------------------------------------------        
020700     PERFORM B100-PROCESS-ONE-REQUEST                                     
020800        THRU B199-PROCESS-ONE-REQUEST-EX                                  
020900        UNTIL WK-C-EOF-CNCL.                                              
021000     CLOSE CANCEL-REQUEST-FILE.                                           
021100 B099-PROCESS-CANCELLATIONS-EX.                                           
021200     EXIT.                                                                
021300                                                                          
021400*-----------------------------------------------------------------        
021500* B100-PROCESS-ONE-REQUEST - AN UNMATCHED CHECKOUT-REQUEST ID IS          
021600* ACKNOWLEDGED, NOT TREATED AS AN ERROR, THE SAME AS THE                  
021700* CALLBACK AND C2B JOBS DO - THE CLIENT MAY BE CANCELLING A               
021800* TRANSACTION WE NEVER RECEIVED, OR ONE THAT ALREADY WENT FINAL           
021900* ON A PRIOR RUN.                                                         
022000*-----------------------------------------------------------------        
022100 B100-PROCESS-ONE-REQUEST.                                                
022200     READ CANCEL-REQUEST-FILE INTO MPG-CNL-RECORD                         
022300        AT END                                                            
022400           MOVE "Y" TO WK-C-EOF-CNCL-SW                                   
022500           GO TO B199-PROCESS-ONE-REQUEST-EX                              
022600     END-READ.                                                            
022700     ADD 1 TO WK-N-READ-CT.                                               
022800     MOVE MPG-CNL-CHECKOUT-REQ-ID TO WK-PRT-D-REQ-ID.                     
022900     PERFORM C100-LOOKUP-TRANSACTION                                      
023000        THRU C199-LOOKUP-TRANSACTION-EX.                                  
023100     IF NOT WK-C-FOUND                                                    
023200        MOVE SPACES TO WK-PRT-D-OLD-STATUS                                
023300        MOVE "NOT FOUND - ACKNOWLEDGED" TO WK-PRT-D-RESULT                
023400        ADD 1 TO WK-N-UNMATCHED-CT                                        
023500        WRITE CN-OUT-LINE FROM WK-PRT-DETAIL-LINE                         
023600           AFTER ADVANCING 1 LINE                                         
023700        GO TO B199-PROCESS-ONE-REQUEST-EX                                 
023800     END-IF.                                                              
023900     PERFORM C200-APPLY-CANCELLATION                                      
024000        THRU C299-APPLY-CANCELLATION-EX.                                  
024100     WRITE CN-OUT-LINE FROM WK-PRT-DETAIL-LINE                            
024200        AFTER ADVANCING 1 LINE.                                           
024300 B199-PROCESS-ONE-REQUEST-EX.                                             
024400     EXIT.                                                                
024500                                                                          
024600*-----------------------------------------------------------------        
024700* C100-LOOKUP-TRANSACTION - LINEAR SEARCH OF THE KEY TABLE BY             
024800* CHECKOUT-REQUEST-ID; SETS WK-IX-TXN ON A MATCH.                         
024900*-----------------------------------------------------------------        
025000 C100-LOOKUP-TRANSACTION.                                                 
025100     MOVE "N" TO WK-C-FOUND-SW.                                           
025200     SET WK-IX-TXN TO 1.                                                  
025300     SEARCH WK-TXN-KEY                                                    
025400        VARYING WK-IX-TXN                                                 
025500        AT END                                                            
025600           MOVE "N" TO WK-C-FOUND-SW                                      
025700        WHEN WK-TXN-KEY(WK-IX-TXN)                                        
025800                = MPG-CNL-CHECKOUT-REQ-ID                                 
025900           MOVE "Y" TO WK-C-FOUND-SW                                      
026000     END-SEARCH.                                                          
026100 C199-LOOKUP-TRANSACTION-EX.                                              
026200     EXIT.                                                                
026300                                                                          
026400*-----------------------------------------------------------------        
026500* C200-APPLY-CANCELLATION - ONLY A TRANSACTION STILL PENDING OR           
026600* PROCESSING MAY BE WITHDRAWN; ANYTHING ALREADY FINAL IS LEFT             
026700* EXACTLY AS IT STANDS.  WK-IX-TXN ADDRESSES THE MATCHED ENTRY            
026800* FROM C100 ABOVE.                                                        
026900*-----------------------------------------------------------------        
027000 C200-APPLY-CANCELLATION.                                                 
027100     MOVE WK-TXN-ENTRY(WK-IX-TXN) TO MPG-TXN-RECORD.                      
027200     MOVE MPG-TXN-STATUS TO WK-C-OLD-STATUS.                              
027300     MOVE WK-C-OLD-STATUS TO WK-PRT-D-OLD-STATUS.                         
027400     IF MPG-TXN-PENDING OR MPG-TXN-PROCESSING                             
027500        MOVE "CANCELLED"           TO MPG-TXN-STATUS                      
027600        MOVE "Cancelled by client"  TO MPG-TXN-RESPONSE-DESC              
027700        MOVE WK-C-RUN-TIMESTAMP     TO MPG-TXN-UPDATED                    
027800        MOVE MPG-TXN-RECORD TO WK-TXN-ENTRY(WK-IX-TXN)                    
027900        MOVE "CANCELLED" TO WK-PRT-D-RESULT                               
028000        ADD 1 TO WK-N-CANCELLED-CT                                        
028100     ELSE                                                                 
028200        MOVE "NOT ELIGIBLE - LEFT UNCHANGED" TO WK-PRT-D-RESULT           
028300        ADD 1 TO WK-N-INELIGIBLE-CT                                       
028400     END-IF.                                                              
028500 C299-APPLY-CANCELLATION-EX.                                              
028600     EXIT.                                                                
028700                                                                          
028800*-----------------------------------------------------------------        
028900* C000-WRITE-NEW-MASTER - REWRITE THE TABLE, UNCHANGED ENTRIES            
029000* AND ALL, IN ITS ORIGINAL (CREATION) ORDER.                              
029100*-----------------------------------------------------------------        
029200 C000-WRITE-NEW-MASTER.                                                   
029300     OPEN OUTPUT TRANSACTION-MASTER-NEW.                                  
029400     IF NOT WK-C-SUCCESSFUL                                               
029500        DISPLAY "MPGCANCL - OPEN FILE ERROR - TRNMASTN"                   
029600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
029700        GO TO Y900-ABNORMAL-TERMINATION                                   
029800     END-IF.                                                              
029900     PERFORM C010-WRITE-ONE-RECORD                                        
030000        THRU C019-WRITE-ONE-RECORD-EX                                     
030100        VARYING WK-IX-TXN FROM 1 BY 1                                     
030200        UNTIL WK-IX-TXN > WK-N-TXN-COUNT.                                 
030300     CLOSE TRANSACTION-MASTER-NEW.                                        
030400 C099-WRITE-NEW-MASTER-EX.                                                
030500     EXIT.                                                                
030600                                                                          
030700*-----------------------------------------------------------------        
030800 C010-WRITE-ONE-RECORD.                                                   
030900*-----------------------------------------------------------------        
031000     MOVE WK-TXN-ENTRY(WK-IX-TXN) TO TM-OUT-RECORD.                       
031100     WRITE TM-OUT-RECORD.                                                 
031200 C019-WRITE-ONE-RECORD-EX.                                                
031300     EXIT.                                                                
031400                                                                          
031500*-----------------------------------------------------------------        
031600 Y900-ABNORMAL-TERMINATION.                                               
031700*-----------------------------------------------------------------        
031800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
031900        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
032000     STOP RUN.                                                            
032100                                                                          
032200*-----------------------------------------------------------------        
032300 Z000-END-PROGRAM-ROUTINE.                                                
032400*-----------------------------------------------------------------        
032500     MOVE "REQUESTS READ" TO WK-PRT-S-LABEL.                              
032600     MOVE WK-N-READ-CT TO WK-PRT-S-VALUE.                                 
032700     WRITE CN-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
032800        AFTER ADVANCING 2 LINES.                                          
032900     MOVE "CANCELLED" TO WK-PRT-S-LABEL.                                  
033000     MOVE WK-N-CANCELLED-CT TO WK-PRT-S-VALUE.                            
033100     WRITE CN-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
033200        AFTER ADVANCING 1 LINE.                                           
033300     MOVE "NOT ELIGIBLE" TO WK-PRT-S-LABEL.                               
033400     MOVE WK-N-INELIGIBLE-CT TO WK-PRT-S-VALUE.                           
033500     WRITE CN-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
033600        AFTER ADVANCING 1 LINE.                                           
033700     MOVE "NOT FOUND" TO WK-PRT-S-LABEL.                                  
033800     MOVE WK-N-UNMATCHED-CT TO WK-PRT-S-VALUE.                            
033900     WRITE CN-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
034000        AFTER ADVANCING 1 LINE.                                           
034100     CLOSE CANCEL-REPORT.                                                 
034200     DISPLAY "MPGCANCL - REQUESTS READ          - "                       
034300        WK-N-READ-CT.                                                     
034400     DISPLAY "MPGCANCL - CANCELLED              - "                       
034500        WK-N-CANCELLED-CT.                                                
034600     DISPLAY "MPGCANCL - NOT ELIGIBLE            - "                      
034700        WK-N-INELIGIBLE-CT.                                               
034800     DISPLAY "MPGCANCL - NOT FOUND               - "                      
034900        WK-N-UNMATCHED-CT.                                                
035000 Z099-END-PROGRAM-ROUTINE-EX.                                             
035100     EXIT.                                                                
035200                                                                          
035300******************************************************************        
035400*************** END OF PROGRAM SOURCE - MPGCANCL ***************          
035500******************************************************************        
