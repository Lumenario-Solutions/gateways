000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGSTATS.                                                
000500 AUTHOR.         R WANJIRU.                                               
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   10 SEP 1992.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : BATCH DRIVER - SCAN TRANSACTION-MASTER IN                  
001200*              CREATION-DATE ORDER AND PRODUCE A DAILY STATISTICS         
001300*              REPORT WITH A CONTROL BREAK ON THE DATE, FOLLOWED          
001400*              BY PERIOD TOTALS, AVERAGE AMOUNT, SUCCESS RATE AND         
001500*              A BREAKDOWN BY TRANSACTION TYPE.                           
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MPG014 - RWANJIRU - 10/09/1992 - INITIAL VERSION.                       
002100*-----------------------------------------------------------------        
002200* MPG026 - TNJOKA   - 22/11/1998 - Y2K REVIEW: ALL TIMESTAMP              
002300*                     FIELDS ARE FULL 4-DIGIT-YEAR.  NO CHANGE            
002400*                     REQUIRED.                                           
002500*-----------------------------------------------------------------        
002600* MPG033 - SOMBATI  - 21/07/2002 - SUCCESS RATE AND AVERAGE               
002700*                     AMOUNT NOW COME OUT ROUNDED HALF-UP AS              
002800*                     FINANCE ASKED, RATHER THAN TRUNCATED.               
002900*-----------------------------------------------------------------        
003000* MPG040 - RWANJIRU - 27/09/2002 - STATS OUTPUT MOVED FROM THE            
003100*                     JOB LOG ONTO STATS-REPORT TO MATCH THE              
003200*                     SWEEP AND RECONCILIATION JOBS.                      
003300*-----------------------------------------------------------------        
003400 EJECT                                                                    
003500*****************************                                             
003600 ENVIRONMENT DIVISION.                                                    
003700*****************************                                             
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  IBM-AS400.                                             
004000 OBJECT-COMPUTER.  IBM-AS400.                                             
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004200*                                                                         
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT TRANSACTION-MASTER ASSIGN TO DATABASE-TRNMAST                 
004600            ORGANIZATION     IS SEQUENTIAL                                
004700            FILE STATUS      IS WK-C-FILE-STATUS.                         
004800     SELECT STATS-REPORT ASSIGN TO DATABASE-STSRPT                        
004900            ORGANIZATION     IS LINE SEQUENTIAL                           
005000            FILE STATUS      IS WK-C-FILE-STATUS.                         
005100*                                                                         
005200*****************                                                         
005300 DATA DIVISION.                                                           
005400*****************                                                         
005500 FILE SECTION.                                                            
005600***************                                                           
005700 FD  TRANSACTION-MASTER                                                   
005800     LABEL RECORDS ARE OMITTED                                            
005900     DATA RECORD IS TM-IN-RECORD.                                         
006000 01  TM-IN-RECORD.                                                        
006100     05  FILLER                  PIC X(357).                              
006200*                                                                         
006300 FD  STATS-REPORT                                                         
006400     LABEL RECORDS ARE OMITTED                                            
006500     DATA RECORD IS ST-OUT-LINE.                                          
006600 01  ST-OUT-LINE                 PIC X(80).                               
006700*                                                                         
006800*************************                                                 
006900 WORKING-STORAGE SECTION.                                                 
007000*************************                                                 
007100 01  FILLER                  PIC X(24) VALUE                              
007200     "** PROGRAM MPGSTATS **".                                            
007300                                                                          
007400* ------- OPTIONAL CLIENT/PERIOD FILTER - BLANK/ZERO MEANS -------        
007500* ------- THE WHOLE LEDGER, AS NO JOB HAS EVER ASKED FOR A -------        
007600* ------- NARROWER RUN THAN THAT.                          -------        
007700 01  WK-C-STATS-FILTER.                                                   
007800     05  WK-C-FILTER-CLIENT-ID   PIC X(32) VALUE SPACES.                  
007900     05  WK-N-FILTER-FROM-DATE   PIC 9(08) VALUE ZEROES.                  
008000     05  WK-N-FILTER-TO-DATE     PIC 9(08) VALUE ZEROES.                  
008100     05  FILLER                  PIC X(04) VALUE SPACES.                  
008200                                                                          
008300 01  WK-C-CTLBRK-DATE            PIC 9(08) VALUE ZEROES.                  
008400 01  WK-C-CTLBRK-DATE-R REDEFINES WK-C-CTLBRK-DATE.                       
008500     05  WK-C-CTLBRK-YYYY        PIC 9(04).                               
008600     05  WK-C-CTLBRK-MM          PIC 9(02).                               
008700     05  WK-C-CTLBRK-DD          PIC 9(02).                               
008800                                                                          
008900 01  WK-N-DAY-ACCUM.                                                      
009000     05  WK-N-DAY-TOTAL-CT       COMP PIC S9(08) VALUE ZERO.              
009100     05  WK-N-DAY-SUCCESSFUL-CT  COMP PIC S9(08) VALUE ZERO.              
009200     05  WK-N-DAY-SUCCESSFUL-AMT PIC S9(11)V99 COMP-3 VALUE ZERO.         
009300     05  FILLER                  PIC X(06) VALUE SPACES.                  
009400                                                                          
009500 01  WK-N-PERIOD-TOTALS.                                                  
009600     05  WK-N-READ-CT            COMP PIC S9(08) VALUE ZERO.              
009700     05  WK-N-SUCCESSFUL-CT      COMP PIC S9(08) VALUE ZERO.              
009800     05  WK-N-FAILED-CT          COMP PIC S9(08) VALUE ZERO.              
009900     05  WK-N-PENDING-CT         COMP PIC S9(08) VALUE ZERO.              
010000     05  WK-N-TOTAL-SUCC-AMT     PIC S9(11)V99 COMP-3 VALUE ZERO.         
010100     05  WK-N-AVG-AMOUNT         PIC S9(08)V99 COMP-3 VALUE ZERO.         
010200     05  WK-N-SUCCESS-RATE       PIC S9(03)V99 COMP-3 VALUE ZERO.         
010300     05  FILLER                  PIC X(06) VALUE SPACES.                  
010400                                                                          
010500 01  WK-N-TYPE-COUNTS.                                                    
010600     05  WK-N-TYPE-STK-PUSH-CT   COMP PIC S9(08) VALUE ZERO.              
010700     05  WK-N-TYPE-B2C-CT        COMP PIC S9(08) VALUE ZERO.              
010800     05  WK-N-TYPE-B2B-CT        COMP PIC S9(08) VALUE ZERO.              
010900     05  WK-N-TYPE-PAYBILL-CT    COMP PIC S9(08) VALUE ZERO.              
011000     05  WK-N-TYPE-BUYGOODS-CT   COMP PIC S9(08) VALUE ZERO.              
011100     05  WK-N-TYPE-REVERSAL-CT   COMP PIC S9(08) VALUE ZERO.              
011200     05  WK-N-TYPE-BALANCE-CT    COMP PIC S9(08) VALUE ZERO.              
011300     05  WK-N-TYPE-STATUS-CT     COMP PIC S9(08) VALUE ZERO.              
011400     05  FILLER                  PIC X(06) VALUE SPACES.                  
011500                                                                          
011600* ------------------ STATS-REPORT PRINT LINES --------------------        
011700 01  WK-PRT-HEADING-LINE.                                                 
011800     05  FILLER                  PIC X(18) VALUE                          
011900         "STATISTICS REPORT".                                             
012000     05  FILLER                  PIC X(08) VALUE " PERIOD ".              
012100     05  WK-PRT-H-FROM-DATE      PIC 9(08).                               
012200     05  FILLER                  PIC X(04) VALUE " TO ".                  
012300     05  WK-PRT-H-TO-DATE        PIC 9(08).                               
012400     05  FILLER                  PIC X(34) VALUE SPACES.                  
012500                                                                          
012600 01  WK-PRT-DETAIL-LINE.                                                  
012700     05  WK-PRT-D-DATE           PIC X(10).                               
012800     05  FILLER                  PIC X(04) VALUE SPACES.                  
012900     05  WK-PRT-D-TOTAL          PIC ZZZ,ZZ9.                             
013000     05  FILLER                  PIC X(03) VALUE SPACES.                  
013100     05  WK-PRT-D-SUCCESSFUL     PIC ZZZ,ZZ9.                             
013200     05  FILLER                  PIC X(03) VALUE SPACES.                  
013300     05  WK-PRT-D-SUCC-AMOUNT    PIC Z,ZZZ,ZZ9.99.                        
013400     05  FILLER                  PIC X(34) VALUE SPACES.                  
013500                                                                          
013600 01  WK-PRT-SUMMARY-LINE.                                                 
013700     05  WK-PRT-S-LABEL          PIC X(20).                               
013800     05  WK-PRT-S-VALUE          PIC ZZZ,ZZ9.                             
013900     05  FILLER                  PIC X(53) VALUE SPACES.                  
014000                                                                          
014100 01  WK-PRT-AMOUNT-LINE.                                                  
014200     05  WK-PRT-A-LABEL          PIC X(20).                               
014300     05  WK-PRT-A-VALUE          PIC Z,ZZZ,ZZ9.99.                        
014400     05  FILLER                  PIC X(48) VALUE SPACES.                  
014500                                                                          
014600 01  WK-PRT-RATE-LINE.                                                    
014700     05  WK-PRT-R-LABEL          PIC X(20).                               
014800     05  WK-PRT-R-VALUE          PIC ZZ9.99.                              
014900     05  WK-PRT-R-PCT            PIC X(01) VALUE "%".                     
015000     05  FILLER                  PIC X(53) VALUE SPACES.                  
015100                                                                          
015200* ----------- TRANSACTION RECORD STAGING (SHARED) ----------------        
015300     COPY MPGTXNR.                                                        
015400* ------------------ PROGRAM WORKING STORAGE --------------------*        
015500     COPY MPGCOMW.                                                        
015600                                                                          
015700 EJECT                                                                    
015800 PROCEDURE DIVISION.                                                      
015900*********************                                                     
016000 MAIN-MODULE.                                                             
016100     PERFORM A000-INITIALIZE                                              
016200        THRU A099-INITIALIZE-EX.                                          
016300     PERFORM B000-PROCESS-TRANSACTIONS                                    
016400        THRU B099-PROCESS-TRANSACTIONS-EX.                                
016500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
016600        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
016700     STOP RUN.                                                            
016800                                                                          
016900*-----------------------------------------------------------------        
017000 A000-INITIALIZE.                                                         
017100*-----------------------------------------------------------------        
017200     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                             
017300     ACCEPT WK-C-RUN-TIME FROM TIME.                                      
017400     OPEN INPUT TRANSACTION-MASTER.                                       
017500     IF NOT WK-C-SUCCESSFUL                                               
017600        DISPLAY "MPGSTATS - OPEN FILE ERROR - TRNMAST"                    
017700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
017800        GO TO Y900-ABNORMAL-TERMINATION                                   
017900     END-IF.                                                              
018000     OPEN OUTPUT STATS-REPORT.                                            
018100     IF NOT WK-C-SUCCESSFUL                                               
018200        DISPLAY "MPGSTATS - OPEN FILE ERROR - STSRPT"                     
018300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
018400        GO TO Y900-ABNORMAL-TERMINATION                                   
018500     END-IF.                                                              
018600     MOVE WK-N-FILTER-FROM-DATE TO WK-PRT-H-FROM-DATE.                    
018700     MOVE WK-N-FILTER-TO-DATE TO WK-PRT-H-TO-DATE.                        
018800     WRITE ST-OUT-LINE FROM WK-PRT-HEADING-LINE                           
018900        AFTER ADVANCING PAGE.                                             
019000 A099-INITIALIZE-EX.                                                      
019100     EXIT.                                                                
019200                                                                          
019300*-----------------------------------------------------------------        
019400 B000-PROCESS-TRANSACTIONS.                                               
019500*-----------------------------------------------------------------        
019600     PERFORM B100-PROCESS-ONE-TRANSACTION                                 
019700        THRU B199-PROCESS-ONE-TRANSACTION-EX                              
019800        UNTIL WK-C-EOF-TXN.                                               
019900     CLOSE TRANSACTION-MASTER.                                            
020000     IF WK-C-CTLBRK-DATE NOT = ZEROES                                     
020100        PERFORM C000-FLUSH-CURRENT-DAY                                    
020200           THRU C099-FLUSH-CURRENT-DAY-EX                                 
020300     END-IF.                                                              
020400 B099-PROCESS-TRANSACTIONS-EX.                                            
020500     EXIT.                                                                
020600                                                                          
020700*-----------------------------------------------------------------        
020800* B100-PROCESS-ONE-TRANSACTION - TRANSACTION-MASTER IS MAINTAINED         
020900* APPEND-ONLY BY EVERY PRODUCER JOB, SO THE FILE ARRIVES ALREADY          
021000* IN CREATION ORDER - THE CONTROL BREAK BELOW NEEDS NO SORT.              
021100*-----------------------------------------------------------------        
021200 B100-PROCESS-ONE-TRANSACTION.                                            
021300     READ TRANSACTION-MASTER INTO MPG-TXN-RECORD                          
021400        AT END                                                            
021500           MOVE "Y" TO WK-C-EOF-TXN-SW                                    
021600           GO TO B199-PROCESS-ONE-TRANSACTION-EX                          
021700     END-READ.                                                            
021800     IF WK-C-FILTER-CLIENT-ID NOT = SPACES                                
021900        AND MPG-TXN-CLIENT-ID NOT = WK-C-FILTER-CLIENT-ID                 
022000           GO TO B199-PROCESS-ONE-TRANSACTION-EX                          
022100     END-IF.                                                              
022200     IF WK-N-FILTER-FROM-DATE NOT = ZEROES                                
022300        AND MPG-TXN-CREATED-DATE < WK-N-FILTER-FROM-DATE                  
022400           GO TO B199-PROCESS-ONE-TRANSACTION-EX                          
022500     END-IF.                                                              
022600     IF WK-N-FILTER-TO-DATE NOT = ZEROES                                  
022700        AND MPG-TXN-CREATED-DATE > WK-N-FILTER-TO-DATE                    
022800           GO TO B199-PROCESS-ONE-TRANSACTION-EX                          
022900     END-IF.                                                              
023000     IF WK-C-CTLBRK-DATE = ZEROES                                         
023100        MOVE MPG-TXN-CREATED-DATE TO WK-C-CTLBRK-DATE                     
023200     ELSE                                                                 
023300        IF MPG-TXN-CREATED-DATE NOT = WK-C-CTLBRK-DATE                    
023400           PERFORM C000-FLUSH-CURRENT-DAY                                 
023500              THRU C099-FLUSH-CURRENT-DAY-EX                              
023600           MOVE MPG-TXN-CREATED-DATE TO WK-C-CTLBRK-DATE                  
023700        END-IF                                                            
023800     END-IF.                                                              
023900     ADD 1 TO WK-N-READ-CT.                                               
024000     ADD 1 TO WK-N-DAY-TOTAL-CT.                                          
024100     EVALUATE TRUE                                                        
024200        WHEN MPG-TXN-SUCCESSFUL                                           
024300           ADD 1 TO WK-N-SUCCESSFUL-CT                                    
024400           ADD 1 TO WK-N-DAY-SUCCESSFUL-CT                                
024500           ADD MPG-TXN-AMOUNT TO WK-N-TOTAL-SUCC-AMT                      
024600           ADD MPG-TXN-AMOUNT TO WK-N-DAY-SUCCESSFUL-AMT                  
024700        WHEN MPG-TXN-FAILED                                               
024800           ADD 1 TO WK-N-FAILED-CT                                        
024900        WHEN MPG-TXN-PENDING OR MPG-TXN-PROCESSING                        
025000           ADD 1 TO WK-N-PENDING-CT                                       
025100        WHEN OTHER                                                        
025200           CONTINUE                                                       
025300     END-EVALUATE.                                                        
025400     EVALUATE TRUE                                                        
025500        WHEN MPG-TXN-IS-STK-PUSH                                          
025600           ADD 1 TO WK-N-TYPE-STK-PUSH-CT                                 
025700        WHEN MPG-TXN-IS-B2C                                               
025800           ADD 1 TO WK-N-TYPE-B2C-CT                                      
025900        WHEN MPG-TXN-IS-B2B                                               
026000           ADD 1 TO WK-N-TYPE-B2B-CT                                      
026100        WHEN MPG-TXN-IS-C2B-PAYBILL                                       
026200           ADD 1 TO WK-N-TYPE-PAYBILL-CT                                  
026300        WHEN MPG-TXN-IS-C2B-BUYGOODS                                      
026400           ADD 1 TO WK-N-TYPE-BUYGOODS-CT                                 
026500        WHEN MPG-TXN-IS-REVERSAL                                          
026600           ADD 1 TO WK-N-TYPE-REVERSAL-CT                                 
026700        WHEN MPG-TXN-TYPE = "BALANCE_INQUIRY"                             
026800           ADD 1 TO WK-N-TYPE-BALANCE-CT                                  
026900        WHEN MPG-TXN-TYPE = "TRANSACTION_STATUS"                          
027000           ADD 1 TO WK-N-TYPE-STATUS-CT                                   
027100        WHEN OTHER                                                        
027200           CONTINUE                                                       
027300     END-EVALUATE.                                                        
027400 B199-PROCESS-ONE-TRANSACTION-EX.                                         
027500     EXIT.                                                                
027600                                                                          
027700*-----------------------------------------------------------------        
027800* C000-FLUSH-CURRENT-DAY - WRITE ONE DETAIL LINE FOR THE DAY JUST         
027900* CLOSED OUT, THEN CLEAR THE DAY ACCUMULATORS FOR THE NEXT DATE.          
028000*-----------------------------------------------------------------        
028100 C000-FLUSH-CURRENT-DAY.                                                  
028200     MOVE SPACES TO WK-PRT-D-DATE.                                        
028300     STRING WK-C-CTLBRK-YYYY DELIMITED BY SIZE                            
028400        "-" DELIMITED BY SIZE                                             
028500        WK-C-CTLBRK-MM DELIMITED BY SIZE                                  
028600        "-" DELIMITED BY SIZE                                             
028700        WK-C-CTLBRK-DD DELIMITED BY SIZE                                  
028800        INTO WK-PRT-D-DATE.                                               
028900     MOVE WK-N-DAY-TOTAL-CT TO WK-PRT-D-TOTAL.                            
029000     MOVE WK-N-DAY-SUCCESSFUL-CT TO WK-PRT-D-SUCCESSFUL.                  
029100     MOVE WK-N-DAY-SUCCESSFUL-AMT TO WK-PRT-D-SUCC-AMOUNT.                
029200     WRITE ST-OUT-LINE FROM WK-PRT-DETAIL-LINE                            
029300        AFTER ADVANCING 1 LINE.                                           
029400     MOVE ZERO TO WK-N-DAY-TOTAL-CT.                                      
029500     MOVE ZERO TO WK-N-DAY-SUCCESSFUL-CT.                                 
029600     MOVE ZERO TO WK-N-DAY-SUCCESSFUL-AMT.                                
029700 C099-FLUSH-CURRENT-DAY-EX.                                               
029800     EXIT.                                                                
029900                                                                          
030000*-----------------------------------------------------------------        
030100 Y900-ABNORMAL-TERMINATION.                                               
030200*-----------------------------------------------------------------        
030300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
030400        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
030500     STOP RUN.                                                            
030600                                                                          
030700*-----------------------------------------------------------------        
030800* Z000-END-PROGRAM-ROUTINE - PERIOD TOTALS, AVERAGE AMOUNT,               
030900* SUCCESS RATE AND THE TRANSACTION-TYPE BREAKDOWN.                        
031000*-----------------------------------------------------------------        
031100 Z000-END-PROGRAM-ROUTINE.                                                
031200*-----------------------------------------------------------------        
031300     IF WK-N-SUCCESSFUL-CT > ZERO                                         
031400        COMPUTE WK-N-AVG-AMOUNT ROUNDED =                                 
031500           WK-N-TOTAL-SUCC-AMT / WK-N-SUCCESSFUL-CT                       
031600     ELSE                                                                 
031700        MOVE ZERO TO WK-N-AVG-AMOUNT                                      
031800     END-IF.                                                              
031900     IF WK-N-READ-CT > ZERO                                               
032000        COMPUTE WK-N-SUCCESS-RATE ROUNDED =                               
032100           (WK-N-SUCCESSFUL-CT * 100) / WK-N-READ-CT                      
032200     ELSE                                                                 
032300        MOVE ZERO TO WK-N-SUCCESS-RATE                                    
032400     END-IF.                                                              
032500     MOVE "TRANSACTIONS READ" TO WK-PRT-S-LABEL.                          
032600     MOVE WK-N-READ-CT TO WK-PRT-S-VALUE.                                 
032700     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
032800        AFTER ADVANCING 2 LINES.                                          
032900     MOVE "SUCCESSFUL" TO WK-PRT-S-LABEL.                                 
033000     MOVE WK-N-SUCCESSFUL-CT TO WK-PRT-S-VALUE.                           
033100     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
033200        AFTER ADVANCING 1 LINE.                                           
033300     MOVE "FAILED" TO WK-PRT-S-LABEL.                                     
033400     MOVE WK-N-FAILED-CT TO WK-PRT-S-VALUE.                               
033500     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
033600        AFTER ADVANCING 1 LINE.                                           
033700     MOVE "PENDING" TO WK-PRT-S-LABEL.                                    
033800     MOVE WK-N-PENDING-CT TO WK-PRT-S-VALUE.                              
033900     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
034000        AFTER ADVANCING 1 LINE.                                           
034100     MOVE "TOTAL SUCC AMOUNT" TO WK-PRT-A-LABEL.                          
034200     MOVE WK-N-TOTAL-SUCC-AMT TO WK-PRT-A-VALUE.                          
034300     WRITE ST-OUT-LINE FROM WK-PRT-AMOUNT-LINE                            
034400        AFTER ADVANCING 1 LINE.                                           
034500     MOVE "AVERAGE AMOUNT" TO WK-PRT-A-LABEL.                             
034600     MOVE WK-N-AVG-AMOUNT TO WK-PRT-A-VALUE.                              
034700     WRITE ST-OUT-LINE FROM WK-PRT-AMOUNT-LINE                            
034800        AFTER ADVANCING 1 LINE.                                           
034900     MOVE "SUCCESS RATE" TO WK-PRT-R-LABEL.                               
035000     MOVE WK-N-SUCCESS-RATE TO WK-PRT-R-VALUE.                            
035100     WRITE ST-OUT-LINE FROM WK-PRT-RATE-LINE                              
035200        AFTER ADVANCING 1 LINE.                                           
035300     MOVE "STK PUSH" TO WK-PRT-S-LABEL.                                   
035400     MOVE WK-N-TYPE-STK-PUSH-CT TO WK-PRT-S-VALUE.                        
035500     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
035600        AFTER ADVANCING 2 LINES.                                          
035700     MOVE "B2C" TO WK-PRT-S-LABEL.                                        
035800     MOVE WK-N-TYPE-B2C-CT TO WK-PRT-S-VALUE.                             
035900     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
036000        AFTER ADVANCING 1 LINE.                                           
036100     MOVE "B2B" TO WK-PRT-S-LABEL.                                        
036200     MOVE WK-N-TYPE-B2B-CT TO WK-PRT-S-VALUE.                             
036300     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
036400        AFTER ADVANCING 1 LINE.                                           
036500     MOVE "C2B PAYBILL" TO WK-PRT-S-LABEL.                                
036600     MOVE WK-N-TYPE-PAYBILL-CT TO WK-PRT-S-VALUE.                         
036700     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
036800        AFTER ADVANCING 1 LINE.                                           
036900     MOVE "C2B BUY GOODS" TO WK-PRT-S-LABEL.                              
037000     MOVE WK-N-TYPE-BUYGOODS-CT TO WK-PRT-S-VALUE.                        
037100     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
037200        AFTER ADVANCING 1 LINE.                                           
037300     MOVE "REVERSAL" TO WK-PRT-S-LABEL.                                   
037400     MOVE WK-N-TYPE-REVERSAL-CT TO WK-PRT-S-VALUE.                        
037500     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
037600        AFTER ADVANCING 1 LINE.                                           
037700     MOVE "BALANCE INQUIRY" TO WK-PRT-S-LABEL.                            
037800     MOVE WK-N-TYPE-BALANCE-CT TO WK-PRT-S-VALUE.                         
037900     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
038000        AFTER ADVANCING 1 LINE.                                           
038100     MOVE "TRANSACTION STATUS" TO WK-PRT-S-LABEL.                         
038200     MOVE WK-N-TYPE-STATUS-CT TO WK-PRT-S-VALUE.                          
038300     WRITE ST-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
038400        AFTER ADVANCING 1 LINE.                                           
038500     CLOSE STATS-REPORT.                                                  
038600     DISPLAY "MPGSTATS - TRANSACTIONS READ " WK-N-READ-CT.                
038700     DISPLAY "MPGSTATS - SUCCESSFUL        " WK-N-SUCCESSFUL-CT.          
038800     DISPLAY "MPGSTATS - FAILED            " WK-N-FAILED-CT.              
038900     DISPLAY "MPGSTATS - PENDING           " WK-N-PENDING-CT.             
039000 Z099-END-PROGRAM-ROUTINE-EX.                                             
039100     EXIT.                                                                
039200                                                                          
039300******************************************************************        
039400*************** END OF PROGRAM SOURCE - MPGSTATS ***************          
039500******************************************************************        
