000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGSWEEP.                                                
000500 AUTHOR.         R WANJIRU.                                               
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   02 APR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : BATCH DRIVER - SWEEP AGED STK PUSH TRANSACTIONS            
001200*              THAT HAVE NEVER RECEIVED A CALLBACK AND RESOLVE            
001300*              EACH AGAINST THE SIMULATED STATUS-QUERY RESULT             
001400*              FILE.  REWRITES TRANSACTION-MASTER LIKE THE                
001500*              CALLBACK JOB DOES.                                         
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MPG019 - RWANJIRU - 02/04/1991 - INITIAL VERSION.                       
002100*-----------------------------------------------------------------        
002200* MPG025 - TNJOKA   - 09/08/1994 - A TRANSACTION AGED PAST 5              
002300*                     MINUTES WITH NO STATUS-QUERY RESULT IS              
002400*                     NOW MARKED FAILED INSTEAD OF BEING LEFT             
002500*                     PROCESSING FOREVER.                                 
002600*-----------------------------------------------------------------        
002700* MPG028 - TNJOKA   - 30/11/1999 - Y2K REVIEW: ALL TIMESTAMP              
002800*                     FIELDS ARE FULL 4-DIGIT-YEAR.  NO CHANGE            
002900*                     REQUIRED.                                           
003000*-----------------------------------------------------------------        
003100* MPG032 - SOMBATI  - 14/07/2002 - MIN-AGE/MAX-AGE/LIMIT ARE NOW          
003200*                     WORKING-STORAGE CONSTANTS RATHER THAN               
003300*                     LITERALS SCATTERED THROUGH B100 - EASIER            
003400*                     TO TUNE WHEN THE NETWORK IS SLOW.                   
003500*-----------------------------------------------------------------        
003600* MPG038 - RWANJIRU - 26/09/2002 - SWEEP OUTPUT MOVED FROM THE            
003700*                     JOB LOG ONTO SWEEP-REPORT SO OPERATIONS             
003800*                     CAN FILE IT WITH THE OTHER OVERNIGHT                
003900*                     PRINT.                                              
004000*-----------------------------------------------------------------        
004100 EJECT                                                                    
004200*****************************                                             
004300 ENVIRONMENT DIVISION.                                                    
004400*****************************                                             
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-AS400.                                             
004700 OBJECT-COMPUTER.  IBM-AS400.                                             
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004900*                                                                         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT TRANSACTION-MASTER ASSIGN TO DATABASE-TRNMAST                 
005300            ORGANIZATION     IS SEQUENTIAL                                
005400            FILE STATUS      IS WK-C-FILE-STATUS.                         
005500     SELECT TRANSACTION-MASTER-NEW ASSIGN TO DATABASE-TRNMASTN            
005600            ORGANIZATION     IS SEQUENTIAL                                
005700            FILE STATUS      IS WK-C-FILE-STATUS.                         
005800     SELECT STATUS-RESULT-FILE ASSIGN TO DATABASE-STSRSLT                 
005900            ORGANIZATION     IS SEQUENTIAL                                
006000            FILE STATUS      IS WK-C-FILE-STATUS.                         
006100     SELECT SWEEP-REPORT ASSIGN TO DATABASE-SWPRPT                        
006200            ORGANIZATION     IS LINE SEQUENTIAL                           
006300            FILE STATUS      IS WK-C-FILE-STATUS.                         
006400*                                                                         
006500*****************                                                         
006600 DATA DIVISION.                                                           
006700*****************                                                         
006800 FILE SECTION.                                                            
006900***************                                                           
007000 FD  TRANSACTION-MASTER                                                   
007100     LABEL RECORDS ARE OMITTED                                            
007200     DATA RECORD IS TM-IN-RECORD.                                         
007300 01  TM-IN-RECORD.                                                        
007400     05  FILLER                  PIC X(357).                              
007500*                                                                         
007600 FD  TRANSACTION-MASTER-NEW                                               
007700     LABEL RECORDS ARE OMITTED                                            
007800     DATA RECORD IS TM-OUT-RECORD.                                        
007900 01  TM-OUT-RECORD.                                                       
008000     05  FILLER                  PIC X(357).                              
008100*                                                                         
008200 FD  STATUS-RESULT-FILE                                                   
008300     LABEL RECORDS ARE OMITTED                                            
008400     DATA RECORD IS SR-IN-RECORD.                                         
008500 01  SR-IN-RECORD.                                                        
008600     05  FILLER                  PIC X(80).                               
008700*                                                                         
008800 FD  SWEEP-REPORT                                                         
008900     LABEL RECORDS ARE OMITTED                                            
009000     DATA RECORD IS SW-OUT-LINE.                                          
009100 01  SW-OUT-LINE                 PIC X(80).                               
009200*                                                                         
009300*************************                                                 
009400 WORKING-STORAGE SECTION.                                                 
009500*************************                                                 
009600 01  FILLER                  PIC X(24) VALUE                              
009700     "** PROGRAM MPGSWEEP **".                                            
009800                                                                          
009900 01  WK-N-SWEEP-PARMS.                                                    
010000     05  WK-N-MIN-AGE            COMP PIC S9(04) VALUE +1.                
010100     05  WK-N-MAX-AGE            COMP PIC S9(04) VALUE +60.               
010200     05  WK-N-LIMIT              COMP PIC S9(04) VALUE +100.              
010300     05  FILLER                  PIC X(06) VALUE SPACES.                  
010400                                                                          
010500 01  WK-C-SWEEP-SWITCHES.                                                 
010600     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".                     
010700         88  WK-C-FOUND                  VALUE "Y".                       
010800     05  WK-C-LIMIT-SW           PIC X(01) VALUE "N".                     
010900         88  WK-C-LIMIT-REACHED          VALUE "Y".                       
011000     05  FILLER                  PIC X(08) VALUE SPACES.                  
011100                                                                          
011200 77  WK-C-OLD-STATUS             PIC X(12) VALUE SPACES.                  
011300                                                                          
011400 77  WK-C-MINAGE-CUTOFF          PIC 9(14) VALUE ZEROES.                  
011500 77  WK-C-MAXAGE-CUTOFF          PIC 9(14) VALUE ZEROES.                  
011600                                                                          
011700 01  WK-N-TOTALS.                                                         
011800     05  WK-N-READ-CT            COMP PIC S9(08) VALUE ZERO.              
011900     05  WK-N-CHECKED-CT         COMP PIC S9(08) VALUE ZERO.              
012000     05  WK-N-UPDATED-CT         COMP PIC S9(08) VALUE ZERO.              
012100     05  WK-N-FAILED-CT          COMP PIC S9(08) VALUE ZERO.              
012200     05  FILLER                  PIC X(06) VALUE SPACES.                  
012300                                                                          
012400* ------------------- SWEEP-REPORT PRINT LINES -------------------        
012500 01  WK-PRT-HEADING-LINE.                                                 
012600     05  FILLER                  PIC X(20) VALUE                          
012700         "PENDING SWEEP REPORT".                                          
012800     05  FILLER                  PIC X(10) VALUE " RUN DATE ".            
012900     05  WK-PRT-H-RUN-DATE       PIC 9(08).                               
013000     05  FILLER                  PIC X(42) VALUE SPACES.                  
013100                                                                          
013200 01  WK-PRT-DETAIL-LINE.                                                  
013300     05  WK-PRT-D-TXN-ID         PIC X(32).                               
013400     05  FILLER                  PIC X(03) VALUE SPACES.                  
013500     05  WK-PRT-D-OLD-STATUS     PIC X(12).                               
013600     05  FILLER                  PIC X(04) VALUE " -> ".                  
013700     05  WK-PRT-D-NEW-STATUS     PIC X(12).                               
013800     05  FILLER                  PIC X(17) VALUE SPACES.                  
013900                                                                          
014000 01  WK-PRT-SUMMARY-LINE.                                                 
014100     05  WK-PRT-S-LABEL          PIC X(20).                               
014200     05  WK-PRT-S-VALUE          PIC ZZZ,ZZ9.                             
014300     05  FILLER                  PIC X(53) VALUE SPACES.                  
014400                                                                          
014500* ----------- STATUS-QUERY RESULT TABLE (SWEEP-ONLY) -------------        
014600 01  WK-STS-TABLE-CTL.                                                    
014700     05  WK-N-STS-COUNT          COMP PIC S9(08) VALUE ZERO.              
014800     05  FILLER                  PIC X(08) VALUE SPACES.                  
014900                                                                          
015000 01  WK-STS-TABLE.                                                        
015100     05  WK-STS-KEY OCCURS 10000 TIMES                                    
015200            INDEXED BY WK-IX-STS  PIC X(30).                              
015300     05  WK-STS-CODE OCCURS 10000 TIMES                                   
015400                                 PIC X(05).                               
015500     05  WK-STS-DESC OCCURS 10000 TIMES                                   
015600                                 PIC X(40).                               
015700     05  FILLER                  PIC X(10) VALUE SPACES.                  
015800* ------------- IN-MEMORY LEDGER TABLE (SHARED) ------------------        
015900     COPY MPGTXTB.                                                        
016000* ------------- TRANSACTION RECORD STAGING (SHARED) --------------        
016100     COPY MPGTXNR.                                                        
016200* ----------- STATUS-QUERY RESULT STAGING (SHARED) --------------         
016300     COPY MPGSTSR.                                                        
016400* ----------- RUN-TIMESTAMP-MINUS-N-MINUTES WORK AREA ------------        
016500     COPY MPGAGEW.                                                        
016600* ------------------ PROGRAM WORKING STORAGE --------------------*        
016700     COPY MPGCOMW.                                                        
016800                                                                          
016900 EJECT                                                                    
017000 PROCEDURE DIVISION.                                                      
017100*********************                                                     
017200 MAIN-MODULE.                                                             
017300     PERFORM A000-INITIALIZE                                              
017400        THRU A099-INITIALIZE-EX.                                          
017500     PERFORM B000-SWEEP-TRANSACTIONS                                      
017600        THRU B099-SWEEP-TRANSACTIONS-EX.                                  
017700     PERFORM C000-WRITE-NEW-MASTER                                        
017800        THRU C099-WRITE-NEW-MASTER-EX.                                    
017900     PERFORM Z000-END-PROGRAM-ROUTINE                                     
018000        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
018100     STOP RUN.                                                            
018200                                                                          
018300*-----------------------------------------------------------------        
018400 A000-INITIALIZE.                                                         
018500*-----------------------------------------------------------------        
018600     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                             
018700     ACCEPT WK-C-RUN-TIME FROM TIME.                                      
018800     MOVE SPACES TO WK-TXN-TABLE.                                         
018900     PERFORM A050-COMPUTE-CUTOFFS                                         
019000        THRU A059-COMPUTE-CUTOFFS-EX.                                     
019100     OPEN INPUT TRANSACTION-MASTER.                                       
019200     IF NOT WK-C-SUCCESSFUL                                               
019300        DISPLAY "MPGSWEEP - OPEN FILE ERROR - TRNMAST"                    
019400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
019500        GO TO Y900-ABNORMAL-TERMINATION                                   
019600     END-IF.                                                              
019700     OPEN INPUT STATUS-RESULT-FILE.                                       
019800     IF NOT WK-C-SUCCESSFUL                                               
019900        DISPLAY "MPGSWEEP - OPEN FILE ERROR - STSRSLT"                    
020000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
020100        GO TO Y900-ABNORMAL-TERMINATION                                   
020200     END-IF.                                                              
020300     OPEN OUTPUT SWEEP-REPORT.                                            
020400     IF NOT WK-C-SUCCESSFUL                                               
020500        DISPLAY "MPGSWEEP - OPEN FILE ERROR - SWPRPT"                     
020600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
020700        GO TO Y900-ABNORMAL-TERMINATION                                   
020800     END-IF.                                                              
020900     MOVE WK-C-RUN-DATE TO WK-PRT-H-RUN-DATE.                             
021000     WRITE SW-OUT-LINE FROM WK-PRT-HEADING-LINE                           
021100        AFTER ADVANCING PAGE.                                             
021200     PERFORM A100-LOAD-LEDGER-TABLE                                       
021300        THRU A199-LOAD-LEDGER-TABLE-EX                                    
021400        UNTIL WK-C-EOF-TXN.                                               
021500     CLOSE TRANSACTION-MASTER.                                            
021600     PERFORM A200-LOAD-STATUS-TABLE                                       
021700        THRU A299-LOAD-STATUS-TABLE-EX                                    
021800        UNTIL WK-C-EOF-STATUS.                                            
021900     CLOSE STATUS-RESULT-FILE.                                            
022000 A099-INITIALIZE-EX.                                                      
022100     EXIT.                                                                
022200                                                                          
022300*-----------------------------------------------------------------        
022400* A050-COMPUTE-CUTOFFS - THREE CUTOFF TIMESTAMPS, ONE CALL ON             
022500* Z800 PER WINDOW SINCE THE OUTPUT AREA IS OVERWRITTEN EACH TIME.         
022600*-----------------------------------------------------------------        
022700 A050-COMPUTE-CUTOFFS.                                                    
022800     MOVE WK-N-MIN-AGE TO WK-N-AGE-I-MINUTES.                             
022900     PERFORM Z800-COMPUTE-CUTOFF-TS                                       
023000        THRU Z809-COMPUTE-CUTOFF-TS-EX.                                   
023100     MOVE WK-N-AGE-O-CUTOFF-TS TO WK-C-MINAGE-CUTOFF.                     
023200                                                                          
023300     MOVE WK-N-MAX-AGE TO WK-N-AGE-I-MINUTES.                             
023400     PERFORM Z800-COMPUTE-CUTOFF-TS                                       
023500        THRU Z809-COMPUTE-CUTOFF-TS-EX.                                   
023600     MOVE WK-N-AGE-O-CUTOFF-TS TO WK-C-MAXAGE-CUTOFF.                     
023700                                                                          
023800     MOVE 5 TO WK-N-AGE-I-MINUTES.                                        
023900     PERFORM Z800-COMPUTE-CUTOFF-TS                                       
024000        THRU Z809-COMPUTE-CUTOFF-TS-EX.                                   
024100     MOVE WK-N-AGE-O-CUTOFF-TS TO WK-C-MIN5-CUTOFF.                       
024200 A059-COMPUTE-CUTOFFS-EX.                                                 
024300     EXIT.                                                                
024400                                                                          
024500*-----------------------------------------------------------------        
024600 A100-LOAD-LEDGER-TABLE.                                                  
024700*-----------------------------------------------------------------        
024800     READ TRANSACTION-MASTER INTO MPG-TXN-RECORD                          
024900        AT END                                                            
025000           MOVE "Y" TO WK-C-EOF-TXN-SW                                    
025100           GO TO A199-LOAD-LEDGER-TABLE-EX                                
025200     END-READ.                                                            
025300     ADD 1 TO WK-N-READ-CT.                                               
025400     IF WK-N-TXN-COUNT < WK-N-TXN-MAX                                     
025500        ADD 1 TO WK-N-TXN-COUNT                                           
025600        MOVE MPG-TXN-RECORD TO WK-TXN-ENTRY(WK-N-TXN-COUNT)               
025700        MOVE MPG-TXN-CHECKOUT-REQ-ID                                      
025800           TO WK-TXN-KEY(WK-N-TXN-COUNT)                                  
025900     ELSE                                                                 
026000        SET WK-C-TXN-TABLE-IS-FULL TO TRUE                                
026100     END-IF.                                                              
026200 A199-LOAD-LEDGER-TABLE-EX.                                               
026300     EXIT.                                                                
026400                                                                          
026500*-----------------------------------------------------------------        
026600 A200-LOAD-STATUS-TABLE.                                                  
026700*-----------------------------------------------------------------        
026800     READ STATUS-RESULT-FILE INTO MPG-STS-RECORD                          
026900        AT END                                                            
027000           MOVE "Y" TO WK-C-EOF-STATUS-SW                                 
027100           GO TO A299-LOAD-STATUS-TABLE-EX                                
027200     END-READ.                                                            
027300     IF WK-N-STS-COUNT < WK-N-TXN-MAX                                     
027400        ADD 1 TO WK-N-STS-COUNT                                           
027500        MOVE MPG-STS-CHECKOUT-REQ-ID TO WK-STS-KEY(WK-N-STS-COUNT)        
027600        MOVE MPG-STS-RESULT-CODE TO WK-STS-CODE(WK-N-STS-COUNT)           
027700        MOVE MPG-STS-RESULT-DESC TO WK-STS-DESC(WK-N-STS-COUNT)           
027800     END-IF.                                                              
027900 A299-LOAD-STATUS-TABLE-EX.                                               
028000     EXIT.                                                                
028100                                                                          
028200*-----------------------------------------------------------------        
028300 B000-SWEEP-TRANSACTIONS.                                                 
028400*-----------------------------------------------------------------        
028500     PERFORM B100-SWEEP-ONE-TRANSACTION                                   
028600        THRU B199-SWEEP-ONE-TRANSACTION-EX                                
028700        VARYING WK-IX-TXN FROM 1 BY 1                                     
028800        UNTIL WK-IX-TXN > WK-N-TXN-COUNT                                  
028900           OR WK-C-LIMIT-REACHED.                                         
029000 B099-SWEEP-TRANSACTIONS-EX.                                              
029100     EXIT.                                                                
029200                                                                          
029300*-----------------------------------------------------------------        
029400* B100-SWEEP-ONE-TRANSACTION - ELIGIBILITY TEST THEN RESOLUTION.          
029500*-----------------------------------------------------------------        
029600 B100-SWEEP-ONE-TRANSACTION.                                              
029700     MOVE WK-TXN-ENTRY(WK-IX-TXN) TO MPG-TXN-RECORD.                      
029800     IF MPG-TXN-PROCESSING                                                
029900        AND MPG-TXN-CALLBACK-NO                                           
030000        AND MPG-TXN-IS-STK-PUSH                                           
030100        AND MPG-TXN-CREATED NOT > WK-C-MINAGE-CUTOFF                      
030200        AND MPG-TXN-CREATED NOT < WK-C-MAXAGE-CUTOFF                      
030300        ADD 1 TO WK-N-CHECKED-CT                                          
030400        MOVE MPG-TXN-STATUS TO WK-C-OLD-STATUS                            
030500        PERFORM C100-LOOKUP-STATUS-RESULT                                 
030600           THRU C199-LOOKUP-STATUS-RESULT-EX                              
030700        PERFORM C200-APPLY-RESOLUTION                                     
030800           THRU C299-APPLY-RESOLUTION-EX                                  
030900        MOVE MPG-TXN-ID TO WK-PRT-D-TXN-ID                                
031000        MOVE WK-C-OLD-STATUS TO WK-PRT-D-OLD-STATUS                       
031100        IF MPG-TXN-STATUS NOT = WK-C-OLD-STATUS                           
031200           ADD 1 TO WK-N-UPDATED-CT                                       
031300           MOVE MPG-TXN-STATUS TO WK-PRT-D-NEW-STATUS                     
031400        ELSE                                                              
031500           MOVE "No change" TO WK-PRT-D-NEW-STATUS                        
031600        END-IF                                                            
031700        WRITE SW-OUT-LINE FROM WK-PRT-DETAIL-LINE                         
031800           AFTER ADVANCING 1 LINE                                         
031900        IF MPG-TXN-FAILED                                                 
032000           ADD 1 TO WK-N-FAILED-CT                                        
032100        END-IF                                                            
032200        MOVE MPG-TXN-RECORD TO WK-TXN-ENTRY(WK-IX-TXN)                    
032300        IF WK-N-CHECKED-CT NOT < WK-N-LIMIT                               
032400           SET WK-C-LIMIT-REACHED TO TRUE                                 
032500        END-IF                                                            
032600     END-IF.                                                              
032700 B199-SWEEP-ONE-TRANSACTION-EX.                                           
032800     EXIT.                                                                
032900                                                                          
033000*-----------------------------------------------------------------        
033100* C100-LOOKUP-STATUS-RESULT - LINEAR SEARCH ON CHECKOUT-REQ-ID.           
033200*-----------------------------------------------------------------        
033300 C100-LOOKUP-STATUS-RESULT.                                               
033400     MOVE "N" TO WK-C-FOUND-SW.                                           
033500     SET WK-IX-STS TO 1.                                                  
033600     SEARCH WK-STS-KEY                                                    
033700        AT END                                                            
033800           MOVE "N" TO WK-C-FOUND-SW                                      
033900        WHEN WK-STS-KEY(WK-IX-STS) = MPG-TXN-CHECKOUT-REQ-ID              
034000           MOVE "Y" TO WK-C-FOUND-SW                                      
034100     END-SEARCH.                                                          
034200 C199-LOOKUP-STATUS-RESULT-EX.                                            
034300     EXIT.                                                                
034400                                                                          
034500*-----------------------------------------------------------------        
034600* C200-APPLY-RESOLUTION - SEE THE "PENDING-SWEEP STATUS                   
034700* RESOLUTION" TABLE IN THE SYSTEM NOTES FOR THE CODE MAPPING.             
034800*-----------------------------------------------------------------        
034900 C200-APPLY-RESOLUTION.                                                   
035000     IF WK-C-FOUND                                                        
035100        MOVE WK-STS-CODE(WK-IX-STS) TO MPG-TXN-RESPONSE-CODE              
035200        MOVE WK-STS-DESC(WK-IX-STS) TO MPG-TXN-RESPONSE-DESC              
035300        EVALUATE TRUE                                                     
035400           WHEN MPG-TXN-RESPONSE-CODE = "0"                               
035500              MOVE "SUCCESSFUL" TO MPG-TXN-STATUS                         
035600           WHEN MPG-TXN-RESPONSE-CODE = "1032"                            
035700              OR MPG-TXN-RESPONSE-CODE = "1"                              
035800              MOVE "CANCELLED" TO MPG-TXN-STATUS                          
035900           WHEN OTHER                                                     
036000              MOVE "FAILED" TO MPG-TXN-STATUS                             
036100        END-EVALUATE                                                      
036200        MOVE "Y" TO MPG-TXN-CALLBACK-RECEIVED                             
036300     ELSE                                                                 
036400        IF MPG-TXN-CREATED NOT > WK-C-MIN5-CUTOFF                         
036500           MOVE "FAILED" TO MPG-TXN-STATUS                                
036600           MOVE "Transaction timeout - no response from MPesa"            
036700              TO MPG-TXN-RESPONSE-DESC                                    
036800        END-IF                                                            
036900     END-IF.                                                              
037000     MOVE WK-C-RUN-TIMESTAMP TO MPG-TXN-UPDATED.                          
037100 C299-APPLY-RESOLUTION-EX.                                                
037200     EXIT.                                                                
037300                                                                          
037400*-----------------------------------------------------------------        
037500 C000-WRITE-NEW-MASTER.                                                   
037600*-----------------------------------------------------------------        
037700     OPEN OUTPUT TRANSACTION-MASTER-NEW.                                  
037800     IF NOT WK-C-SUCCESSFUL                                               
037900        DISPLAY "MPGSWEEP - OPEN FILE ERROR - TRNMASTN"                   
038000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
038100        GO TO Y900-ABNORMAL-TERMINATION                                   
038200     END-IF.                                                              
038300     PERFORM C010-WRITE-ONE-RECORD                                        
038400        THRU C019-WRITE-ONE-RECORD-EX                                     
038500        VARYING WK-IX-TXN FROM 1 BY 1                                     
038600        UNTIL WK-IX-TXN > WK-N-TXN-COUNT.                                 
038700     CLOSE TRANSACTION-MASTER-NEW.                                        
038800 C099-WRITE-NEW-MASTER-EX.                                                
038900     EXIT.                                                                
039000                                                                          
039100*-----------------------------------------------------------------        
039200 C010-WRITE-ONE-RECORD.                                                   
039300*-----------------------------------------------------------------        
039400     MOVE WK-TXN-ENTRY(WK-IX-TXN) TO TM-OUT-RECORD.                       
039500     WRITE TM-OUT-RECORD.                                                 
039600 C019-WRITE-ONE-RECORD-EX.                                                
039700     EXIT.                                                                
039800                                                                          
039900*-----------------------------------------------------------------        
040000 Y900-ABNORMAL-TERMINATION.                                               
040100*-----------------------------------------------------------------        
040200     PERFORM Z000-END-PROGRAM-ROUTINE                                     
040300        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
040400     STOP RUN.                                                            
040500                                                                          
040600*-----------------------------------------------------------------        
040700 Z000-END-PROGRAM-ROUTINE.                                                
040800*-----------------------------------------------------------------        
040900     MOVE "TRANSACTIONS CHECKED" TO WK-PRT-S-LABEL.                       
041000     MOVE WK-N-CHECKED-CT TO WK-PRT-S-VALUE.                              
041100     WRITE SW-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
041200        AFTER ADVANCING 2 LINES.                                          
041300     MOVE "STATUS UPDATED" TO WK-PRT-S-LABEL.                             
041400     MOVE WK-N-UPDATED-CT TO WK-PRT-S-VALUE.                              
041500     WRITE SW-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
041600        AFTER ADVANCING 1 LINE.                                           
041700     MOVE "FAILED" TO WK-PRT-S-LABEL.                                     
041800     MOVE WK-N-FAILED-CT TO WK-PRT-S-VALUE.                               
041900     WRITE SW-OUT-LINE FROM WK-PRT-SUMMARY-LINE                           
042000        AFTER ADVANCING 1 LINE.                                           
042100     CLOSE SWEEP-REPORT.                                                  
042200     DISPLAY "MPGSWEEP - TRANSACTIONS READ     - " WK-N-READ-CT.          
042300     DISPLAY "MPGSWEEP - CHECKED               - "                        
042400        WK-N-CHECKED-CT.                                                  
042500     DISPLAY "MPGSWEEP - UPDATED               - "                        
042600        WK-N-UPDATED-CT.                                                  
042700     DISPLAY "MPGSWEEP - FAILED                - "                        
042800        WK-N-FAILED-CT.                                                   
042900 Z099-END-PROGRAM-ROUTINE-EX.                                             
043000     EXIT.                                                                
043100                                                                          
043200*-----------------------------------------------------------------        
043300* Z800-COMPUTE-CUTOFF-TS / Z810-BORROW-DAY / Z820-DAYS-IN-MONTH           
043400* ARE CARRIED IN FROM MPGAGEC - SEE THAT COPYBOOK FOR THE                 
043500* CALENDAR-BORROW LOGIC ITSELF.                                           
043600*-----------------------------------------------------------------        
043700     COPY MPGAGEC.                                                        
043800                                                                          
043900******************************************************************        
044000*************** END OF PROGRAM SOURCE - MPGSWEEP ***************          
044100******************************************************************        
