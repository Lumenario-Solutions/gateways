000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGPHVAL.                                                
000500 AUTHOR.         T NJOKA.                                                 
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   14 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : SUBROUTINE - CLEAN, NORMALIZE, CLASSIFY AND                
001200*              FORMAT A KENYAN MOBILE NUMBER.  CALLED BY EVERY            
001300*              OTHER MPG MODULE THAT HANDLES A PHONE NUMBER -             
001400*              NEVER RUN AS A STANDALONE JOB STEP.                        
001500*                                                                         
001600*    RETURN STATUS (WK-C-PHWK-O-VALID):                                   
001700*    Y - NUMBER NORMALIZED TO A VALID KENYAN MOBILE FORMAT                
001800*    N - NUMBER COULD NOT BE NORMALIZED OR PREFIX NOT KENYAN              
001900*                                                                         
002000*=================================================================        
002100* HISTORY OF MODIFICATION:                                                
002200*=================================================================        
002300* MPG007 - TNJOKA  - 14/03/1991 - INITIAL VERSION                         
002400*                   - SAFARICOM (070/071/072) AND AIRTEL (073)            
002500*                     PREFIXES ONLY.                                      
002600*-----------------------------------------------------------------        
002700* MPG013 - RWANJIRU - 08/09/1994 - ADD PREFIX 079 (SAFARICOM              
002800*                     NUMBERING EXPANSION) AND PREFIX 078                 
002900*                     (AIRTEL NUMBERING EXPANSION).                       
003000*-----------------------------------------------------------------        
003100* MPG020 - SOMBATI  - 11/01/1998 - ADD TELKOM PREFIX 77 AND THE           
003200*                     DISPLAY-FORMAT OUTPUT FIELD FOR THE                 
003300*                     STATEMENT PRINT ROUTINE.                            
003400*-----------------------------------------------------------------        
003500* MPG028 - TNJOKA   - 30/11/1999 - Y2K REVIEW: THIS PROGRAM               
003600*                     HOLDS NO CENTURY-SENSITIVE DATE FIELDS.             
003700*                     NO CHANGE REQUIRED - SIGNED OFF.                    
003800*-----------------------------------------------------------------        
003900* MPG044 - RWANJIRU - 19/05/2006 - ADD PREFIX 72 TO THE                   
004000*                     SAFARICOM TABLE (NEW BLOCK RELEASED BY              
004100*                     THE REGULATOR).                                     
004200*-----------------------------------------------------------------        
004300* MPG057 - SOMBATI  - 23/07/2014 - NUMBER PORTABILITY REVIEW -            
004400*                     PREFIX-ONLY CLASSIFICATION CONFIRMED                
004500*                     STILL ACCEPTABLE FOR BATCH PURPOSES;                
004600*                     NO LIVE HLR LOOKUP ADDED.                           
004700*-----------------------------------------------------------------        
004800 EJECT                                                                    
004900*****************************                                             
005000 ENVIRONMENT DIVISION.                                                    
005100*****************************                                             
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.  IBM-AS400.                                             
005400 OBJECT-COMPUTER.  IBM-AS400.                                             
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005600*                                                                         
005700*****************                                                         
005800 DATA DIVISION.                                                           
005900*****************                                                         
006000 WORKING-STORAGE SECTION.                                                 
006100*************************                                                 
006200 01  FILLER                  PIC X(24) VALUE                              
006300     "** PROGRAM MPGPHVAL **".                                            
006400                                                                          
006500 01  WK-C-WORK-AREA.                                                      
006600     05  WK-C-CLEANED          PIC X(20) VALUE SPACES.                    
006700     05  WK-C-CLEANED-TBL REDEFINES WK-C-CLEANED.                         
006800         10  WK-C-CLEANED-CHAR OCCURS 20 TIMES PIC X(01).                 
006900     05  WK-C-ONE-CHAR          PIC X(01) VALUE SPACE.                    
007000     05  WK-C-PREFIX2           PIC X(02) VALUE SPACES.                   
007100     05  WK-C-PREFIX2-R REDEFINES WK-C-PREFIX2.                           
007200         10  WK-C-PREFIX2-D1    PIC X(01).                                
007300         10  WK-C-PREFIX2-D2    PIC X(01).                                
007400     05  FILLER                PIC X(05) VALUE SPACES.                    
007500                                                                          
007600 01  WK-N-WORK-AREA.                                                      
007700     05  WK-N-SRC-LEN           COMP PIC S9(04) VALUE ZERO.               
007800     05  WK-N-OUT-LEN           COMP PIC S9(04) VALUE ZERO.               
007900     05  WK-N-SUB               COMP PIC S9(04) VALUE ZERO.               
008000     05  FILLER                 PIC X(04) VALUE SPACES.                   
008100                                                                          
008200* ------------------ PROGRAM WORKING STORAGE -------------------*         
008300     COPY MPGCOMW.                                                        
008400                                                                          
008500 EJECT                                                                    
008600 LINKAGE SECTION.                                                         
008700*****************                                                         
008800     COPY MPGPHWK.                                                        
008900                                                                          
009000 EJECT                                                                    
009100****************************************                                  
009200 PROCEDURE DIVISION USING WK-C-PHWK-RECORD.                               
009300****************************************                                  
009400 MAIN-MODULE.                                                             
009500     PERFORM A000-INITIALIZE-OUTPUT                                       
009600        THRU A099-INITIALIZE-OUTPUT-EX.                                   
009700     PERFORM B100-CLEAN-NUMBER                                            
009800        THRU B199-CLEAN-NUMBER-EX.                                        
009900     PERFORM B200-NORMALIZE-NUMBER                                        
010000        THRU B299-NORMALIZE-NUMBER-EX.                                    
010100     IF WK-C-PHWK-IS-VALID                                                
010200        PERFORM B300-CLASSIFY-NETWORK                                     
010300           THRU B399-CLASSIFY-NETWORK-EX                                  
010400        PERFORM B400-FORMAT-DISPLAY                                       
010500           THRU B499-FORMAT-DISPLAY-EX                                    
010600     END-IF.                                                              
010700     GOBACK.                                                              
010800                                                                          
010900*-----------------------------------------------------------------        
011000 A000-INITIALIZE-OUTPUT.                                                  
011100*-----------------------------------------------------------------        
011200     MOVE "N"            TO WK-C-PHWK-O-VALID.                            
011300     MOVE SPACES         TO WK-C-PHWK-O-NORMALIZED                        
011400                             WK-C-PHWK-O-PROVIDER                         
011500                             WK-C-PHWK-O-DISPLAY                          
011600                             WK-C-CLEANED.                                
011700     MOVE ZERO           TO WK-N-SRC-LEN WK-N-OUT-LEN.                    
011800 A099-INITIALIZE-OUTPUT-EX.                                               
011900     EXIT.                                                                
012000                                                                          
012100*-----------------------------------------------------------------        
012200* B100-CLEAN-NUMBER - STRIP EVERYTHING EXCEPT DIGITS AND A                
012300* LEADING '+'.  MIRRORS THE "CLEAN" RULE IN THE BUSINESS SPEC.            
012400*-----------------------------------------------------------------        
012500 B100-CLEAN-NUMBER.                                                       
012600     MOVE ZERO            TO WK-N-OUT-LEN.                                
012700     PERFORM B110-CLEAN-ONE-CHAR                                          
012800        THRU B119-CLEAN-ONE-CHAR-EX                                       
012900        VARYING WK-N-SUB FROM 1 BY 1                                      
013000        UNTIL WK-N-SUB > 20.                                              
013100 B199-CLEAN-NUMBER-EX.                                                    
013200     EXIT.                                                                
013300                                                                          
013400*-----------------------------------------------------------------        
013500 B110-CLEAN-ONE-CHAR.                                                     
013600*-----------------------------------------------------------------        
013700     MOVE WK-C-PHWK-I-RAW(WK-N-SUB:1) TO WK-C-ONE-CHAR.                   
013800     IF WK-C-ONE-CHAR IS NUMERIC                                          
013900        OR (WK-C-ONE-CHAR = "+" AND WK-N-OUT-LEN = 0)                     
014000        ADD 1 TO WK-N-OUT-LEN                                             
014100        MOVE WK-C-ONE-CHAR                                                
014200           TO WK-C-CLEANED(WK-N-OUT-LEN:1)                                
014300     END-IF.                                                              
014400 B119-CLEAN-ONE-CHAR-EX.                                                  
014500     EXIT.                                                                
014600                                                                          
014700*-----------------------------------------------------------------        
014800* B200-NORMALIZE-NUMBER - REDUCE THE CLEANED NUMBER TO                    
014900* 254XXXXXXXXX (12 CHARS).  FIRST MATCHING SHAPE WINS.                    
015000*-----------------------------------------------------------------        
015100 B200-NORMALIZE-NUMBER.                                                   
015200     EVALUATE TRUE                                                        
015300        WHEN WK-N-OUT-LEN = 12                                            
015400           AND WK-C-CLEANED(1:3) = "254"                                  
015500           MOVE WK-C-CLEANED(1:12) TO WK-C-PHWK-O-NORMALIZED              
015600           MOVE "Y"                TO WK-C-PHWK-O-VALID                   
015700        WHEN WK-N-OUT-LEN = 13                                            
015800           AND WK-C-CLEANED(1:4) = "+254"                                 
015900           MOVE WK-C-CLEANED(2:12) TO WK-C-PHWK-O-NORMALIZED              
016000           MOVE "Y"                TO WK-C-PHWK-O-VALID                   
016100        WHEN WK-N-OUT-LEN = 10                                            
016200           AND WK-C-CLEANED(1:1) = "0"                                    
016300           MOVE "254"               TO WK-C-PHWK-O-NORMALIZED(1:3)        
016400           MOVE WK-C-CLEANED(2:9) TO WK-C-PHWK-O-NORMALIZED(4:9)          
016500           MOVE "Y"                 TO WK-C-PHWK-O-VALID                  
016600        WHEN WK-N-OUT-LEN = 9                                             
016700           MOVE "254"               TO WK-C-PHWK-O-NORMALIZED(1:3)        
016800           MOVE WK-C-CLEANED(1:9) TO WK-C-PHWK-O-NORMALIZED(4:9)          
016900           MOVE "Y"                 TO WK-C-PHWK-O-VALID                  
017000        WHEN OTHER                                                        
017100           MOVE "N"                 TO WK-C-PHWK-O-VALID                  
017200     END-EVALUATE.                                                        
017300                                                                          
017400     IF WK-C-PHWK-IS-VALID                                                
017500        AND WK-C-PHWK-O-NORMALIZED(1:3) NOT = "254"                       
017600        MOVE "N" TO WK-C-PHWK-O-VALID                                     
017700     END-IF.                                                              
017800 B299-NORMALIZE-NUMBER-EX.                                                
017900     EXIT.                                                                
018000                                                                          
018100*-----------------------------------------------------------------        
018200* B300-CLASSIFY-NETWORK - PREFIX TABLE PER THE BUSINESS SPEC.             
018300* ALSO RE-VALIDATES: A NON-KENYAN PREFIX INVALIDATES THE NUMBER.          
018400*-----------------------------------------------------------------        
018500 B300-CLASSIFY-NETWORK.                                                   
018600     MOVE WK-C-PHWK-O-NET-CODE TO WK-C-PREFIX2.                           
018700     EVALUATE WK-C-PREFIX2                                                
018800        WHEN "70" WHEN "71" WHEN "72" WHEN "79"                           
018900           MOVE "SAFARICOM" TO WK-C-PHWK-O-PROVIDER                       
019000        WHEN "73" WHEN "78"                                               
019100           MOVE "AIRTEL"    TO WK-C-PHWK-O-PROVIDER                       
019200        WHEN "77"                                                         
019300           MOVE "TELKOM"    TO WK-C-PHWK-O-PROVIDER                       
019400        WHEN OTHER                                                        
019500           MOVE "UNKNOWN"   TO WK-C-PHWK-O-PROVIDER                       
019600           MOVE "N"         TO WK-C-PHWK-O-VALID                          
019700     END-EVALUATE.                                                        
019800 B399-CLASSIFY-NETWORK-EX.                                                
019900     EXIT.                                                                
020000                                                                          
020100*-----------------------------------------------------------------        
020200* B400-FORMAT-DISPLAY - "+254 XXX XXX XXX".                               
020300*-----------------------------------------------------------------        
020400 B400-FORMAT-DISPLAY.                                                     
020500     STRING "+" WK-C-PHWK-O-NORMALIZED(1:3) " "                           
020600            WK-C-PHWK-O-NORMALIZED(4:3)     " "                           
020700            WK-C-PHWK-O-NORMALIZED(7:3)     " "                           
020800            WK-C-PHWK-O-NORMALIZED(10:3)                                  
020900        DELIMITED BY SIZE INTO WK-C-PHWK-O-DISPLAY.                       
021000 B499-FORMAT-DISPLAY-EX.                                                  
021100     EXIT.                                                                
021200                                                                          
021300******************************************************************        
021400*************** END OF PROGRAM SOURCE - MPGPHVAL ***************          
021500******************************************************************        
