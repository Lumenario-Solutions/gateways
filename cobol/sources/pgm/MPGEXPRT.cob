000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGEXPRT.                                                
000500 AUTHOR.         S OMBATI.                                                
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   30 JAN 1993.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : BATCH DRIVER - WRITE THE TRANSACTION LEDGER OUT            
001200*              AS A COMMA-SEPARATED FILE FOR THE FINANCE                  
001300*              SPREADSHEETS.  THE LEDGER IS COUNTED FIRST - A             
001400*              RUN OVER 10,000 QUALIFYING RECORDS IS REFUSED              
001500*              RATHER THAN LEFT TO RUN ALL NIGHT.                         
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MPG015 - SOMBATI  - 30/01/1993 - INITIAL VERSION.                       
002100*-----------------------------------------------------------------        
002200* MPG022 - TNJOKA   - 18/02/1999 - Y2K REVIEW: ALL TIMESTAMP              
002300*                     FIELDS ARE FULL 4-DIGIT-YEAR.  NO CHANGE            
002400*                     REQUIRED.                                           
002500*-----------------------------------------------------------------        
002600* MPG035 - RWANJIRU - 02/08/2002 - 10,000-RECORD CEILING ADDED            
002700*                     TO MATCH THE LEDGER TABLE CEILING THE               
002800*                     OTHER BATCH JOBS ALREADY SHARE - FINANCE            
002900*                     WAS OPENING EXPORTS TOO BIG FOR THEIR OWN           
003000*                     SPREADSHEET PACKAGE.                                
003100*-----------------------------------------------------------------        
003200 EJECT                                                                    
003300*****************************                                             
003400 ENVIRONMENT DIVISION.                                                    
003500*****************************                                             
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.  IBM-AS400.                                             
003800 OBJECT-COMPUTER.  IBM-AS400.                                             
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004000*                                                                         
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT TRANSACTION-MASTER ASSIGN TO DATABASE-TRNMAST                 
004400            ORGANIZATION     IS SEQUENTIAL                                
004500            FILE STATUS      IS WK-C-FILE-STATUS.                         
004600     SELECT EXPORT-FILE ASSIGN TO DATABASE-EXPFILE                        
004700            ORGANIZATION     IS LINE SEQUENTIAL                           
004800            FILE STATUS      IS WK-C-FILE-STATUS.                         
004900*                                                                         
005000*****************                                                         
005100 DATA DIVISION.                                                           
005200*****************                                                         
005300 FILE SECTION.                                                            
005400***************                                                           
005500 FD  TRANSACTION-MASTER                                                   
005600     LABEL RECORDS ARE OMITTED                                            
005700     DATA RECORD IS TM-IN-RECORD.                                         
005800 01  TM-IN-RECORD.                                                        
005900     05  FILLER                  PIC X(357).                              
006000*                                                                         
006100 FD  EXPORT-FILE                                                          
006200     LABEL RECORDS ARE OMITTED                                            
006300     DATA RECORD IS EX-OUT-LINE.                                          
006400 01  EX-OUT-LINE                 PIC X(220).                              
006500*                                                                         
006600*************************                                                 
006700 WORKING-STORAGE SECTION.                                                 
006800*************************                                                 
006900 01  FILLER                  PIC X(24) VALUE                              
007000     "** PROGRAM MPGEXPRT **".                                            
007100                                                                          
007200* -------- OPTIONAL CLIENT/STATUS FILTER - BLANK MEANS THE -------        
007300* -------- WHOLE LEDGER.                                  --------        
007400 01  WK-C-EXPORT-FILTER.                                                  
007500     05  WK-C-FILTER-CLIENT-ID   PIC X(32) VALUE SPACES.                  
007600     05  WK-C-FILTER-STATUS      PIC X(12) VALUE SPACES.                  
007700     05  FILLER                  PIC X(04) VALUE SPACES.                  
007800                                                                          
007900 01  WK-N-EXPORT-LIMIT           COMP PIC S9(08) VALUE +10000.            
008000                                                                          
008100 01  WK-C-EXPORT-SWITCHES.                                                
008200     05  WK-C-LIMIT-SW           PIC X(01) VALUE "N".                     
008300         88  WK-C-LIMIT-EXCEEDED         VALUE "Y".                       
008400     05  FILLER                  PIC X(08) VALUE SPACES.                  
008500                                                                          
008600 01  WK-N-TOTALS.                                                         
008700     05  WK-N-QUALIFY-CT         COMP PIC S9(08) VALUE ZERO.              
008800     05  WK-N-EXPORT-CT          COMP PIC S9(08) VALUE ZERO.              
008900     05  FILLER                  PIC X(04) VALUE SPACES.                  
009000                                                                          
009100 01  WK-N-CSV-AMOUNT             PIC ZZZZZZZ9.99.                         
009200                                                                          
009300 77  WK-C-CSV-LINE               PIC X(220).                              
009400                                                                          
009500 01  WK-C-CSV-HEADER             PIC X(220).                              
009600                                                                          
009700* ----------- TRANSACTION RECORD STAGING (SHARED) ----------------        
009800     COPY MPGTXNR.                                                        
009900* ------------------ PROGRAM WORKING STORAGE --------------------*        
010000     COPY MPGCOMW.                                                        
010100                                                                          
010200 EJECT                                                                    
010300 PROCEDURE DIVISION.                                                      
010400*********************                                                     
010500 MAIN-MODULE.                                                             
010600     PERFORM A000-INITIALIZE                                              
010700        THRU A099-INITIALIZE-EX.                                          
010800     PERFORM A100-COUNT-QUALIFYING-ROWS                                   
010900        THRU A199-COUNT-QUALIFYING-ROWS-EX.                               
011000     IF WK-N-QUALIFY-CT > WK-N-EXPORT-LIMIT                               
011100        SET WK-C-LIMIT-EXCEEDED TO TRUE                                   
011200        DISPLAY "Export limited to 10,000 transactions"                   
011300     ELSE                                                                 
011400        PERFORM B000-EXPORT-TRANSACTIONS                                  
011500           THRU B099-EXPORT-TRANSACTIONS-EX                               
011600     END-IF.                                                              
011700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011800        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
011900     STOP RUN.                                                            
012000                                                                          
012100*-----------------------------------------------------------------        
012200 A000-INITIALIZE.                                                         
012300*-----------------------------------------------------------------        
012400     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                             
012500     ACCEPT WK-C-RUN-TIME FROM TIME.                                      
012600     MOVE SPACES TO WK-C-CSV-HEADER.                                      
012700     STRING "Transaction ID"    DELIMITED BY SIZE                         
012800            ","                 DELIMITED BY SIZE                         
012900            "Type"              DELIMITED BY SIZE                         
013000            ","                 DELIMITED BY SIZE                         
013100            "Phone Number"      DELIMITED BY SIZE                         
013200            ","                 DELIMITED BY SIZE                         
013300            "Amount"            DELIMITED BY SIZE                         
013400            ","                 DELIMITED BY SIZE                         
013500            "Description"       DELIMITED BY SIZE                         
013600            ","                 DELIMITED BY SIZE                         
013700            "Reference"         DELIMITED BY SIZE                         
013800            ","                 DELIMITED BY SIZE                         
013900            "Status"            DELIMITED BY SIZE                         
014000            ","                 DELIMITED BY SIZE                         
014100            "Receipt"           DELIMITED BY SIZE                         
014200            ","                 DELIMITED BY SIZE                         
014300            "Transaction Date"  DELIMITED BY SIZE                         
014400            ","                 DELIMITED BY SIZE                         
014500            "Created At"        DELIMITED BY SIZE                         
014600            ","                 DELIMITED BY SIZE                         
014700            "Updated At"        DELIMITED BY SIZE                         
014800            INTO WK-C-CSV-HEADER.                                         
014900 A099-INITIALIZE-EX.                                                      
015000     EXIT.                                                                
015100                                                                          
015200*-----------------------------------------------------------------        
015300* A100-COUNT-QUALIFYING-ROWS - A FIRST PASS OVER THE LEDGER TO            
015400* COUNT HOW MANY RECORDS WOULD BE WRITTEN, SO THE 10,000-ROW              
015500* CEILING CAN BE ENFORCED BEFORE A SINGLE LINE GOES OUT.                  
015600*-----------------------------------------------------------------        
015700 A100-COUNT-QUALIFYING-ROWS.                                              
015800     OPEN INPUT TRANSACTION-MASTER.                                       
015900     IF NOT WK-C-SUCCESSFUL                                               
016000        DISPLAY "MPGEXPRT - OPEN FILE ERROR - TRNMAST"                    
016100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
016200        GO TO Y900-ABNORMAL-TERMINATION                                   
016300     END-IF.                                                              
016400     PERFORM A110-COUNT-ONE-ROW                                           
016500        THRU A119-COUNT-ONE-ROW-EX                                        
016600        UNTIL WK-C-EOF-TXN.                                               
016700     CLOSE TRANSACTION-MASTER.                                            
016800     MOVE "N" TO WK-C-EOF-TXN-SW.                                         
016900 A199-COUNT-QUALIFYING-ROWS-EX.                                           
017000     EXIT.                                                                
017100                                                                          
017200 A110-COUNT-ONE-ROW.                                                      
017300     READ TRANSACTION-MASTER INTO MPG-TXN-RECORD                          
017400        AT END                                                            
017500           MOVE "Y" TO WK-C-EOF-TXN-SW                                    
017600           GO TO A119-COUNT-ONE-ROW-EX                                    
017700     END-READ.                                                            
017800     IF WK-C-FILTER-CLIENT-ID NOT = SPACES                                
017900        AND MPG-TXN-CLIENT-ID NOT = WK-C-FILTER-CLIENT-ID                 
018000           GO TO A119-COUNT-ONE-ROW-EX                                    
018100     END-IF.                                                              
018200     IF WK-C-FILTER-STATUS NOT = SPACES                                   
018300        AND MPG-TXN-STATUS NOT = WK-C-FILTER-STATUS                       
018400           GO TO A119-COUNT-ONE-ROW-EX                                    
018500     END-IF.                                                              
018600     ADD 1 TO WK-N-QUALIFY-CT.                                            
018700 A119-COUNT-ONE-ROW-EX.                                                   
018800     EXIT.                                                                
018900                                                                          
019000*-----------------------------------------------------------------        
019100 B000-EXPORT-TRANSACTIONS.                                                
019200*-----------------------------------------------------------------        
019300     OPEN INPUT TRANSACTION-MASTER.                                       
019400     IF NOT WK-C-SUCCESSFUL                                               
019500        DISPLAY "MPGEXPRT - OPEN FILE ERROR - TRNMAST"                    
019600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
019700        GO TO Y900-ABNORMAL-TERMINATION                                   
019800     END-IF.                                                              
019900     OPEN OUTPUT EXPORT-FILE.                                             
020000     IF NOT WK-C-SUCCESSFUL                                               
020100        DISPLAY "MPGEXPRT - OPEN FILE ERROR - EXPFILE"                    
020200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
020300        GO TO Y900-ABNORMAL-TERMINATION                                   
020400     END-IF.                                                              
020500     WRITE EX-OUT-LINE FROM WK-C-CSV-HEADER.                              
020600     PERFORM B100-EXPORT-ONE-TRANSACTION                                  
020700        THRU B199-EXPORT-ONE-TRANSACTION-EX                               
020800        UNTIL WK-C-EOF-TXN.                                               
020900     CLOSE TRANSACTION-MASTER.                                            
021000     CLOSE EXPORT-FILE.                                                   
021100 B099-EXPORT-TRANSACTIONS-EX.                                             
021200     EXIT.                                                                
021300                                                                          
021400*-----------------------------------------------------------------        
021500* B100-EXPORT-ONE-TRANSACTION - ONE FIXED-WIDTH COMMA LINE PER            
021600* QUALIFYING RECORD, IN THE COLUMN ORDER FINANCE ASKED FOR.               
021700*-----------------------------------------------------------------        
021800 B100-EXPORT-ONE-TRANSACTION.                                             
021900     READ TRANSACTION-MASTER INTO MPG-TXN-RECORD                          
022000        AT END                                                            
022100           MOVE "Y" TO WK-C-EOF-TXN-SW                                    
022200           GO TO B199-EXPORT-ONE-TRANSACTION-EX                           
022300     END-READ.                                                            
022400     IF WK-C-FILTER-CLIENT-ID NOT = SPACES                                
022500        AND MPG-TXN-CLIENT-ID NOT = WK-C-FILTER-CLIENT-ID                 
022600           GO TO B199-EXPORT-ONE-TRANSACTION-EX                           
022700     END-IF.                                                              
022800     IF WK-C-FILTER-STATUS NOT = SPACES                                   
022900        AND MPG-TXN-STATUS NOT = WK-C-FILTER-STATUS                       
023000           GO TO B199-EXPORT-ONE-TRANSACTION-EX                           
023100     END-IF.                                                              
023200     MOVE MPG-TXN-AMOUNT TO WK-N-CSV-AMOUNT.                              
023300     MOVE SPACES TO WK-C-CSV-LINE.                                        
023400     STRING MPG-TXN-ID         DELIMITED BY SIZE                          
023500            ","                DELIMITED BY SIZE                          
023600            MPG-TXN-TYPE       DELIMITED BY SIZE                          
023700            ","                DELIMITED BY SIZE                          
023800            MPG-TXN-PHONE      DELIMITED BY SIZE                          
023900            ","                DELIMITED BY SIZE                          
024000            WK-N-CSV-AMOUNT    DELIMITED BY SIZE                          
024100            ","                DELIMITED BY SIZE                          
024200            MPG-TXN-DESC       DELIMITED BY SIZE                          
024300            ","                DELIMITED BY SIZE                          
024400            MPG-TXN-REFERENCE  DELIMITED BY SIZE                          
024500            ","                DELIMITED BY SIZE                          
024600            MPG-TXN-STATUS     DELIMITED BY SIZE                          
024700            ","                DELIMITED BY SIZE                          
024800            MPG-TXN-RECEIPT-NO DELIMITED BY SIZE                          
024900            ","                DELIMITED BY SIZE                          
025000            MPG-TXN-DATE       DELIMITED BY SIZE                          
025100            ","                DELIMITED BY SIZE                          
025200            MPG-TXN-CREATED    DELIMITED BY SIZE                          
025300            ","                DELIMITED BY SIZE                          
025400            MPG-TXN-UPDATED    DELIMITED BY SIZE                          
025500            INTO WK-C-CSV-LINE.                                           
025600     WRITE EX-OUT-LINE FROM WK-C-CSV-LINE.                                
025700     ADD 1 TO WK-N-EXPORT-CT.                                             
025800 B199-EXPORT-ONE-TRANSACTION-EX.                                          
025900     EXIT.                                                                
026000                                                                          
026100*-----------------------------------------------------------------        
026200 Y900-ABNORMAL-TERMINATION.                                               
026300*-----------------------------------------------------------------        
026400     PERFORM Z000-END-PROGRAM-ROUTINE                                     
026500        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
026600     STOP RUN.                                                            
026700                                                                          
026800*-----------------------------------------------------------------        
026900 Z000-END-PROGRAM-ROUTINE.                                                
027000*-----------------------------------------------------------------        
027100     DISPLAY "MPGEXPRT - QUALIFYING ROWS   " WK-N-QUALIFY-CT.             
027200     DISPLAY "MPGEXPRT - ROWS EXPORTED      " WK-N-EXPORT-CT.             
027300 Z099-END-PROGRAM-ROUTINE-EX.                                             
027400     EXIT.                                                                
027500                                                                          
027600******************************************************************        
027700*************** END OF PROGRAM SOURCE - MPGEXPRT ***************          
027800******************************************************************        
