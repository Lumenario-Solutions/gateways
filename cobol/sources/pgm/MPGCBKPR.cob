000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGCBKPR.                                                
000500 AUTHOR.         T NJOKA.                                                 
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   21 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : BATCH DRIVER - APPLY THE NETWORK'S STK PUSH                
001200*              CALLBACK RESULTS TO TRANSACTION-MASTER.  READS             
001300*              THE OLD MASTER INTO A TABLE, APPLIES EVERY                 
001400*              CALLBACK ON CALLBACK-FILE AGAINST THE TABLE BY             
001500*              CHECKOUT-REQUEST-ID, THEN REWRITES THE TABLE               
001600*              AS THE NEW MASTER.                                         
001700*                                                                         
001800*=================================================================        
001900* HISTORY OF MODIFICATION:                                                
002000*=================================================================        
002100* MPG015 - TNJOKA   - 21/03/1991 - INITIAL VERSION.                       
002200*-----------------------------------------------------------------        
002300* MPG023 - RWANJIRU - 21/02/1995 - AN UNMATCHED CHECKOUT-REQUEST          
002400*                     ID IS NOW ACKNOWLEDGED, NOT COUNTED AS AN           
002500*                     ERROR - THE NETWORK WAS RETRYING CALLBACKS          
002600*                     WE HAD ALREADY RECEIVED.                            
002700*-----------------------------------------------------------------        
002800* MPG028 - TNJOKA   - 30/11/1999 - Y2K REVIEW: TXN-DATE/CREATED/          
002900*                     UPDATED ARE ALL FULL 4-DIGIT-YEAR FIELDS.           
003000*                     NO CHANGE REQUIRED.                                 
003100*-----------------------------------------------------------------        
003200* MPG031 - SOMBATI  - 14/07/2002 - RAISED THE LEDGER TABLE TO             
003300*                     10000 ENTRIES (SEE MPGTXTB).                        
003400*-----------------------------------------------------------------        
003500* MPG036 - TNJOKA   - 20/09/2002 - A000 NOW ACCEPTS THE RUN DATE          
003600*                     AND TIME FROM THE SYSTEM CLOCK - IT WAS             
003700*                     BEING LEFT AT ZEROES, WHICH DATED EVERY             
003800*                     UPDATED TRANSACTION TO 1 JAN 0000.                  
003900*-----------------------------------------------------------------        
004000 EJECT                                                                    
004100*****************************                                             
004200 ENVIRONMENT DIVISION.                                                    
004300*****************************                                             
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.  IBM-AS400.                                             
004600 OBJECT-COMPUTER.  IBM-AS400.                                             
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004800*                                                                         
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT TRANSACTION-MASTER ASSIGN TO DATABASE-TRNMAST                 
005200            ORGANIZATION     IS SEQUENTIAL                                
005300            FILE STATUS      IS WK-C-FILE-STATUS.                         
005400     SELECT TRANSACTION-MASTER-NEW ASSIGN TO DATABASE-TRNMASTN            
005500            ORGANIZATION     IS SEQUENTIAL                                
005600            FILE STATUS      IS WK-C-FILE-STATUS.                         
005700     SELECT CALLBACK-FILE ASSIGN TO DATABASE-CALLBACK                     
005800            ORGANIZATION     IS SEQUENTIAL                                
005900            FILE STATUS      IS WK-C-FILE-STATUS.                         
006000*                                                                         
006100*****************                                                         
006200 DATA DIVISION.                                                           
006300*****************                                                         
006400 FILE SECTION.                                                            
006500***************                                                           
006600 FD  TRANSACTION-MASTER                                                   
006700     LABEL RECORDS ARE OMITTED                                            
006800     DATA RECORD IS TM-IN-RECORD.                                         
006900 01  TM-IN-RECORD.                                                        
007000     05  FILLER                  PIC X(357).                              
007100*                                                                         
007200 FD  TRANSACTION-MASTER-NEW                                               
007300     LABEL RECORDS ARE OMITTED                                            
007400     DATA RECORD IS TM-OUT-RECORD.                                        
007500 01  TM-OUT-RECORD.                                                       
007600     05  FILLER                  PIC X(357).                              
007700*                                                                         
007800 FD  CALLBACK-FILE                                                        
007900     LABEL RECORDS ARE OMITTED                                            
008000     DATA RECORD IS CB-IN-RECORD.                                         
008100 01  CB-IN-RECORD.                                                        
008200     05  FILLER                  PIC X(151).                              
008300*                                                                         
008400*************************                                                 
008500 WORKING-STORAGE SECTION.                                                 
008600*************************                                                 
008700 01  FILLER                  PIC X(24) VALUE                              
008800     "** PROGRAM MPGCBKPR **".                                            
008900                                                                          
009000 01  WK-C-FOUND-WORK.                                                     
009100     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".                     
009200         88  WK-C-FOUND                 VALUE "Y".                        
009300     05  FILLER                  PIC X(09) VALUE SPACES.                  
009400                                                                          
009500 01  WK-N-TOTALS.                                                         
009600     05  WK-N-READ-CT            COMP PIC S9(08) VALUE ZERO.              
009700     05  WK-N-APPLIED-CT         COMP PIC S9(08) VALUE ZERO.              
009800     05  WK-N-SUCCESS-CT         COMP PIC S9(08) VALUE ZERO.              
009900     05  WK-N-FAILED-CT          COMP PIC S9(08) VALUE ZERO.              
010000     05  WK-N-UNMATCHED-CT       COMP PIC S9(08) VALUE ZERO.              
010100     05  WK-N-INVALID-CT         COMP PIC S9(08) VALUE ZERO.              
010200     05  FILLER                  PIC X(06) VALUE SPACES.                  
010300                                                                          
010400* ------------------- LEDGER TABLE (SHARED) ----------------------        
010500     COPY MPGTXTB.                                                        
010600                                                                          
010700* -------------- LEDGER RECORD STAGING (SHARED) ------------------        
010800     COPY MPGTXNR.                                                        
010900                                                                          
011000* ------------- FLATTENED CALLBACK STAGING (SHARED) --------------        
011100     COPY MPGCBKR.                                                        
011200                                                                          
011300* ------------------ PROGRAM WORKING STORAGE -------------------*         
011400     COPY MPGCOMW.                                                        
011500                                                                          
011600 EJECT                                                                    
011700 PROCEDURE DIVISION.                                                      
011800*********************                                                     
011900 MAIN-MODULE.                                                             
012000     PERFORM A000-INITIALIZE                                              
012100        THRU A099-INITIALIZE-EX.                                          
012200     PERFORM B000-PROCESS-CALLBACKS                                       
012300        THRU B099-PROCESS-CALLBACKS-EX.                                   
012400     PERFORM C000-WRITE-NEW-MASTER                                        
012500        THRU C099-WRITE-NEW-MASTER-EX.                                    
012600     PERFORM Z000-END-PROGRAM-ROUTINE                                     
012700        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
012800     STOP RUN.                                                            
012900                                                                          
013000*-----------------------------------------------------------------        
013100 A000-INITIALIZE.                                                         
013200*-----------------------------------------------------------------        
013300     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                             
013400     ACCEPT WK-C-RUN-TIME FROM TIME.                                      
013500     MOVE SPACES TO WK-TXN-TABLE.                                         
013600     OPEN INPUT TRANSACTION-MASTER.                                       
013700     IF NOT WK-C-SUCCESSFUL                                               
013800        DISPLAY "MPGCBKPR - OPEN FILE ERROR - TRNMAST"                    
013900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
014000        GO TO Y900-ABNORMAL-TERMINATION                                   
014100     END-IF.                                                              
014200     OPEN INPUT CALLBACK-FILE.                                            
014300     IF NOT WK-C-SUCCESSFUL                                               
014400        DISPLAY "MPGCBKPR - OPEN FILE ERROR - CALLBACK"                   
014500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
014600        GO TO Y900-ABNORMAL-TERMINATION                                   
014700     END-IF.                                                              
014800     PERFORM A100-LOAD-LEDGER-TABLE                                       
014900        THRU A199-LOAD-LEDGER-TABLE-EX                                    
015000        UNTIL WK-C-EOF-TXN.                                               
015100     CLOSE TRANSACTION-MASTER.                                            
015200 A099-INITIALIZE-EX.                                                      
015300     EXIT.                                                                
015400                                                                          
015500*-----------------------------------------------------------------        
015600* A100-LOAD-LEDGER-TABLE - ONE PASS OVER THE OLD MASTER, KEYING           
015700* THE TABLE BY CHECKOUT-REQUEST-ID FOR THE SEARCH BELOW.                  
015800*-----------------------------------------------------------------        
015900 A100-LOAD-LEDGER-TABLE.                                                  
016000     READ TRANSACTION-MASTER INTO MPG-TXN-RECORD                          
016100        AT END                                                            
016200           MOVE "Y" TO WK-C-EOF-TXN-SW                                    
016300           GO TO A199-LOAD-LEDGER-TABLE-EX                                
016400     END-READ.                                                            
016500     IF WK-N-TXN-COUNT < WK-N-TXN-MAX                                     
016600        ADD 1 TO WK-N-TXN-COUNT                                           
016700        MOVE MPG-TXN-RECORD                                               
016800           TO WK-TXN-ENTRY(WK-N-TXN-COUNT)                                
016900        MOVE MPG-TXN-CHECKOUT-REQ-ID                                      
017000           TO WK-TXN-KEY(WK-N-TXN-COUNT)                                  
017100     ELSE                                                                 
017200        MOVE "Y" TO WK-C-TXN-TABLE-FULL-SW                                
017300     END-IF.                                                              
017400 A199-LOAD-LEDGER-TABLE-EX.                                               
017500     EXIT.                                                                
017600                                                                          
017700*-----------------------------------------------------------------        
017800 B000-PROCESS-CALLBACKS.                                                  
017900*-----------------------------------------------------------------        
018000     PERFORM B100-PROCESS-ONE-CALLBACK                                    
018100        THRU B199-PROCESS-ONE-CALLBACK-EX                                 
018200        UNTIL WK-C-EOF-CALLBACK.                                          
018300 B099-PROCESS-CALLBACKS-EX.                                               
018400     EXIT.                                                                
018500                                                                          
018600*-----------------------------------------------------------------        
018700 B100-PROCESS-ONE-CALLBACK.                                               
018800*-----------------------------------------------------------------        
018900     READ CALLBACK-FILE INTO MPG-CBK-RECORD                               
019000        AT END                                                            
019100           MOVE "Y" TO WK-C-EOF-CALLBACK-SW                               
019200           GO TO B199-PROCESS-ONE-CALLBACK-EX                             
019300     END-READ.                                                            
019400     ADD 1 TO WK-N-READ-CT.                                               
019500     IF NOT MPG-CBK-STRUCT-OK                                             
019600        DISPLAY "MPGCBKPR - INVALID STK CALLBACK STRUCTURE"               
019700        ADD 1 TO WK-N-INVALID-CT                                          
019800        GO TO B199-PROCESS-ONE-CALLBACK-EX                                
019900     END-IF.                                                              
020000     IF MPG-CBK-CHECKOUT-REQ-ID = SPACES                                  
020100        DISPLAY "MPGCBKPR - INVALID STK CALLBACK STRUCTURE"               
020200        ADD 1 TO WK-N-INVALID-CT                                          
020300        GO TO B199-PROCESS-ONE-CALLBACK-EX                                
020400     END-IF.                                                              
020500     PERFORM C100-LOOKUP-TRANSACTION                                      
020600        THRU C199-LOOKUP-TRANSACTION-EX.                                  
020700     IF NOT WK-C-FOUND                                                    
020800        DISPLAY "MPGCBKPR - TRANSACTION NOT FOUND BUT "                   
020900           "ACKNOWLEDGED - " MPG-CBK-CHECKOUT-REQ-ID                      
021000        ADD 1 TO WK-N-UNMATCHED-CT                                        
021100        GO TO B199-PROCESS-ONE-CALLBACK-EX                                
021200     END-IF.                                                              
021300     PERFORM C200-APPLY-CALLBACK                                          
021400        THRU C299-APPLY-CALLBACK-EX.                                      
021500 B199-PROCESS-ONE-CALLBACK-EX.                                            
021600     EXIT.                                                                
021700                                                                          
021800*-----------------------------------------------------------------        
021900* C100-LOOKUP-TRANSACTION - LINEAR SEARCH OF THE KEY TABLE BY             
022000* CHECKOUT-REQUEST-ID; SETS WK-IX-TXN ON A MATCH.                         
022100*-----------------------------------------------------------------        
022200 C100-LOOKUP-TRANSACTION.                                                 
022300     MOVE "N" TO WK-C-FOUND-SW.                                           
022400     SET WK-IX-TXN TO 1.                                                  
022500     SEARCH WK-TXN-KEY                                                    
022600        VARYING WK-IX-TXN                                                 
022700        AT END                                                            
022800           MOVE "N" TO WK-C-FOUND-SW                                      
022900        WHEN WK-TXN-KEY(WK-IX-TXN)                                        
023000                = MPG-CBK-CHECKOUT-REQ-ID                                 
023100           MOVE "Y" TO WK-C-FOUND-SW                                      
023200     END-SEARCH.                                                          
023300 C199-LOOKUP-TRANSACTION-EX.                                              
023400     EXIT.                                                                
023500                                                                          
023600*-----------------------------------------------------------------        
023700* C200-APPLY-CALLBACK - THE CALLBACK APPLICATION RULE.  WK-IX-TXN         
023800* ADDRESSES THE MATCHED ENTRY FROM C100 ABOVE.                            
023900*-----------------------------------------------------------------        
024000 C200-APPLY-CALLBACK.                                                     
024100     MOVE WK-TXN-ENTRY(WK-IX-TXN) TO MPG-TXN-RECORD.                      
024200     MOVE "Y"                       TO MPG-TXN-CALLBACK-RECEIVED.         
024300     MOVE MPG-CBK-MERCHANT-REQ-ID   TO MPG-TXN-MERCHANT-REQ-ID.           
024400     MOVE MPG-CBK-CHECKOUT-REQ-ID   TO MPG-TXN-CHECKOUT-REQ-ID.           
024500     MOVE MPG-CBK-RESULT-CODE       TO MPG-TXN-RESPONSE-CODE.             
024600     MOVE MPG-CBK-RESULT-DESC       TO MPG-TXN-RESPONSE-DESC.             
024700     IF MPG-CBK-RESULT-SUCCESS                                            
024800        MOVE "SUCCESSFUL"        TO MPG-TXN-STATUS                        
024900        MOVE MPG-CBK-RECEIPT-NO  TO MPG-TXN-RECEIPT-NO                    
025000        IF MPG-CBK-TXN-DATE IS NUMERIC                                    
025100           AND MPG-CBK-TXN-DATE > ZERO                                    
025200           MOVE MPG-CBK-TXN-DATE TO MPG-TXN-DATE                          
025300        END-IF                                                            
025400        ADD 1 TO WK-N-SUCCESS-CT                                          
025500     ELSE                                                                 
025600        MOVE "FAILED"            TO MPG-TXN-STATUS                        
025700        ADD 1 TO WK-N-FAILED-CT                                           
025800     END-IF.                                                              
025900     MOVE WK-C-RUN-TIMESTAMP TO MPG-TXN-UPDATED.                          
026000     MOVE MPG-TXN-RECORD     TO WK-TXN-ENTRY(WK-IX-TXN).                  
026100     ADD 1 TO WK-N-APPLIED-CT.                                            
026200 C299-APPLY-CALLBACK-EX.                                                  
026300     EXIT.                                                                
026400                                                                          
026500*-----------------------------------------------------------------        
026600* C000-WRITE-NEW-MASTER - REWRITE THE TABLE, UNCHANGED ENTRIES            
026700* AND ALL, IN ITS ORIGINAL (CREATION) ORDER.                              
026800*-----------------------------------------------------------------        
026900 C000-WRITE-NEW-MASTER.                                                   
027000     OPEN OUTPUT TRANSACTION-MASTER-NEW.                                  
027100     IF NOT WK-C-SUCCESSFUL                                               
027200        DISPLAY "MPGCBKPR - OPEN FILE ERROR - TRNMASTN"                   
027300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
027400        GO TO Y900-ABNORMAL-TERMINATION                                   
027500     END-IF.                                                              
027600     PERFORM C010-WRITE-ONE-RECORD                                        
027700        THRU C019-WRITE-ONE-RECORD-EX                                     
027800        VARYING WK-IX-TXN FROM 1 BY 1                                     
027900        UNTIL WK-IX-TXN > WK-N-TXN-COUNT.                                 
028000     CLOSE TRANSACTION-MASTER-NEW.                                        
028100 C099-WRITE-NEW-MASTER-EX.                                                
028200     EXIT.                                                                
028300                                                                          
028400 C010-WRITE-ONE-RECORD.                                                   
028500     MOVE WK-TXN-ENTRY(WK-IX-TXN) TO TM-OUT-RECORD.                       
028600     WRITE TM-OUT-RECORD.                                                 
028700 C019-WRITE-ONE-RECORD-EX.                                                
028800     EXIT.                                                                
028900                                                                          
029000*-----------------------------------------------------------------        
029100 Y900-ABNORMAL-TERMINATION.                                               
029200*-----------------------------------------------------------------        
029300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
029400        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
029500     STOP RUN.                                                            
029600                                                                          
029700*-----------------------------------------------------------------        
029800 Z000-END-PROGRAM-ROUTINE.                                                
029900*-----------------------------------------------------------------        
030000     CLOSE CALLBACK-FILE.                                                 
030100     DISPLAY "MPGCBKPR - CALLBACKS READ       - " WK-N-READ-CT.           
030200     DISPLAY "MPGCBKPR - CALLBACKS APPLIED     - "                        
030300        WK-N-APPLIED-CT.                                                  
030400     DISPLAY "MPGCBKPR - SUCCESS PAYMENTS      - "                        
030500        WK-N-SUCCESS-CT.                                                  
030600     DISPLAY "MPGCBKPR - FAILED PAYMENTS       - "                        
030700        WK-N-FAILED-CT.                                                   
030800     DISPLAY "MPGCBKPR - UNMATCHED CALLBACKS   - "                        
030900        WK-N-UNMATCHED-CT.                                                
031000     DISPLAY "MPGCBKPR - INVALID CALLBACKS     - "                        
031100        WK-N-INVALID-CT.                                                  
031200 Z099-END-PROGRAM-ROUTINE-EX.                                             
031300     EXIT.                                                                
031400                                                                          
031500******************************************************************        
031600*************** END OF PROGRAM SOURCE - MPGCBKPR ***************          
031700******************************************************************        
