000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGC2BPR.                                                
000500 AUTHOR.         T NJOKA.                                                 
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   28 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : BATCH DRIVER - VALIDATE CUSTOMER-INITIATED (C2B)           
001200*              PAYMENT NOTIFICATIONS ON C2B-FILE AND POST EACH            
001300*              ACCEPTED ONE AS A NEW, ALREADY-SUCCESSFUL                  
001400*              TRANSACTION RECORD ONTO THE END OF                         
001500*              TRANSACTION-MASTER.  CALLS MPGPHVAL.                       
001600*                                                                         
001700*=================================================================        
001800* HISTORY OF MODIFICATION:                                                
001900*=================================================================        
002000* MPG016 - TNJOKA   - 28/03/1991 - INITIAL VERSION, PAYBILL ONLY.         
002100*-----------------------------------------------------------------        
002200* MPG017 - RWANJIRU - 21/11/1995 - ADDED BUY-GOODS TRANS-TYPE             
002300*                     MAPPING.                                            
002400*-----------------------------------------------------------------        
002500* MPG028 - TNJOKA   - 30/11/1999 - Y2K REVIEW: TRANS-TIME/TXN-            
002600*                     DATE ARE FULL 4-DIGIT-YEAR FIELDS.  NO              
002700*                     CHANGE REQUIRED.                                    
002800*-----------------------------------------------------------------        
002900* MPG034 - SOMBATI  - 02/09/2002 - GENERATED TXN-ID NOW INCLUDES          
003000*                     THE RUN TIMESTAMP AS WELL AS THE IN-RUN             
003100*                     SEQUENCE NUMBER - TWO SAME-MINUTE RUNS HAD          
003200*                     COLLIDED ON THE SEQUENCE NUMBER ALONE.              
003300*-----------------------------------------------------------------        
003400 EJECT                                                                    
003500*****************************                                             
003600 ENVIRONMENT DIVISION.                                                    
003700*****************************                                             
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.  IBM-AS400.                                             
004000 OBJECT-COMPUTER.  IBM-AS400.                                             
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004200*                                                                         
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT TRANSACTION-MASTER ASSIGN TO DATABASE-TRNMAST                 
004600            ORGANIZATION     IS SEQUENTIAL                                
004700            FILE STATUS      IS WK-C-FILE-STATUS.                         
004800     SELECT C2B-FILE ASSIGN TO DATABASE-C2BFILE                           
004900            ORGANIZATION     IS SEQUENTIAL                                
005000            FILE STATUS      IS WK-C-FILE-STATUS.                         
005100*                                                                         
005200*****************                                                         
005300 DATA DIVISION.                                                           
005400*****************                                                         
005500 FILE SECTION.                                                            
005600***************                                                           
005700 FD  TRANSACTION-MASTER                                                   
005800     LABEL RECORDS ARE OMITTED                                            
005900     DATA RECORD IS TM-OUT-RECORD.                                        
006000 01  TM-OUT-RECORD.                                                       
006100     05  FILLER                  PIC X(357).                              
006200*                                                                         
006300 FD  C2B-FILE                                                             
006400     LABEL RECORDS ARE OMITTED                                            
006500     DATA RECORD IS C2B-IN-RECORD.                                        
006600 01  C2B-IN-RECORD.                                                       
006700     05  FILLER                  PIC X(156).                              
006800*                                                                         
006900*************************                                                 
007000 WORKING-STORAGE SECTION.                                                 
007100*************************                                                 
007200 01  FILLER                  PIC X(24) VALUE                              
007300     "** PROGRAM MPGC2BPR **".                                            
007400                                                                          
007500 01  WK-C-DEFAULT-ACCOUNT.                                                
007600     05  WK-C-DEFAULT-CLIENT     PIC X(32) VALUE                          
007700         "GATEWAY-DEFAULT-ACCOUNT".                                       
007800     05  FILLER                  PIC X(08) VALUE SPACES.                  
007900                                                                          
008000 01  WK-N-SEQ-WORK.                                                       
008100     05  WK-N-SEQ                COMP PIC S9(06) VALUE ZERO.              
008200     05  WK-N-SEQ-ED             PIC 9(06) VALUE ZERO.                    
008300     05  FILLER                  PIC X(04) VALUE SPACES.                  
008400                                                                          
008500 01  WK-N-TOTALS.                                                         
008600     05  WK-N-READ-CT            COMP PIC S9(08) VALUE ZERO.              
008700     05  WK-N-ACCEPTED-CT        COMP PIC S9(08) VALUE ZERO.              
008800     05  WK-N-REJECTED-CT        COMP PIC S9(08) VALUE ZERO.              
008900     05  WK-N-ACCEPTED-AMT       PIC S9(11)V99 COMP-3 VALUE ZERO.         
009000     05  FILLER                  PIC X(06) VALUE SPACES.                  
009100                                                                          
009200 01  WK-C-RESULT-WORK.                                                    
009300     05  WK-C-RESULT-CODE        PIC X(01) VALUE "0".                     
009400     05  WK-C-RESULT-REASON      PIC X(40) VALUE SPACES.                  
009500     05  FILLER                  PIC X(09) VALUE SPACES.                  
009600                                                                          
009700* -------------- TRANSACTION RECORD STAGING (SHARED) -------------        
009800     COPY MPGTXNR.                                                        
009900                                                                          
010000* -------------- C2B PAYMENT RECORD STAGING (SHARED) -------------        
010100     COPY MPGC2BR.                                                        
010200                                                                          
010300* ------------- CALL AREA FOR THE PHONE-VALIDATOR ----------------        
010400     COPY MPGPHWK.                                                        
010500                                                                          
010600* ------------------ PROGRAM WORKING STORAGE -------------------*         
010700     COPY MPGCOMW.                                                        
010800                                                                          
010900 EJECT                                                                    
011000 PROCEDURE DIVISION.                                                      
011100*********************                                                     
011200 MAIN-MODULE.                                                             
011300     PERFORM A000-INITIALIZE                                              
011400        THRU A099-INITIALIZE-EX.                                          
011500     PERFORM B000-PROCESS-C2B-FILE                                        
011600        THRU B099-PROCESS-C2B-FILE-EX.                                    
011700     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011800        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
011900     STOP RUN.                                                            
012000                                                                          
012100*-----------------------------------------------------------------        
012200 A000-INITIALIZE.                                                         
012300*-----------------------------------------------------------------        
012400     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.                             
012500     ACCEPT WK-C-RUN-TIME FROM TIME.                                      
012600     OPEN EXTEND TRANSACTION-MASTER.                                      
012700     IF NOT WK-C-SUCCESSFUL                                               
012800        DISPLAY "MPGC2BPR - OPEN FILE ERROR - TRNMAST"                    
012900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
013000        GO TO Y900-ABNORMAL-TERMINATION                                   
013100     END-IF.                                                              
013200     OPEN INPUT C2B-FILE.                                                 
013300     IF NOT WK-C-SUCCESSFUL                                               
013400        DISPLAY "MPGC2BPR - OPEN FILE ERROR - C2BFILE"                    
013500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
013600        GO TO Y900-ABNORMAL-TERMINATION                                   
013700     END-IF.                                                              
013800 A099-INITIALIZE-EX.                                                      
013900     EXIT.                                                                
014000                                                                          
014100*-----------------------------------------------------------------        
014200 B000-PROCESS-C2B-FILE.                                                   
014300*-----------------------------------------------------------------        
014400     PERFORM B100-PROCESS-ONE-C2B                                         
014500        THRU B199-PROCESS-ONE-C2B-EX                                      
014600        UNTIL WK-C-EOF-C2B.                                               
014700 B099-PROCESS-C2B-FILE-EX.                                                
014800     EXIT.                                                                
014900                                                                          
015000*-----------------------------------------------------------------        
015100 B100-PROCESS-ONE-C2B.                                                    
015200*-----------------------------------------------------------------        
015300     READ C2B-FILE INTO MPG-C2B-RECORD                                    
015400        AT END                                                            
015500           MOVE "Y" TO WK-C-EOF-C2B-SW                                    
015600           GO TO B199-PROCESS-ONE-C2B-EX                                  
015700     END-READ.                                                            
015800     ADD 1 TO WK-N-READ-CT.                                               
015900     MOVE "0"     TO WK-C-RESULT-CODE.                                    
016000     MOVE SPACES  TO WK-C-RESULT-REASON.                                  
016100     PERFORM C100-VALIDATE-AMOUNT                                         
016200        THRU C199-VALIDATE-AMOUNT-EX.                                     
016300     IF WK-C-RESULT-CODE = "1"                                            
016400        ADD 1 TO WK-N-REJECTED-CT                                         
016500        DISPLAY "MPGC2BPR - REJECTED - " MPG-C2B-TRANS-ID                 
016600           " - " WK-C-RESULT-REASON                                       
016700     ELSE                                                                 
016800        PERFORM C200-BUILD-TRANSACTION                                    
016900           THRU C299-BUILD-TRANSACTION-EX                                 
017000        WRITE TM-OUT-RECORD FROM MPG-TXN-RECORD                           
017100        ADD 1 TO WK-N-ACCEPTED-CT                                         
017200        ADD MPG-C2B-AMOUNT TO WK-N-ACCEPTED-AMT                           
017300     END-IF.                                                              
017400 B199-PROCESS-ONE-C2B-EX.                                                 
017500     EXIT.                                                                
017600                                                                          
017700*-----------------------------------------------------------------        
017800* C100-VALIDATE-AMOUNT - THE ONLY C2B VALIDATION RULE.                    
017900*-----------------------------------------------------------------        
018000 C100-VALIDATE-AMOUNT.                                                    
018100     EVALUATE TRUE                                                        
018200        WHEN MPG-C2B-AMOUNT < 1                                           
018300           MOVE "1" TO WK-C-RESULT-CODE                                   
018400           MOVE "Minimum amount is KES 1"                                 
018500              TO WK-C-RESULT-REASON                                       
018600        WHEN MPG-C2B-AMOUNT > 150000                                      
018700           MOVE "1" TO WK-C-RESULT-CODE                                   
018800           MOVE "Maximum amount is KES 150,000"                           
018900              TO WK-C-RESULT-REASON                                       
019000        WHEN OTHER                                                        
019100           MOVE "0" TO WK-C-RESULT-CODE                                   
019200     END-EVALUATE.                                                        
019300 C199-VALIDATE-AMOUNT-EX.                                                 
019400     EXIT.                                                                
019500                                                                          
019600*-----------------------------------------------------------------        
019700* C200-BUILD-TRANSACTION - POST THE ACCEPTED PAYMENT.                     
019800*-----------------------------------------------------------------        
019900 C200-BUILD-TRANSACTION.                                                  
020000     MOVE SPACES TO MPG-TXN-RECORD.                                       
020100     ADD 1 TO WK-N-SEQ.                                                   
020200     MOVE WK-N-SEQ TO WK-N-SEQ-ED.                                        
020300     STRING "C2B" WK-C-RUN-TIMESTAMP WK-N-SEQ-ED                          
020400        DELIMITED BY SIZE INTO MPG-TXN-ID.                                
020500     MOVE WK-C-DEFAULT-CLIENT   TO MPG-TXN-CLIENT-ID.                     
020600     IF MPG-C2B-IS-BUYGOODS                                               
020700        MOVE "C2B_BUYGOODS" TO MPG-TXN-TYPE                               
020800     ELSE                                                                 
020900        MOVE "C2B_PAYBILL"  TO MPG-TXN-TYPE                               
021000     END-IF.                                                              
021100                                                                          
021200     MOVE MPG-C2B-MSISDN TO WK-C-PHWK-I-RAW.                              
021300     CALL "MPGPHVAL" USING WK-C-PHWK-RECORD.                              
021400     IF WK-C-PHWK-IS-VALID                                                
021500        MOVE WK-C-PHWK-O-NORMALIZED TO MPG-TXN-PHONE                      
021600     ELSE                                                                 
021700        MOVE MPG-C2B-MSISDN(1:12)   TO MPG-TXN-PHONE                      
021800     END-IF.                                                              
021900                                                                          
022000     MOVE MPG-C2B-AMOUNT TO MPG-TXN-AMOUNT.                               
022100     IF MPG-C2B-BILL-REF = SPACES                                         
022200        MOVE "C2B Payment" TO MPG-TXN-DESC                                
022300        MOVE MPG-C2B-TRANS-ID TO MPG-TXN-REFERENCE                        
022400     ELSE                                                                 
022500        STRING "C2B Payment - " MPG-C2B-BILL-REF                          
022600           DELIMITED BY SIZE INTO MPG-TXN-DESC                            
022700        MOVE MPG-C2B-BILL-REF TO MPG-TXN-REFERENCE                        
022800     END-IF.                                                              
022900     MOVE MPG-C2B-TRANS-ID       TO MPG-TXN-RECEIPT-NO.                   
023000     MOVE "SUCCESSFUL"           TO MPG-TXN-STATUS.                       
023100     MOVE "0"                    TO MPG-TXN-RESPONSE-CODE.                
023200     MOVE "C2B payment received" TO MPG-TXN-RESPONSE-DESC.                
023300     MOVE "Y"                    TO MPG-TXN-CALLBACK-RECEIVED.            
023400     MOVE WK-C-RUN-TIMESTAMP      TO MPG-TXN-DATE.                        
023500     MOVE WK-C-RUN-TIMESTAMP      TO MPG-TXN-CREATED.                     
023600     MOVE WK-C-RUN-TIMESTAMP      TO MPG-TXN-UPDATED.                     
023700 C299-BUILD-TRANSACTION-EX.                                               
023800     EXIT.                                                                
023900                                                                          
024000*-----------------------------------------------------------------        
024100 Y900-ABNORMAL-TERMINATION.                                               
024200*-----------------------------------------------------------------        
024300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024400        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
024500     STOP RUN.                                                            
024600                                                                          
024700*-----------------------------------------------------------------        
024800 Z000-END-PROGRAM-ROUTINE.                                                
024900*-----------------------------------------------------------------        
025000     CLOSE TRANSACTION-MASTER.                                            
025100     CLOSE C2B-FILE.                                                      
025200     DISPLAY "MPGC2BPR - C2B PAYMENTS READ     - " WK-N-READ-CT.          
025300     DISPLAY "MPGC2BPR - ACCEPTED              - "                        
025400        WK-N-ACCEPTED-CT.                                                 
025500     DISPLAY "MPGC2BPR - ACCEPTED AMOUNT       - "                        
025600        WK-N-ACCEPTED-AMT.                                                
025700     DISPLAY "MPGC2BPR - REJECTED              - "                        
025800        WK-N-REJECTED-CT.                                                 
025900 Z099-END-PROGRAM-ROUTINE-EX.                                             
026000     EXIT.                                                                
026100                                                                          
026200******************************************************************        
026300*************** END OF PROGRAM SOURCE - MPGC2BPR ***************          
026400******************************************************************        
