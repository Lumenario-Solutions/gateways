000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGREQVL.                                                
000500 AUTHOR.         T NJOKA.                                                 
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   14 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : SUBROUTINE - VALIDATE A NEW PUSH-PAYMENT                   
001200*              (STK PUSH) REQUEST, BUILD THE OUTBOUND REQUEST             
001300*              RECORD, AND SET THE INITIAL STATUS FROM THE                
001400*              SUBMIT RESPONSE CODE.  CALLS MPGPHVAL.                     
001500*                                                                         
001600*    RETURN STATUS (WK-C-REQVL-O-REJECT-IND):                             
001700*    Y - REQUEST REJECTED, REASON IN WK-C-REQVL-O-REJECT-REASON           
001800*    N - REQUEST ACCEPTED, OUTPUT GROUP BUILT                             
001900*                                                                         
002000*=================================================================        
002100* HISTORY OF MODIFICATION:                                                
002200*=================================================================        
002300* MPG008 - TNJOKA   - 14/03/1991 - INITIAL VERSION.                       
002400*-----------------------------------------------------------------        
002500* MPG019 - RWANJIRU - 02/12/1995 - AMOUNT CEILING RAISED FROM             
002600*                     KES 70,000 TO KES 150,000 PER THE 1995              
002700*                     TARIFF REVIEW.                                      
002800*-----------------------------------------------------------------        
002900* MPG025 - RWANJIRU - 09/03/1997 - SPLIT SHORTCODE/TIMESTAMP              
003000*                     OUT OF HARD-CODED DEFAULTS AND INTO THE             
003100*                     LINKAGE RECORD.                                     
003200*-----------------------------------------------------------------        
003300* MPG028 - TNJOKA   - 30/11/1999 - Y2K REVIEW: WK-C-REQVL-I-              
003400*                     TIMESTAMP IS ALREADY A FULL 4-DIGIT-YEAR            
003500*                     14-DIGIT FIELD.  NO CHANGE REQUIRED.                
003600*-----------------------------------------------------------------        
003700* MPG039 - SOMBATI  - 02/12/2002 - ADD SUBMIT-RESPONSE-CODE               
003800*                     DISPATCH SO THE CALLER RECEIVES THE                 
003900*                     INITIAL STATUS IN ONE ROUND TRIP.                   
004000*-----------------------------------------------------------------        
004100 EJECT                                                                    
004200*****************************                                             
004300 ENVIRONMENT DIVISION.                                                    
004400*****************************                                             
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-AS400.                                             
004700 OBJECT-COMPUTER.  IBM-AS400.                                             
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
004900*                                                                         
005000*****************                                                         
005100 DATA DIVISION.                                                           
005200*****************                                                         
005300 WORKING-STORAGE SECTION.                                                 
005400*************************                                                 
005500 01  FILLER                  PIC X(24) VALUE                              
005600     "** PROGRAM MPGREQVL **".                                            
005700                                                                          
005800 01  WK-N-WORK-AREA.                                                      
005900     05  WK-N-WHOLE-AMOUNT       COMP-3 PIC 9(06) VALUE ZERO.             
006000     05  FILLER                  PIC X(04) VALUE SPACES.                  
006100                                                                          
006200* ---------- CALL AREA FOR THE PHONE-VALIDATOR SUBROUTINE -------*        
006300     COPY MPGPHWK.                                                        
006400                                                                          
006500* ------------------ PROGRAM WORKING STORAGE -------------------*         
006600     COPY MPGCOMW.                                                        
006700                                                                          
006800 EJECT                                                                    
006900 LINKAGE SECTION.                                                         
007000*****************                                                         
007100     COPY MPGREQR.                                                        
007200                                                                          
007300 EJECT                                                                    
007400******************************************                                
007500 PROCEDURE DIVISION USING WK-C-REQVL-RECORD.                              
007600******************************************                                
007700 MAIN-MODULE.                                                             
007800     PERFORM A000-INITIALIZE-OUTPUT                                       
007900        THRU A099-INITIALIZE-OUTPUT-EX.                                   
008000     PERFORM B100-VALIDATE-INPUT                                          
008100        THRU B199-VALIDATE-INPUT-EX.                                      
008200     IF NOT WK-C-REQVL-REJECTED                                           
008300        PERFORM C100-BUILD-REQUEST                                        
008400           THRU C199-BUILD-REQUEST-EX                                     
008500        PERFORM C200-SET-INITIAL-STATUS                                   
008600           THRU C299-SET-INITIAL-STATUS-EX                                
008700     END-IF.                                                              
008800     GOBACK.                                                              
008900                                                                          
009000*-----------------------------------------------------------------        
009100 A000-INITIALIZE-OUTPUT.                                                  
009200*-----------------------------------------------------------------        
009300     MOVE "N"      TO WK-C-REQVL-O-REJECT-IND.                            
009400     MOVE SPACES   TO WK-C-REQVL-O-REJECT-REASON                          
009500                      WK-C-REQVL-O-REQUEST                                
009600                      WK-C-REQVL-O-SUBMIT-STATUS.                         
009700     MOVE ZERO     TO WK-C-REQVL-O-TIMESTAMP                              
009800                      WK-C-REQVL-O-REQ-AMOUNT.                            
009900 A099-INITIALIZE-OUTPUT-EX.                                               
010000     EXIT.                                                                
010100                                                                          
010200*-----------------------------------------------------------------        
010300* B100-VALIDATE-INPUT - FIRST FAILURE WINS, PER THE BUSINESS              
010400* SPEC.  PHONE NORMALIZATION IS TRIED LAST.                               
010500*-----------------------------------------------------------------        
010600 B100-VALIDATE-INPUT.                                                     
010700     EVALUATE TRUE                                                        
010800        WHEN WK-C-REQVL-I-PHONE = SPACES                                  
010900           MOVE "Y" TO WK-C-REQVL-O-REJECT-IND                            
011000           MOVE "Phone number is required"                                
011100              TO WK-C-REQVL-O-REJECT-REASON                               
011200        WHEN WK-C-REQVL-I-AMOUNT NOT > ZERO                               
011300           MOVE "Y" TO WK-C-REQVL-O-REJECT-IND                            
011400           MOVE "Amount must be greater than 0"                           
011500              TO WK-C-REQVL-O-REJECT-REASON                               
011600        WHEN WK-C-REQVL-I-AMOUNT < 1                                      
011700           MOVE "Y" TO WK-C-REQVL-O-REJECT-IND                            
011800           MOVE "Minimum amount is KES 1"                                 
011900              TO WK-C-REQVL-O-REJECT-REASON                               
012000        WHEN WK-C-REQVL-I-AMOUNT > 150000                                 
012100           MOVE "Y" TO WK-C-REQVL-O-REJECT-IND                            
012200           MOVE "Maximum amount is KES 150,000"                           
012300              TO WK-C-REQVL-O-REJECT-REASON                               
012400        WHEN WK-C-REQVL-I-DESCRIPTION = SPACES                            
012500           MOVE "Y" TO WK-C-REQVL-O-REJECT-IND                            
012600           MOVE "Description is required"                                 
012700              TO WK-C-REQVL-O-REJECT-REASON                               
012800        WHEN OTHER                                                        
012900           PERFORM B150-VALIDATE-PHONE                                    
013000              THRU B159-VALIDATE-PHONE-EX                                 
013100     END-EVALUATE.                                                        
013200 B199-VALIDATE-INPUT-EX.                                                  
013300     EXIT.                                                                
013400                                                                          
013500*-----------------------------------------------------------------        
013600 B150-VALIDATE-PHONE.                                                     
013700*-----------------------------------------------------------------        
013800     MOVE WK-C-REQVL-I-PHONE TO WK-C-PHWK-I-RAW.                          
013900     CALL "MPGPHVAL" USING WK-C-PHWK-RECORD.                              
014000     IF NOT WK-C-PHWK-IS-VALID                                            
014100        MOVE "Y" TO WK-C-REQVL-O-REJECT-IND                               
014200        MOVE "Invalid phone number"                                       
014300           TO WK-C-REQVL-O-REJECT-REASON                                  
014400     END-IF.                                                              
014500 B159-VALIDATE-PHONE-EX.                                                  
014600     EXIT.                                                                
014700                                                                          
014800*-----------------------------------------------------------------        
014900* C100-BUILD-REQUEST - TRUNCATION RULES FROM THE BUSINESS SPEC.           
015000* NOTE: AMOUNT IS TRUNCATED, NOT ROUNDED, SO MOVE (NOT ROUNDED            
015100* MOVE) INTO THE WHOLE-SHILLING FIELD IS DELIBERATE.                      
015200*-----------------------------------------------------------------        
015300 C100-BUILD-REQUEST.                                                      
015400     MOVE WK-C-REQVL-I-SHORTCODE TO WK-C-REQVL-O-SHORTCODE.               
015500     MOVE WK-C-REQVL-I-TIMESTAMP TO WK-C-REQVL-O-TIMESTAMP.               
015600     MOVE WK-C-REQVL-I-AMOUNT    TO WK-N-WHOLE-AMOUNT.                    
015700     MOVE WK-N-WHOLE-AMOUNT      TO WK-C-REQVL-O-REQ-AMOUNT.              
015800     MOVE WK-C-PHWK-O-NORMALIZED TO WK-C-REQVL-O-PHONE.                   
015900                                                                          
016000     IF WK-C-REQVL-I-REFERENCE = SPACES                                   
016100        STRING "TXN_" WK-C-REQVL-I-UNIQUE-SUFFIX                          
016200           DELIMITED BY SIZE INTO WK-C-REQVL-O-ACCOUNT-REF                
016300     ELSE                                                                 
016400        MOVE WK-C-REQVL-I-REFERENCE(1:12)                                 
016500           TO WK-C-REQVL-O-ACCOUNT-REF                                    
016600     END-IF.                                                              
016700     IF WK-C-REQVL-O-ACCOUNT-REF = SPACES                                 
016800        MOVE "Payment" TO WK-C-REQVL-O-ACCOUNT-REF                        
016900     END-IF.                                                              
017000                                                                          
017100     IF WK-C-REQVL-I-DESCRIPTION = SPACES                                 
017200        MOVE "Payment" TO WK-C-REQVL-O-TXN-DESC                           
017300     ELSE                                                                 
017400        MOVE WK-C-REQVL-I-DESCRIPTION(1:17)                               
017500           TO WK-C-REQVL-O-TXN-DESC                                       
017600     END-IF.                                                              
017700 C199-BUILD-REQUEST-EX.                                                   
017800     EXIT.                                                                
017900                                                                          
018000*-----------------------------------------------------------------        
018100* C200-SET-INITIAL-STATUS - SUBMIT RESPONSE CODE '0' MEANS THE            
018200* NETWORK ACCEPTED THE PUSH FOR DELIVERY (PROCESSING); ANYTHING           
018300* ELSE IS AN IMMEDIATE FAILURE.                                           
018400*-----------------------------------------------------------------        
018500 C200-SET-INITIAL-STATUS.                                                 
018600     IF WK-C-REQVL-I-SUBMIT-RESP-CD = "0"                                 
018700        MOVE "PROCESSING" TO WK-C-REQVL-O-SUBMIT-STATUS                   
018800     ELSE                                                                 
018900        MOVE "FAILED"     TO WK-C-REQVL-O-SUBMIT-STATUS                   
019000     END-IF.                                                              
019100 C299-SET-INITIAL-STATUS-EX.                                              
019200     EXIT.                                                                
019300                                                                          
019400******************************************************************        
019500*************** END OF PROGRAM SOURCE - MPGREQVL ***************          
019600******************************************************************        
