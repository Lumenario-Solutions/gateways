000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     MPGACCES.                                                
000500 AUTHOR.         T NJOKA.                                                 
000600 INSTALLATION.   LIPA MOBILE NETWORK - BATCH SYSTEMS.                     
000700 DATE-WRITTEN.   18 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001000*                                                                         
001100*DESCRIPTION : CALLED SUBROUTINE - THE BATCH-FRIENDLY FORM OF             
001200*              THE CLIENT ACCESS RULES THAT USED TO BE PASSED IN          
001300*              ON EVERY CALL BY THE CALLER JOB - ACTIVE STATUS,           
001400*              IP WHITELIST, API-KEY EXPIRY AND THE THREE-WINDOW          
001500*              RATE LIMIT.                                                
001600*              CLIENT-FILE IS LOADED INTO A TABLE ON THE FIRST            
001700*              CALL AND SEARCHED BY CLIENT ID ON EVERY CALL               
001800*              AFTER THAT - THE RUN UNIT KEEPS THIS PROGRAM'S             
001900*              WORKING STORAGE BETWEEN CALLS SO THE FILE IS               
002000*              NEVER RE-READ.                                             
002100*                                                                         
002200*=================================================================        
002300* HISTORY OF MODIFICATION:                                                
002400*=================================================================        
002500* MPG011 - TNJOKA   - 18/03/1991 - INITIAL VERSION - ACTIVE               
002600*                     STATUS AND IP WHITELIST ONLY.                       
002700*-----------------------------------------------------------------        
002800* MPG026 - RWANJIRU - 15/03/1994 - ADDED THE RATE-LIMIT COUNTERS          
002900*                     WHEN THE CALLER JOB STOPPED KEEPING THESE           
003000*                     RUNNING TALLIES ITSELF AND STARTED PASSING          
003100*                     THEM IN HERE INSTEAD.                               
003200*-----------------------------------------------------------------        
003300* MPG028 - TNJOKA   - 30/11/1999 - Y2K REVIEW: NO DATE FIELDS OF          
003400*                     ITS OWN AT THIS POINT - RATE-LIMIT WINDOWS          
003500*                     ARE COUNTERS, NOT CALENDAR DATES.  NO               
003600*                     CHANGE REQUIRED.                                    
003700*-----------------------------------------------------------------        
003800* MPG040 - SOMBATI  - 09/01/2002 - ADDED THE API-KEY EXPIRY               
003900*                     CHECK - A BLANK EXPIRY NEVER EXPIRES.               
004000*-----------------------------------------------------------------        
004100* MPG047 - TNJOKA   - 21/07/2002 - CLIENT-FILE IS NOW LOADED AND          
004200*                     SEARCHED IN HERE INSTEAD OF THE CALLER              
004300*                     PASSING STATUS/WHITELIST/LIMITS ON THE              
004400*                     LINKAGE RECORD - ONE LESS PLACE FOR THOSE           
004500*                     THREE FIELDS TO GO STALE BETWEEN CALLS.             
004600*-----------------------------------------------------------------        
004700 EJECT                                                                    
004800*****************************                                             
004900 ENVIRONMENT DIVISION.                                                    
005000*****************************                                             
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.  IBM-AS400.                                             
005300 OBJECT-COMPUTER.  IBM-AS400.                                             
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005500*                                                                         
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT CLIENT-FILE ASSIGN TO DATABASE-CLIFILE                        
005900            ORGANIZATION     IS SEQUENTIAL                                
006000            FILE STATUS      IS WK-C-FILE-STATUS.                         
006100*                                                                         
006200*****************                                                         
006300 DATA DIVISION.                                                           
006400*****************                                                         
006500 FILE SECTION.                                                            
006600***************                                                           
006700 FD  CLIENT-FILE                                                          
006800     LABEL RECORDS ARE OMITTED                                            
006900     DATA RECORD IS CL-IN-RECORD.                                         
007000 01  CL-IN-RECORD.                                                        
007100     05  FILLER                  PIC X(210).                              
007200*                                                                         
007300*************************                                                 
007400 WORKING-STORAGE SECTION.                                                 
007500*************************                                                 
007600 01  FILLER                  PIC X(24) VALUE                              
007700     "** PROGRAM MPGACCES **".                                            
007800                                                                          
007900* ----------- CLIENT TABLE - LOADED ONCE PER RUN UNIT ------------        
008000 01  WK-C-CLI-TABLE-CTL.                                                  
008100     05  WK-N-CLI-COUNT          COMP PIC S9(04) VALUE ZERO.              
008200     05  WK-N-CLI-MAX            COMP PIC S9(04) VALUE +500.              
008300     05  WK-C-CLI-LOADED-SW      PIC X(01) VALUE "N".                     
008400         88  WK-C-CLI-TABLE-LOADED       VALUE "Y".                       
008500     05  WK-C-CLI-FOUND-SW       PIC X(01) VALUE "N".                     
008600         88  WK-C-CLI-FOUND              VALUE "Y".                       
008700     05  FILLER                  PIC X(05) VALUE SPACES.                  
008800                                                                          
008900 01  WK-C-CLI-TABLE.                                                      
009000     05  WK-C-CLI-ID OCCURS 500 TIMES                                     
009100            INDEXED BY WK-IX-CLI  PIC X(32).                              
009200     05  WK-C-CLI-STATUS OCCURS 500 TIMES                                 
009300                                 PIC X(10).                               
009400     05  WK-C-CLI-ALLOWED-IPS OCCURS 500 TIMES                            
009500                                 PIC X(80).                               
009600     05  WK-N-CLI-RL-MINUTE OCCURS 500 TIMES                              
009700                                 COMP PIC S9(06).                         
009800     05  WK-N-CLI-RL-HOUR OCCURS 500 TIMES                                
009900                                 COMP PIC S9(06).                         
010000     05  WK-N-CLI-RL-DAY OCCURS 500 TIMES                                 
010100                                 COMP PIC S9(06).                         
010200     05  FILLER                  PIC X(08) VALUE SPACES.                  
010300                                                                          
010400* ------------- IP WHITELIST TABLE - UP TO 5 ENTRIES -------------        
010500 01  WK-C-IP-TABLE-CTL.                                                   
010600     05  WK-N-IP-COUNT           COMP PIC S9(02) VALUE ZERO.              
010700     05  WK-C-IP-MATCH-SW        PIC X(01) VALUE "N".                     
010800         88  WK-C-IP-MATCHED             VALUE "Y".                       
010900     05  FILLER                  PIC X(07) VALUE SPACES.                  
011000                                                                          
011100 01  WK-C-IP-TABLE.                                                       
011200     05  WK-C-IP-ENTRY OCCURS 5 TIMES                                     
011300            INDEXED BY WK-IX-IP   PIC X(15).                              
011400     05  FILLER                  PIC X(05) VALUE SPACES.                  
011500                                                                          
011600* ------- RATE-LIMIT LIMITS, AS A GROUP AND AS A TABLE VIEW ------        
011700 01  WK-N-RL-LIMIT-GROUP.                                                 
011800     05  WK-N-RL-LIMIT-MINUTE    COMP PIC S9(06).                         
011900     05  WK-N-RL-LIMIT-HOUR      COMP PIC S9(06).                         
012000     05  WK-N-RL-LIMIT-DAY       COMP PIC S9(06).                         
012100 01  WK-N-RL-LIMIT-TABLE REDEFINES WK-N-RL-LIMIT-GROUP.                   
012200     05  WK-N-RL-LIMIT OCCURS 3 TIMES                                     
012300                                 COMP PIC S9(06).                         
012400                                                                          
012500* ----- RATE-LIMIT RUNNING COUNTERS, GROUP AND TABLE VIEW --------        
012600 01  WK-N-RL-COUNTER-GROUP.                                               
012700     05  WK-N-RL-COUNTER-MINUTE  COMP PIC S9(06).                         
012800     05  WK-N-RL-COUNTER-HOUR    COMP PIC S9(06).                         
012900     05  WK-N-RL-COUNTER-DAY     COMP PIC S9(06).                         
013000 01  WK-N-RL-COUNTER-TABLE REDEFINES WK-N-RL-COUNTER-GROUP.               
013100     05  WK-N-RL-COUNTER OCCURS 3 TIMES                                   
013200                                 COMP PIC S9(06).                         
013300                                                                          
013400 77  WK-C-RL-OVER-LIMIT-SW       PIC X(01) VALUE "N".                     
013500     88  WK-C-RL-OVER-LIMIT              VALUE "Y".                       
013600                                                                          
013700 77  WK-N-RL-IX                  COMP PIC S9(02) VALUE ZERO.              
013800                                                                          
013900* ---- API-KEY EXPIRY WORK AREA - SPLIT VIEW KEPT FOR THE SAME ---        
014000* ---- DATE/TIME DISPLAY THE OTHER BATCH JOBS ALREADY USE, IF  ---        
014100* ---- THE REJECT MESSAGE IS EVER EXPANDED TO SHOW THE EXPIRY. ---        
014200 01  WK-C-KEY-EXPIRY-WORK        PIC 9(14) VALUE ZEROES.                  
014300 01  WK-C-KEY-EXPIRY-WORK-R REDEFINES WK-C-KEY-EXPIRY-WORK.               
014400     05  WK-C-KEY-EXPIRY-DATE    PIC 9(08).                               
014500     05  WK-C-KEY-EXPIRY-TIME    PIC 9(06).                               
014600                                                                          
014700* ------------- CLIENT RECORD STAGING (LOAD-TIME ONLY) -----------        
014800     COPY MPGCLIR.                                                        
014900* ------------------ PROGRAM WORKING STORAGE --------------------*        
015000     COPY MPGCOMW.                                                        
015100                                                                          
015200 LINKAGE SECTION.                                                         
015300*******************                                                       
015400     COPY MPGACWK.                                                        
015500                                                                          
015600 EJECT                                                                    
015700 PROCEDURE DIVISION USING WK-C-ACWK-RECORD.                               
015800*********************************************                             
015900 MAIN-MODULE.                                                             
016000     MOVE "N" TO WK-C-ACWK-O-REJECT-IND.                                  
016100     MOVE SPACES TO WK-C-ACWK-O-REJECT-REASON.                            
016200     IF NOT WK-C-CLI-TABLE-LOADED                                         
016300        PERFORM A000-LOAD-CLIENT-TABLE                                    
016400           THRU A099-LOAD-CLIENT-TABLE-EX                                 
016500     END-IF.                                                              
016600     PERFORM B000-LOOKUP-CLIENT                                           
016700        THRU B099-LOOKUP-CLIENT-EX.                                       
016800     IF NOT WK-C-CLI-FOUND                                                
016900        MOVE "Y" TO WK-C-ACWK-O-REJECT-IND                                
017000        MOVE "Client not found" TO WK-C-ACWK-O-REJECT-REASON              
017100     ELSE                                                                 
017200        PERFORM C000-CHECK-ACTIVE-STATUS                                  
017300           THRU C099-CHECK-ACTIVE-STATUS-EX                               
017400        IF NOT WK-C-ACWK-REJECTED                                         
017500           PERFORM D000-CHECK-KEY-EXPIRY                                  
017600              THRU D099-CHECK-KEY-EXPIRY-EX                               
017700        END-IF                                                            
017800        IF NOT WK-C-ACWK-REJECTED                                         
017900           PERFORM E000-CHECK-IP-WHITELIST                                
018000              THRU E099-CHECK-IP-WHITELIST-EX                             
018100        END-IF                                                            
018200        IF NOT WK-C-ACWK-REJECTED                                         
018300           PERFORM F000-CHECK-RATE-LIMIT                                  
018400              THRU F099-CHECK-RATE-LIMIT-EX                               
018500        END-IF                                                            
018600     END-IF.                                                              
018700     GOBACK.                                                              
018800                                                                          
018900*-----------------------------------------------------------------        
019000* A000-LOAD-CLIENT-TABLE - RUNS ONCE PER RUN UNIT.  CLIENT-FILE           
019100* IS THE SMALL REFERENCE FILE SPEC'D FOR THIS JOB - NO INDEXED            
019200* DATABASE FILE WAS EVER JUSTIFIED FOR IT.                                
019300*-----------------------------------------------------------------        
019400 A000-LOAD-CLIENT-TABLE.                                                  
019500     OPEN INPUT CLIENT-FILE.                                              
019600     IF NOT WK-C-SUCCESSFUL                                               
019700        DISPLAY "MPGACCES - OPEN FILE ERROR - CLIFILE"                    
019800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
019900        MOVE "Y" TO WK-C-ACWK-O-REJECT-IND                                
020000        MOVE "Client table unavailable"                                   
020100           TO WK-C-ACWK-O-REJECT-REASON                                   
020200        GOBACK                                                            
020300     END-IF.                                                              
020400     PERFORM A100-LOAD-ONE-CLIENT                                         
020500        THRU A199-LOAD-ONE-CLIENT-EX                                      
020600        UNTIL WK-C-EOF-CLIENT.                                            
020700     CLOSE CLIENT-FILE.                                                   
020800     SET WK-C-CLI-TABLE-LOADED TO TRUE.                                   
020900 A099-LOAD-CLIENT-TABLE-EX.                                               
021000     EXIT.                                                                
021100                                                                          
021200 A100-LOAD-ONE-CLIENT.                                                    
021300     READ CLIENT-FILE INTO MPG-CLI-RECORD                                 
021400        AT END                                                            
021500           MOVE "Y" TO WK-C-EOF-CLIENT-SW                                 
021600           GO TO A199-LOAD-ONE-CLIENT-EX                                  
021700     END-READ.                                                            
021800     IF WK-N-CLI-COUNT < WK-N-CLI-MAX                                     
021900        ADD 1 TO WK-N-CLI-COUNT                                           
022000        MOVE MPG-CLI-ID        TO WK-C-CLI-ID(WK-N-CLI-COUNT)             
022100        MOVE MPG-CLI-STATUS    TO WK-C-CLI-STATUS(WK-N-CLI-COUNT)         
022200        MOVE MPG-CLI-ALLOWED-IPS                                          
022300           TO WK-C-CLI-ALLOWED-IPS(WK-N-CLI-COUNT)                        
022400        MOVE MPG-CLI-RL-MINUTE                                            
022500           TO WK-N-CLI-RL-MINUTE(WK-N-CLI-COUNT)                          
022600        MOVE MPG-CLI-RL-HOUR   TO WK-N-CLI-RL-HOUR(WK-N-CLI-COUNT)        
022700        MOVE MPG-CLI-RL-DAY    TO WK-N-CLI-RL-DAY(WK-N-CLI-COUNT)         
022800     END-IF.                                                              
022900 A199-LOAD-ONE-CLIENT-EX.                                                 
023000     EXIT.                                                                
023100                                                                          
023200*-----------------------------------------------------------------        
023300* B000-LOOKUP-CLIENT - LINEAR SEARCH ON CLIENT ID.  WK-IX-CLI IS          
023400* LEFT POSITIONED ON THE MATCH FOR THE CHECKS THAT FOLLOW.                
023500*-----------------------------------------------------------------        
023600 B000-LOOKUP-CLIENT.                                                      
023700     MOVE "N" TO WK-C-CLI-FOUND-SW.                                       
023800     SET WK-IX-CLI TO 1.                                                  
023900     SEARCH WK-C-CLI-ID                                                   
024000        AT END                                                            
024100           MOVE "N" TO WK-C-CLI-FOUND-SW                                  
024200        WHEN WK-C-CLI-ID(WK-IX-CLI) = WK-C-ACWK-I-CLIENT-ID               
024300           MOVE "Y" TO WK-C-CLI-FOUND-SW                                  
024400     END-SEARCH.                                                          
024500 B099-LOOKUP-CLIENT-EX.                                                   
024600     EXIT.                                                                
024700                                                                          
024800*-----------------------------------------------------------------        
024900 C000-CHECK-ACTIVE-STATUS.                                                
025000*-----------------------------------------------------------------        
025100     IF WK-C-CLI-STATUS(WK-IX-CLI) NOT = "active"                         
025200        MOVE "Y" TO WK-C-ACWK-O-REJECT-IND                                
025300        MOVE "Client is not active" TO WK-C-ACWK-O-REJECT-REASON          
025400     END-IF.                                                              
025500 C099-CHECK-ACTIVE-STATUS-EX.                                             
025600     EXIT.                                                                
025700                                                                          
025800*-----------------------------------------------------------------        
025900 D000-CHECK-KEY-EXPIRY.                                                   
026000*-----------------------------------------------------------------        
026100     MOVE WK-C-ACWK-I-KEY-EXPIRY TO WK-C-KEY-EXPIRY-WORK.                 
026200     IF WK-C-KEY-EXPIRY-WORK NOT = ZEROES                                 
026300        AND WK-C-ACWK-I-RUN-TIMESTAMP > WK-C-KEY-EXPIRY-WORK              
026400           MOVE "Y" TO WK-C-ACWK-O-REJECT-IND                             
026500           MOVE "API key has expired"                                     
026600              TO WK-C-ACWK-O-REJECT-REASON                                
026700     END-IF.                                                              
026800 D099-CHECK-KEY-EXPIRY-EX.                                                
026900     EXIT.                                                                
027000                                                                          
027100*-----------------------------------------------------------------        
027200* E000-CHECK-IP-WHITELIST - AN EMPTY LIST ALLOWS EVERY IP; A              
027300* NON-EMPTY LIST MUST CONTAIN THE REQUEST IP EXACTLY.                     
027400*-----------------------------------------------------------------        
027500 E000-CHECK-IP-WHITELIST.                                                 
027600     IF WK-C-CLI-ALLOWED-IPS(WK-IX-CLI) = SPACES                          
027700        GO TO E099-CHECK-IP-WHITELIST-EX                                  
027800     END-IF.                                                              
027900     MOVE SPACES TO WK-C-IP-TABLE.                                        
028000     MOVE "N" TO WK-C-IP-MATCH-SW.                                        
028100     UNSTRING WK-C-CLI-ALLOWED-IPS(WK-IX-CLI) DELIMITED BY ","            
028200        INTO WK-C-IP-ENTRY(1) WK-C-IP-ENTRY(2) WK-C-IP-ENTRY(3)           
028300             WK-C-IP-ENTRY(4) WK-C-IP-ENTRY(5)                            
028400        TALLYING IN WK-N-IP-COUNT.                                        
028500     PERFORM E100-TEST-ONE-IP                                             
028600        THRU E199-TEST-ONE-IP-EX                                          
028700        VARYING WK-IX-IP FROM 1 BY 1                                      
028800        UNTIL WK-IX-IP > WK-N-IP-COUNT                                    
028900           OR WK-C-IP-MATCHED.                                            
029000     IF NOT WK-C-IP-MATCHED                                               
029100        MOVE "Y" TO WK-C-ACWK-O-REJECT-IND                                
029200        MOVE "Request IP is not whitelisted"                              
029300           TO WK-C-ACWK-O-REJECT-REASON                                   
029400     END-IF.                                                              
029500 E099-CHECK-IP-WHITELIST-EX.                                              
029600     EXIT.                                                                
029700                                                                          
029800 E100-TEST-ONE-IP.                                                        
029900     IF WK-C-IP-ENTRY(WK-IX-IP) = WK-C-ACWK-I-REQUEST-IP                  
030000        SET WK-C-IP-MATCHED TO TRUE                                       
030100     END-IF.                                                              
030200 E199-TEST-ONE-IP-EX.                                                     
030300     EXIT.                                                                
030400                                                                          
030500*-----------------------------------------------------------------        
030600* F000-CHECK-RATE-LIMIT - REJECT IF ANY OF THE THREE WINDOWS HAS          
030700* ALREADY REACHED ITS LIMIT; OTHERWISE ALL THREE ARE INCREMENTED          
030800* TOGETHER SO A CALL IS NEVER COUNTED IN ONE WINDOW AND NOT THE           
030900* OTHERS.                                                                 
031000*-----------------------------------------------------------------        
031100 F000-CHECK-RATE-LIMIT.                                                   
031200     MOVE WK-N-CLI-RL-MINUTE(WK-IX-CLI) TO WK-N-RL-LIMIT-MINUTE.          
031300     MOVE WK-N-CLI-RL-HOUR(WK-IX-CLI)   TO WK-N-RL-LIMIT-HOUR.            
031400     MOVE WK-N-CLI-RL-DAY(WK-IX-CLI)    TO WK-N-RL-LIMIT-DAY.             
031500     MOVE WK-C-ACWK-C-MINUTE    TO WK-N-RL-COUNTER-MINUTE.                
031600     MOVE WK-C-ACWK-C-HOUR      TO WK-N-RL-COUNTER-HOUR.                  
031700     MOVE WK-C-ACWK-C-DAY       TO WK-N-RL-COUNTER-DAY.                   
031800     MOVE "N" TO WK-C-RL-OVER-LIMIT-SW.                                   
031900     PERFORM F100-TEST-ONE-WINDOW                                         
032000        THRU F199-TEST-ONE-WINDOW-EX                                      
032100        VARYING WK-N-RL-IX FROM 1 BY 1                                    
032200        UNTIL WK-N-RL-IX > 3                                              
032300           OR WK-C-RL-OVER-LIMIT.                                         
032400     IF WK-C-RL-OVER-LIMIT                                                
032500        MOVE "Y" TO WK-C-ACWK-O-REJECT-IND                                
032600        MOVE "Rate limit exceeded"                                        
032700           TO WK-C-ACWK-O-REJECT-REASON                                   
032800     ELSE                                                                 
032900        ADD 1 TO WK-N-RL-COUNTER-MINUTE                                   
033000        ADD 1 TO WK-N-RL-COUNTER-HOUR                                     
033100        ADD 1 TO WK-N-RL-COUNTER-DAY                                      
033200        MOVE WK-N-RL-COUNTER-MINUTE TO WK-C-ACWK-C-MINUTE                 
033300        MOVE WK-N-RL-COUNTER-HOUR   TO WK-C-ACWK-C-HOUR                   
033400        MOVE WK-N-RL-COUNTER-DAY    TO WK-C-ACWK-C-DAY                    
033500     END-IF.                                                              
033600 F099-CHECK-RATE-LIMIT-EX.                                                
033700     EXIT.                                                                
033800                                                                          
033900 F100-TEST-ONE-WINDOW.                                                    
034000     IF WK-N-RL-COUNTER(WK-N-RL-IX)                                       
034100           NOT < WK-N-RL-LIMIT(WK-N-RL-IX)                                
034200        SET WK-C-RL-OVER-LIMIT TO TRUE                                    
034300     END-IF.                                                              
034400 F199-TEST-ONE-WINDOW-EX.                                                 
034500     EXIT.                                                                
034600                                                                          
034700******************************************************************        
034800*************** END OF PROGRAM SOURCE - MPGACCES ***************          
034900******************************************************************        
