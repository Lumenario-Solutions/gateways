000100*****************************************************************         
000110* MPGACWK - LINKAGE RECORD FOR MPGACCES, THE PER-REQUEST                  
000120*           CLIENT ACCESS-RULES CHECK (ACTIVE STATUS, IP                  
000130*           WHITELIST, THREE-WINDOW RATE LIMIT, KEY EXPIRY).              
000140*****************************************************************         
000150* AMENDMENT HISTORY:                                                      
000160*****************************************************************         
000170* MPG011 18/03/1991 TNJOKA  - INITIAL VERSION - ACTIVE STATUS             
000180*                    AND IP WHITELIST ONLY.                               
000190* MPG026 15/03/1994 RWANJIRU - ADDED THE RATE-LIMIT COUNTERS              
000200*                    WHEN THE CALLER JOB STOPPED KEEPING THESE            
000210*                    RUNNING TALLIES ITSELF AND STARTED PASSING           
000220*                    THEM IN ON THE LINKAGE RECORD INSTEAD.               
000230* MPG028 30/11/1999 TNJOKA  - Y2K REVIEW: NO CALENDAR DATE                
000240*                    FIELDS ON THIS RECORD.  NO CHANGE REQUIRED.          
000250* MPG040 09/01/2002 SOMBATI - ADDED WK-C-ACWK-I-KEY-EXPIRY AND            
000260*                    WK-C-ACWK-I-RUN-TIMESTAMP FOR THE API-KEY            
000270*                    EXPIRY CHECK.                                        
000280* MPG047 21/07/2002 TNJOKA  - DROPPED I-STATUS/I-ALLOWED-IPS/             
000290*                    I-RL-MINUTE/I-RL-HOUR/I-RL-DAY - MPGACCES            
000300*                    NOW LOOKS THOSE UP ITSELF FROM CLIENT-FILE           
000310*                    INSTEAD OF THE CALLER PASSING THEM IN.               
000320*****************************************************************         
000330 01  WK-C-ACWK-RECORD.                                                    
000340     05  WK-C-ACWK-INPUT.                                                 
000350         10  WK-C-ACWK-I-CLIENT-ID         PIC X(32).                     
000360         10  WK-C-ACWK-I-REQUEST-IP         PIC X(15).                    
000370         10  WK-C-ACWK-I-KEY-EXPIRY          PIC 9(14).                   
000380         10  WK-C-ACWK-I-RUN-TIMESTAMP        PIC 9(14).                  
000390     05  WK-C-ACWK-COUNTERS.                                              
000400         10  WK-C-ACWK-C-MINUTE             PIC 9(06).                    
000410         10  WK-C-ACWK-C-HOUR               PIC 9(06).                    
000420         10  WK-C-ACWK-C-DAY                PIC 9(06).                    
000430     05  WK-C-ACWK-OUTPUT.                                                
000440         10  WK-C-ACWK-O-REJECT-IND          PIC X(01).                   
000450             88  WK-C-ACWK-REJECTED                 VALUE "Y".            
000460         10  WK-C-ACWK-O-REJECT-REASON        PIC X(30).                  
000470     05  FILLER                           PIC X(10) VALUE SPACES.         
