000100*****************************************************************         
000110* MPGSTSR - SIMULATED STATUS-QUERY RESULT RECORD.  ONE PER                
000120*           CHECKOUT-REQUEST ID ON STATUS-RESULT-FILE, FED TO             
000130*           THE SWEEP JOB IN PLACE OF A LIVE NETWORK QUERY.               
000140*****************************************************************         
000150* AMENDMENT HISTORY:                                                      
000160*****************************************************************         
000170* MPG006 14/03/1991 TNJOKA  - INITIAL VERSION.                            
000180*****************************************************************         
000190 01  MPG-STS-RECORD.                                                      
000200     05  MPG-STS-CHECKOUT-REQ-ID         PIC X(30).                       
000210     05  MPG-STS-RESULT-CODE              PIC X(05).                      
000220     05  MPG-STS-RESULT-DESC              PIC X(40).                      
000230     05  FILLER                          PIC X(05) VALUE SPACES.          
