000100*****************************************************************         
000110* MPGDUPK - LINKAGE RECORD FOR MPGDUPCK, THE DUPLICATE-                   
000120*           SUBMISSION DETECTOR.  THE CALLER SUPPLIES A                   
000130*           CANDIDATE PAYMENT AND THE CURRENT RUN TIMESTAMP;              
000140*           THE SUBROUTINE SEARCHES THE LEDGER ON ITS OWN.                
000150*****************************************************************         
000160* AMENDMENT HISTORY:                                                      
000170*****************************************************************         
000180* MPG010 01/06/1992 TNJOKA  - INITIAL VERSION.                            
000190* MPG029 30/06/1996 SOMBATI  - ADDED WK-C-DUPK-I-REFERENCE - A            
000200*                    SECOND BATCH OF THE SAME AMOUNT/PHONE                
000210*                    FROM A DIFFERENT REFERENCE WAS BEING                 
000220*                    WRONGLY BLOCKED.                                     
000230*****************************************************************         
000240 01  WK-C-DUPK-RECORD.                                                    
000250     05  WK-C-DUPK-INPUT.                                                 
000260         10  WK-C-DUPK-I-CLIENT-ID        PIC X(32).                      
000270         10  WK-C-DUPK-I-PHONE            PIC X(12).                      
000280         10  WK-C-DUPK-I-AMOUNT           PIC S9(08)V99 COMP-3.           
000290         10  WK-C-DUPK-I-REFERENCE         PIC X(20).                     
000300         10  WK-C-DUPK-I-RUN-TIMESTAMP      PIC 9(14).                    
000310     05  WK-C-DUPK-OUTPUT.                                                
000320         10  WK-C-DUPK-O-DUPLICATE-IND      PIC X(01).                    
000330             88  WK-C-DUPK-IS-DUPLICATE            VALUE "Y".             
000340         10  WK-C-DUPK-O-EXISTING-TXN-ID      PIC X(32).                  
000350     05  FILLER                          PIC X(10) VALUE SPACES.          
