000100*****************************************************************         
000110* MPGAGEC - PROCEDURE COPYBOOK - "RUN TIMESTAMP MINUS N                   
000120*           MINUTES" CUTOFF CALCULATION, WITH A PROPER                    
000130*           CALENDAR BORROW ACROSS THE HOUR/DAY/MONTH/YEAR.               
000140*           COPIED INTO THE PROCEDURE DIVISION OF ANY PROGRAM             
000150*           THAT COMPARES TRANSACTION AGE AGAINST THE RUN                 
000160*           CLOCK - SEE MPGAGEW FOR THE WORKING STORAGE.                  
000170*****************************************************************         
000180* AMENDMENT HISTORY:                                                      
000190*****************************************************************         
000200* MPG027 22/06/1998 TNJOKA  - INITIAL VERSION.  SET                       
000210*                    WK-N-AGE-I-MINUTES AND PERFORM                       
000220*                    Z800-COMPUTE-CUTOFF-TS THRU                          
000230*                    Z809-COMPUTE-CUTOFF-TS-EX, THEN MOVE                 
000240*                    WK-N-AGE-O-CUTOFF-TS OUT BEFORE THE NEXT             
000250*                    CALL OVERWRITES IT.                                  
000260* MPG035 14/09/1999 SOMBATI  - NO CENTURY WINDOWING - LEAP                
000270*                    TEST USES THE FULL 4-DIGIT YEAR DIRECTLY.            
000280*****************************************************************         
000290*-----------------------------------------------------------------        
000300 Z800-COMPUTE-CUTOFF-TS.                                                  
000310*-----------------------------------------------------------------        
000320     MOVE WK-C-RUN-YEAR    TO WK-N-AGE-YEAR.                              
000330     MOVE WK-C-RUN-MONTH   TO WK-N-AGE-MONTH.                             
000340     MOVE WK-C-RUN-DAY     TO WK-N-AGE-DAY.                               
000350     MOVE WK-C-RUN-HH      TO WK-N-AGE-HH.                                
000360     MOVE WK-C-RUN-MI      TO WK-N-AGE-MI.                                
000370                                                                          
000380     IF WK-N-AGE-MI NOT < WK-N-AGE-I-MINUTES                              
000390        SUBTRACT WK-N-AGE-I-MINUTES FROM WK-N-AGE-MI                      
000400     ELSE                                                                 
000410        ADD 60 TO WK-N-AGE-MI                                             
000420        SUBTRACT WK-N-AGE-I-MINUTES FROM WK-N-AGE-MI                      
000430        IF WK-N-AGE-HH > ZERO                                             
000440           SUBTRACT 1 FROM WK-N-AGE-HH                                    
000450        ELSE                                                              
000460           MOVE 23 TO WK-N-AGE-HH                                         
000470           PERFORM Z810-BORROW-DAY                                        
000480              THRU Z819-BORROW-DAY-EX                                     
000490        END-IF                                                            
000500     END-IF.                                                              
000510                                                                          
000520     MOVE WK-N-AGE-YEAR    TO WK-N-AGE-O-YEAR.                            
000530     MOVE WK-N-AGE-MONTH   TO WK-N-AGE-O-MONTH.                           
000540     MOVE WK-N-AGE-DAY     TO WK-N-AGE-O-DAY.                             
000550     MOVE WK-N-AGE-HH      TO WK-N-AGE-O-HH.                              
000560     MOVE WK-N-AGE-MI      TO WK-N-AGE-O-MI.                              
000570     MOVE WK-C-RUN-SS      TO WK-N-AGE-O-SS.                              
000580 Z809-COMPUTE-CUTOFF-TS-EX.                                               
000590     EXIT.                                                                
000600                                                                          
000610*-----------------------------------------------------------------        
000620* Z810-BORROW-DAY - STEP THE DATE BACK ONE CALENDAR DAY.  THE             
000630* SUITE NEVER ASKS FOR MORE THAN A 60-MINUTE CUTOFF SO AT MOST            
000640* ONE DAY IS EVER BORROWED.                                               
000650*-----------------------------------------------------------------        
000660 Z810-BORROW-DAY.                                                         
000670     IF WK-N-AGE-DAY > 1                                                  
000680        SUBTRACT 1 FROM WK-N-AGE-DAY                                      
000690     ELSE                                                                 
000700        IF WK-N-AGE-MONTH > 1                                             
000710           SUBTRACT 1 FROM WK-N-AGE-MONTH                                 
000720        ELSE                                                              
000730           MOVE 12 TO WK-N-AGE-MONTH                                      
000740           SUBTRACT 1 FROM WK-N-AGE-YEAR                                  
000750        END-IF                                                            
000760        PERFORM Z820-DAYS-IN-MONTH                                        
000770           THRU Z829-DAYS-IN-MONTH-EX                                     
000780        MOVE WK-N-AGE-DIM TO WK-N-AGE-DAY                                 
000790     END-IF.                                                              
000800 Z819-BORROW-DAY-EX.                                                      
000810     EXIT.                                                                
000820                                                                          
000830*-----------------------------------------------------------------        
000840* Z820-DAYS-IN-MONTH - DAYS IN WK-N-AGE-MONTH OF WK-N-AGE-YEAR.           
000850*-----------------------------------------------------------------        
000860 Z820-DAYS-IN-MONTH.                                                      
000870     EVALUATE WK-N-AGE-MONTH                                              
000880        WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12                
000890           MOVE 31 TO WK-N-AGE-DIM                                        
000900        WHEN 4 WHEN 6 WHEN 9 WHEN 11                                      
000910           MOVE 30 TO WK-N-AGE-DIM                                        
000920        WHEN 2                                                            
000930           DIVIDE WK-N-AGE-YEAR BY 4 GIVING WK-N-AGE-DIM                  
000940              REMAINDER WK-N-AGE-DIM2                                     
000950           IF WK-N-AGE-DIM2 NOT = ZERO                                    
000960              MOVE 28 TO WK-N-AGE-DIM                                     
000970           ELSE                                                           
000980              DIVIDE WK-N-AGE-YEAR BY 100 GIVING WK-N-AGE-DIM             
000990                 REMAINDER WK-N-AGE-DIM2                                  
001000              IF WK-N-AGE-DIM2 NOT = ZERO                                 
001010                 MOVE 29 TO WK-N-AGE-DIM                                  
001020              ELSE                                                        
001030                 DIVIDE WK-N-AGE-YEAR BY 400 GIVING WK-N-AGE-DIM          
001040                    REMAINDER WK-N-AGE-DIM2                               
001050                 IF WK-N-AGE-DIM2 = ZERO                                  
001060                    MOVE 29 TO WK-N-AGE-DIM                               
001070                 ELSE                                                     
001080                    MOVE 28 TO WK-N-AGE-DIM                               
001090                 END-IF                                                   
001100              END-IF                                                      
001110           END-IF                                                         
001120     END-EVALUATE.                                                        
001130 Z829-DAYS-IN-MONTH-EX.                                                   
001140     EXIT.                                                                
