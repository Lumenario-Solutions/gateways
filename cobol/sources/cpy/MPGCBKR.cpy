000100*****************************************************************         
000110* MPGCBKR - STK PUSH CALLBACK RESULT RECORD (FLATTENED).                  
000120*           ONE RECORD PER NETWORK RESULT ON CALLBACK-FILE.               
000130*****************************************************************         
000140* AMENDMENT HISTORY:                                                      
000150*****************************************************************         
000160* MPG003 14/03/1991 TNJOKA  - INITIAL VERSION.                            
000170* MPG022 19/02/1998 SOMBATI  - ADDED CB-VALID-STRUCT SO THE               
000180*                    PROCESSOR CAN TELL A STRUCTURALLY EMPTY              
000190*                    CALLBACK ENVELOPE FROM A GENUINE RESULT              
000200*                    OF "NO AMOUNT" (CANCELLED PUSH).                     
000210*****************************************************************         
000220 01  MPG-CBK-RECORD.                                                      
000230     05  MPG-CBK-VALID-STRUCT          PIC X(01).                         
000240         88  MPG-CBK-STRUCT-OK                VALUE "Y".                  
000250         88  MPG-CBK-STRUCT-BAD                VALUE "N".                 
000260     05  MPG-CBK-MERCHANT-REQ-ID        PIC X(30).                        
000270     05  MPG-CBK-CHECKOUT-REQ-ID        PIC X(30).                        
000280     05  MPG-CBK-RESULT-CODE            PIC X(05).                        
000290         88  MPG-CBK-RESULT-SUCCESS            VALUE "0".                 
000300     05  MPG-CBK-RESULT-DESC            PIC X(40).                        
000310     05  MPG-CBK-RECEIPT-NO             PIC X(15).                        
000320     05  MPG-CBK-TXN-DATE               PIC 9(14).                        
000330     05  MPG-CBK-AMOUNT                 PIC S9(08)V99 COMP-3.             
000340     05  FILLER                        PIC X(10) VALUE SPACES.            
