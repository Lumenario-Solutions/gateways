000100*****************************************************************         
000110* MPGTXNR - TRANSACTION MASTER LEDGER RECORD.                             
000120*           ONE ENTRY PER PAYMENT (PUSH, CUSTOMER-INITIATED OR            
000130*           NETWORK-TO-BUSINESS) CARRIED ON TRANSACTION-MASTER.           
000140*****************************************************************         
000150* AMENDMENT HISTORY:                                                      
000160*****************************************************************         
000170* MPG002 14/03/1991 TNJOKA  - INITIAL VERSION OF THE LEDGER               
000180*                    RECORD - STK PUSH AND C2B TYPES ONLY.                
000190* MPG009 02/07/1991 RWANJIRU - ADDED TXN-MERCHANT-REQ-ID, SPLIT           
000200*                    OFF FROM TXN-CHECKOUT-REQ-ID WHEN THE                
000210*                    NETWORK STARTED RETURNING BOTH IDS ON THE            
000220*                    CALLBACK.                                            
000230* MPG018 30/11/1992 TNJOKA  - ADDED TXN-CALLBACK-RECEIVED - THE           
000240*                    SWEEP JOB NEEDS TO TELL A TRANSACTION THAT           
000250*                    WAS RESOLVED BY QUERY FROM ONE RESOLVED BY           
000260*                    AN ACTUAL CALLBACK.                                  
000270* MPG028 30/11/1999 TNJOKA  - Y2K REVIEW - CONFIRMED ALL                  
000280*                    TIMESTAMP FIELDS CARRY A FULL 4-DIGIT                
000290*                    YEAR (YYYYMMDDHHMMSS).  NO CHANGE REQUIRED.          
000300* MPG033 15/08/2002 SOMBATI  - WIDENED TXN-RECEIPT-NO TO 15 AND           
000310*                    TXN-DESC TO 40 TO MATCH THE UPSTREAM FEED -          
000320*                    FIELDS WERE BEING TRUNCATED ON LONGER                
000330*                    MERCHANT DESCRIPTIONS.                               
000340*****************************************************************         
000350 01  MPG-TXN-RECORD.                                                      
000360     05  MPG-TXN-ID                  PIC X(32).                           
000370     05  MPG-TXN-CLIENT-ID            PIC X(32).                          
000380     05  MPG-TXN-TYPE                 PIC X(20).                          
000390         88  MPG-TXN-IS-STK-PUSH             VALUE "STK_PUSH".            
000400         88  MPG-TXN-IS-B2C                  VALUE "B2C".                 
000410         88  MPG-TXN-IS-B2B                  VALUE "B2B".                 
000420         88  MPG-TXN-IS-C2B-PAYBILL           VALUE "C2B_PAYBILL".        
000430         88  MPG-TXN-IS-C2B-BUYGOODS        VALUE "C2B_BUYGOODS".         
000440         88  MPG-TXN-IS-REVERSAL             VALUE "REVERSAL".            
000450     05  MPG-TXN-PHONE                PIC X(12).                          
000460     05  MPG-TXN-AMOUNT                PIC S9(08)V99 COMP-3.              
000470     05  MPG-TXN-DESC                 PIC X(40).                          
000480     05  MPG-TXN-REFERENCE             PIC X(20).                         
000490     05  MPG-TXN-CHECKOUT-REQ-ID        PIC X(30).                        
000500     05  MPG-TXN-MERCHANT-REQ-ID        PIC X(30).                        
000510     05  MPG-TXN-RECEIPT-NO            PIC X(15).                         
000520     05  MPG-TXN-DATE                 PIC 9(14).                          
000530         05  MPG-TXN-DATE-R REDEFINES MPG-TXN-DATE.                       
000540             10  MPG-TXN-DATE-YYYYMMDD PIC 9(08).                         
000550             10  MPG-TXN-DATE-HHMMSS   PIC 9(06).                         
000560     05  MPG-TXN-STATUS                PIC X(12).                         
000570         88  MPG-TXN-PENDING                  VALUE "PENDING".            
000580         88  MPG-TXN-PROCESSING               VALUE "PROCESSING".         
000590         88  MPG-TXN-SUCCESSFUL               VALUE "SUCCESSFUL".         
000600         88  MPG-TXN-FAILED                   VALUE "FAILED".             
000610         88  MPG-TXN-CANCELLED                VALUE "CANCELLED".          
000620         88  MPG-TXN-TIMEDOUT                 VALUE "TIMEOUT".            
000630         88  MPG-TXN-REVERSED                 VALUE "REVERSED".           
000640     05  MPG-TXN-RESPONSE-CODE          PIC X(05).                        
000650     05  MPG-TXN-RESPONSE-DESC          PIC X(40).                        
000660     05  MPG-TXN-CALLBACK-RECEIVED       PIC X(01).                       
000670         88  MPG-TXN-CALLBACK-YES             VALUE "Y".                  
000680         88  MPG-TXN-CALLBACK-NO              VALUE "N".                  
000690     05  MPG-TXN-CREATED               PIC 9(14).                         
000700*----------------------------------------------------------------         
000710* ALTERNATE VIEW USED BY THE SWEEP/CALLBACK JOBS WHEN THE                 
000720* CREATION TIMESTAMP MUST BE COMPARED AGAINST THE RUN CLOCK.              
000730*----------------------------------------------------------------         
000740     05  MPG-TXN-CREATED-R REDEFINES MPG-TXN-CREATED.                     
000750         10  MPG-TXN-CREATED-DATE      PIC 9(08).                         
000760         10  MPG-TXN-CREATED-TIME      PIC 9(06).                         
000770     05  MPG-TXN-UPDATED               PIC 9(14).                         
000780     05  FILLER                       PIC X(20) VALUE SPACES.             
