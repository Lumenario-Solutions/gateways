000100*****************************************************************         
000110* MPGREQR - LINKAGE RECORD FOR MPGREQVL, THE PUSH-PAYMENT                 
000120*           REQUEST VALIDATOR/BUILDER.  CARRIES THE CALLER'S              
000130*           RAW INPUT, THE BUILT OUTBOUND REQUEST, AND THE                
000140*           REJECT REASON.                                                
000150*****************************************************************         
000160* AMENDMENT HISTORY:                                                      
000170*****************************************************************         
000180* MPG008 14/03/1991 TNJOKA  - INITIAL VERSION.                            
000190* MPG025 09/03/1997 RWANJIRU - ADDED WK-C-REQVL-I-SHORTCODE AND           
000200*                    WK-C-REQVL-I-TIMESTAMP - THESE WERE BEING            
000210*                    DEFAULTED INSIDE THE SUBROUTINE, WHICH               
000220*                    MADE TESTING THE BUILD RULE HARD.                    
000230* MPG039 02/12/2002 SOMBATI  - ADDED WK-C-REQVL-O-SUBMIT-STATUS           
000240*                    SO THE CALLER GETS PENDING/PROCESSING/               
000250*                    FAILED BACK IN ONE CALL.                             
000260*****************************************************************         
000270 01  WK-C-REQVL-RECORD.                                                   
000280     05  WK-C-REQVL-INPUT.                                                
000290         10  WK-C-REQVL-I-SHORTCODE      PIC X(10).                       
000300         10  WK-C-REQVL-I-TIMESTAMP       PIC 9(14).                      
000310         10  WK-C-REQVL-I-TS-R REDEFINES                                  
000320                WK-C-REQVL-I-TIMESTAMP.                                   
000330             15  WK-C-REQVL-I-TS-DATE        PIC 9(08).                   
000340             15  WK-C-REQVL-I-TS-TIME        PIC 9(06).                   
000350         10  WK-C-REQVL-I-PHONE           PIC X(20).                      
000360         10  WK-C-REQVL-I-AMOUNT          PIC S9(08)V99 COMP-3.           
000370         10  WK-C-REQVL-I-REFERENCE       PIC X(20).                      
000380         10  WK-C-REQVL-I-DESCRIPTION     PIC X(40).                      
000390         10  WK-C-REQVL-I-UNIQUE-SUFFIX    PIC X(08).                     
000400         10  WK-C-REQVL-I-SUBMIT-RESP-CD   PIC X(05).                     
000410     05  WK-C-REQVL-OUTPUT.                                               
000420         10  WK-C-REQVL-O-REJECT-IND       PIC X(01).                     
000430             88  WK-C-REQVL-REJECTED              VALUE "Y".              
000440         10  WK-C-REQVL-O-REJECT-REASON     PIC X(40).                    
000450         10  WK-C-REQVL-O-SUBMIT-STATUS     PIC X(12).                    
000460         10  WK-C-REQVL-O-REQUEST.                                        
000470             15  WK-C-REQVL-O-SHORTCODE      PIC X(10).                   
000480             15  WK-C-REQVL-O-TIMESTAMP       PIC 9(14).                  
000490             15  WK-C-REQVL-O-REQ-AMOUNT      PIC 9(06).                  
000500             15  WK-C-REQVL-O-PHONE           PIC X(12).                  
000510             15  WK-C-REQVL-O-PHONE-R REDEFINES                           
000520                    WK-C-REQVL-O-PHONE.                                   
000530                 20  WK-C-REQVL-O-PH-CTRY        PIC X(03).               
000540                 20  WK-C-REQVL-O-PH-REST         PIC X(09).              
000550             15  WK-C-REQVL-O-ACCOUNT-REF      PIC X(12).                 
000560             15  WK-C-REQVL-O-TXN-DESC         PIC X(17).                 
000570     05  FILLER                         PIC X(12) VALUE SPACES.           
