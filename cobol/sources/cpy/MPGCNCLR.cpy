000100*****************************************************************         
000110* MPGCNCLR - CLIENT CANCELLATION-REQUEST RECORD.  ONE PER                 
000120*            CHECKOUT-REQUEST ID ON CANCEL-REQUEST-FILE - A               
000130*            CLIENT ASKING THAT A PUSH PAYMENT STILL SITTING              
000140*            PENDING OR PROCESSING BE WITHDRAWN.                          
000150*****************************************************************         
000160* AMENDMENT HISTORY:                                                      
000170*****************************************************************         
000180* MPG030 14/04/1994 RWANJIRU - INITIAL VERSION.                           
000190*****************************************************************         
000200 01  MPG-CNL-RECORD.                                                      
000210     05  MPG-CNL-CHECKOUT-REQ-ID          PIC X(30).                      
000220     05  FILLER                          PIC X(10) VALUE SPACES.          
