000100*****************************************************************         
000110* MPGC2BR - CUSTOMER-INITIATED (C2B) PAYMENT NOTIFICATION                 
000120*           RECORD.  ONE PER LINE ON C2B-FILE.                            
000130*****************************************************************         
000140* AMENDMENT HISTORY:                                                      
000150*****************************************************************         
000160* MPG004 14/03/1991 TNJOKA  - INITIAL VERSION, PAYBILL ONLY.              
000170* MPG017 21/11/1995 RWANJIRU - ADDED BUY-GOODS TRANS-TYPE AND             
000180*                    THE CUSTOMER NAME PARTS ONCE THE BUSINESS            
000190*                    STARTED ASKING FOR THEM ON STATEMENTS.               
000200*****************************************************************         
000210 01  MPG-C2B-RECORD.                                                      
000220     05  MPG-C2B-TRANS-TYPE             PIC X(10).                        
000230         88  MPG-C2B-IS-PAYBILL                VALUE "Pay Bill".          
000240         88  MPG-C2B-IS-BUYGOODS                VALUE "Buy Goods".        
000250     05  MPG-C2B-TRANS-ID               PIC X(15).                        
000260     05  MPG-C2B-TRANS-TIME             PIC 9(14).                        
000270     05  MPG-C2B-AMOUNT                 PIC S9(08)V99 COMP-3.             
000280     05  MPG-C2B-SHORTCODE              PIC X(10).                        
000290     05  MPG-C2B-BILL-REF               PIC X(20).                        
000300     05  MPG-C2B-MSISDN                 PIC X(12).                        
000310     05  MPG-C2B-FIRST-NAME             PIC X(20).                        
000320     05  MPG-C2B-MIDDLE-NAME            PIC X(20).                        
000330     05  MPG-C2B-LAST-NAME              PIC X(20).                        
000340     05  FILLER                        PIC X(09) VALUE SPACES.            
