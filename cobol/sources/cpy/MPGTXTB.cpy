000100*****************************************************************         
000110* MPGTXTB - IN-MEMORY LEDGER TABLE.  THE CALLBACK, SWEEP AND              
000120*           DUPLICATE-DETECTOR JOBS ALL NEED TO FIND A                    
000130*           TRANSACTION BY A KEY OTHER THAN ITS POSITION ON               
000140*           TRANSACTION-MASTER, SO EACH LOADS THE WHOLE FILE              
000150*           INTO THIS TABLE ONCE AND SEARCHES IT IN STORAGE.              
000160*           A KEY ARRAY (WK-TXN-KEY) IS SEARCHED; THE MATCHING            
000170*           INDEX THEN ADDRESSES THE FULL RECORD IN THE                   
000180*           PARALLEL BLOB ARRAY (WK-TXN-ENTRY), WHICH IS                  
000190*           MOVED INTO THE MPG-TXN-RECORD STAGING AREA (COPY              
000200*           MPGTXNR) FOR FIELD-LEVEL WORK.                                
000210*****************************************************************         
000220* AMENDMENT HISTORY:                                                      
000230*****************************************************************         
000240* MPG021 16/12/1996 RWANJIRU - INITIAL VERSION - CARVED OUT OF            
000250*                    MPGCBKPR SO THE SWEEP JOB DID NOT HAVE TO            
000260*                    COPY THE SAME TABLE DECLARATION BY HAND.             
000270* MPG031 14/07/2002 SOMBATI  - RAISED THE TABLE FROM 4000 TO              
000280*                    10000 ENTRIES TO MATCH THE EXPORT JOB'S              
000290*                    OWN 10000-RECORD CEILING (SEE MPGCBKPR).             
000300*****************************************************************         
000310 01  WK-TXN-TABLE-CTL.                                                    
000320     05  WK-N-TXN-COUNT              COMP PIC S9(08) VALUE ZERO.          
000330     05  WK-N-TXN-MAX                COMP PIC S9(08) VALUE +10000.        
000340     05  WK-C-TXN-TABLE-FULL-SW      PIC X(01) VALUE "N".                 
000350         88  WK-C-TXN-TABLE-IS-FULL          VALUE "Y".                   
000360     05  FILLER                      PIC X(09) VALUE SPACES.              
000370                                                                          
000380 01  WK-TXN-TABLE.                                                        
000390     05  WK-TXN-KEY OCCURS 10000 TIMES                                    
000400            INDEXED BY WK-IX-TXN    PIC X(30).                            
000410     05  WK-TXN-ENTRY OCCURS 10000 TIMES                                  
000420                                     PIC X(357).                          
000430     05  FILLER                     PIC X(10) VALUE SPACES.               
