000100*****************************************************************         
000110* MPGPHWK - LINKAGE RECORD FOR MPGPHVAL, THE PHONE-NUMBER                 
000120*           CLEAN/NORMALIZE/CLASSIFY/FORMAT SUBROUTINE.  COPIED           
000130*           INTO MPGPHVAL'S LINKAGE SECTION AND BY EVERY CALLER.          
000140*****************************************************************         
000150* AMENDMENT HISTORY:                                                      
000160*****************************************************************         
000170* MPG007 14/03/1991 TNJOKA  - INITIAL VERSION - SAFARICOM AND             
000180*                    AIRTEL PREFIXES ONLY.                                
000190* MPG020 11/01/1998 SOMBATI  - ADDED TELKOM PREFIX 77 AND THE             
000200*                    WK-C-PHWK-DISPLAY OUTPUT FIELD FOR THE               
000210*                    STATEMENT PRINT ROUTINE.                             
000220*****************************************************************         
000230 01  WK-C-PHWK-RECORD.                                                    
000240     05  WK-C-PHWK-INPUT.                                                 
000250         10  WK-C-PHWK-I-RAW            PIC X(20).                        
000260     05  WK-C-PHWK-OUTPUT.                                                
000270         10  WK-C-PHWK-O-VALID           PIC X(01).                       
000280             88  WK-C-PHWK-IS-VALID              VALUE "Y".               
000290         10  WK-C-PHWK-O-NORMALIZED       PIC X(12).                      
000300         10  WK-C-PHWK-O-NORM-R REDEFINES                                 
000310                WK-C-PHWK-O-NORMALIZED.                                   
000320             15  WK-C-PHWK-O-CTRY-CODE       PIC X(03).                   
000330             15  WK-C-PHWK-O-NET-CODE        PIC X(02).                   
000340             15  WK-C-PHWK-O-SUBSCRIBER       PIC X(07).                  
000350         10  WK-C-PHWK-O-PROVIDER         PIC X(10).                      
000360             88  WK-C-PHWK-SAFARICOM           VALUE "SAFARICOM".         
000370             88  WK-C-PHWK-AIRTEL                VALUE "AIRTEL".          
000380             88  WK-C-PHWK-TELKOM                VALUE "TELKOM".          
000390             88  WK-C-PHWK-UNKNOWN-NET            VALUE "UNKNOWN".        
000400         10  WK-C-PHWK-O-DISPLAY          PIC X(16).                      
000410     05  FILLER                        PIC X(10) VALUE SPACES.            
