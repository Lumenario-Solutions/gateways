000100*****************************************************************         
000110* MPGAGEW - WORKING STORAGE FOR THE Z800-COMPUTE-CUTOFF-TS                
000120*           DATE-ARITHMETIC PARAGRAPH (COPY MPGAGEC).  COPIED             
000130*           INTO ANY PROGRAM THAT NEEDS A "RUN TIMESTAMP MINUS            
000140*           N MINUTES" CUTOFF WITHOUT WRITING ITS OWN CALENDAR            
000150*           BORROW LOGIC.                                                 
000160*****************************************************************         
000170* AMENDMENT HISTORY:                                                      
000180*****************************************************************         
000190* MPG027 22/06/1998 TNJOKA  - INITIAL VERSION, SPLIT OUT OF               
000200*                    MPGCOMW SO THE SWEEP JOB COULD ALSO ASK              
000210*                    FOR NON-STANDARD CUTOFFS (MIN-AGE/MAX-AGE)           
000220*                    WITHOUT CARRYING FIELDS EVERY PROGRAM                
000230*                    DOES NOT NEED.                                       
000240*****************************************************************         
000250 01  WK-N-AGE-WORK.                                                       
000260     05  WK-N-AGE-I-MINUTES          COMP PIC S9(04) VALUE ZERO.          
000270     05  WK-N-AGE-YEAR               COMP PIC S9(04) VALUE ZERO.          
000280     05  WK-N-AGE-MONTH              COMP PIC S9(04) VALUE ZERO.          
000290     05  WK-N-AGE-DAY                COMP PIC S9(04) VALUE ZERO.          
000300     05  WK-N-AGE-HH                 COMP PIC S9(04) VALUE ZERO.          
000310     05  WK-N-AGE-MI                 COMP PIC S9(04) VALUE ZERO.          
000320     05  WK-N-AGE-DIM                COMP PIC S9(04) VALUE ZERO.          
000330     05  WK-N-AGE-DIM2               COMP PIC S9(04) VALUE ZERO.          
000340     05  FILLER                      PIC X(04) VALUE SPACES.              
000350                                                                          
000360 01  WK-N-AGE-OUTPUT.                                                     
000370     05  WK-N-AGE-O-CUTOFF-TS        PIC 9(14) VALUE ZEROES.              
000380     05  WK-N-AGE-O-CUTOFF-R REDEFINES WK-N-AGE-O-CUTOFF-TS.              
000390         10  WK-N-AGE-O-DATE.                                             
000400             15  WK-N-AGE-O-YEAR     PIC 9(04).                           
000410             15  WK-N-AGE-O-MONTH    PIC 9(02).                           
000420             15  WK-N-AGE-O-DAY      PIC 9(02).                           
000430         10  WK-N-AGE-O-TIME.                                             
000440             15  WK-N-AGE-O-HH       PIC 9(02).                           
000450             15  WK-N-AGE-O-MI       PIC 9(02).                           
000460             15  WK-N-AGE-O-SS       PIC 9(02).                           
000470     05  FILLER                      PIC X(10) VALUE SPACES.              
