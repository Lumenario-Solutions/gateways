000100*****************************************************************         
000110* MPGCLIR - API CLIENT ACCOUNT RECORD.  LOADED ENTIRELY INTO A            
000120*           TABLE AT PROGRAM START AND SEARCHED BY CLI-ID -               
000130*           THE FILE IS SMALL ENOUGH THAT AN INDEXED DATABASE             
000140*           FILE WAS NEVER JUSTIFIED FOR IT.                              
000150*****************************************************************         
000160* AMENDMENT HISTORY:                                                      
000170*****************************************************************         
000180* MPG005 14/03/1991 TNJOKA  - INITIAL VERSION.                            
000190* MPG024 04/03/1994 SOMBATI  - ADDED CLI-ALLOWED-IPS AND THE              
000200*                    THREE RATE-LIMIT FIELDS WHEN ACCESS-RULES            
000210*                    MOVED OUT OF THE WEB LAYER.                          
000220* MPG038 27/10/2001 RWANJIRU - ADDED CLI-TOTAL-TXNS/CLI-TOTAL-            
000230*                    VOLUME FOR THE CLIENT LIFETIME ROLL-UP ON            
000240*                    THE MONTHLY STATEMENT.                               
000250*****************************************************************         
000260 01  MPG-CLI-RECORD.                                                      
000270     05  MPG-CLI-ID                     PIC X(32).                        
000280     05  MPG-CLI-NAME                   PIC X(30).                        
000290     05  MPG-CLI-STATUS                 PIC X(10).                        
000300         88  MPG-CLI-ACTIVE                    VALUE "active".            
000310         88  MPG-CLI-SUSPENDED                  VALUE "suspended".        
000320         88  MPG-CLI-DISABLED                   VALUE "disabled".         
000330     05  MPG-CLI-RL-MINUTE               PIC 9(06).                       
000340     05  MPG-CLI-RL-HOUR                 PIC 9(06).                       
000350     05  MPG-CLI-RL-DAY                  PIC 9(06).                       
000360     05  MPG-CLI-ALLOWED-IPS             PIC X(80).                       
000370     05  MPG-CLI-BALANCE                 PIC S9(13)V99 COMP-3.            
000380     05  MPG-CLI-TOTAL-TXNS              PIC 9(09).                       
000390     05  MPG-CLI-TOTAL-VOLUME            PIC S9(13)V99 COMP-3.            
000400     05  FILLER                         PIC X(15) VALUE SPACES.           
