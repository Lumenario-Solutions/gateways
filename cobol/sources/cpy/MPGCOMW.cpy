000100*****************************************************************         
000110* MPGCOMW - COMMON WORK AREA FOR THE MOBILE PAYMENT GATEWAY               
000120*           BATCH SUITE.  COPIED INTO EVERY MPGxxxxx PROGRAM.             
000130*****************************************************************         
000140* AMENDMENT HISTORY:                                                      
000150*****************************************************************         
000160* MPG001 14/03/1991 TNJOKA  - INITIAL VERSION - CARVED OUT OF             
000170*                    EACH PROGRAM'S OWN COPY OF THE I-O SWITCHES          
000180*                    SO ALL MPG MODULES SHARE ONE FILE-STATUS             
000190*                    CONVENTION.                                          
000200* MPG014 09/11/1991 RWANJIRU - ADDED WK-C-RUN-TIMESTAMP AND THE           
000210*                    WK-C-RUN-DATE/WK-C-RUN-TIME BREAKOUT -               
000220*                    NEEDED ONCE THE SWEEP AND RECON JOBS                 
000230*                    STARTED COMPARING TRANSACTION AGE AGAINST            
000240*                    "NOW".                                               
000250* MPG027 22/06/1998 TNJOKA  - ADD WK-C-MIN5-CUTOFF/WK-C-MIN10-            
000260*                    CUTOFF WORK FIELDS FOR THE DUPLICATE AND             
000270*                    RECONCILER WINDOWS - AVOIDS EACH PROGRAM             
000280*                    ROLLING ITS OWN DATE ARITHMETIC.                     
000290* MPG028 30/11/1999 TNJOKA  - Y2K REVIEW OF THE 14-DIGIT                  
000300*                    TIMESTAMP FIELDS - NO CENTURY WINDOWING              
000310*                    USED, FIELDS ARE ALREADY FULL 4-DIGIT                
000320*                    YEAR.  NO CHANGE REQUIRED.                           
000330* MPG058 11/03/2003 SOMBATI - ADDED WK-C-EOF-CNCL-SW FOR THE NEW          
000340*                    CLIENT-CANCELLATION JOB (SEE MPGCANCL).              
000350*****************************************************************         
000360 01  WK-C-COMMON-SWITCHES.                                                
000370     05  WK-C-FILE-STATUS           PIC X(02) VALUE "00".                 
000380         88  WK-C-SUCCESSFUL                  VALUE "00".                 
000390         88  WK-C-DUPLICATE-KEY               VALUE "22".                 
000400         88  WK-C-RECORD-NOT-FOUND             VALUE "23".                
000410         88  WK-C-END-OF-FILE                  VALUE "10".                
000420     05  WK-C-EOF-CALLBACK-SW        PIC X(01) VALUE "N".                 
000430         88  WK-C-EOF-CALLBACK                 VALUE "Y".                 
000440     05  WK-C-EOF-C2B-SW             PIC X(01) VALUE "N".                 
000450         88  WK-C-EOF-C2B                       VALUE "Y".                
000460     05  WK-C-EOF-TXN-SW             PIC X(01) VALUE "N".                 
000470         88  WK-C-EOF-TXN                       VALUE "Y".                
000480     05  WK-C-EOF-STATUS-SW          PIC X(01) VALUE "N".                 
000490         88  WK-C-EOF-STATUS                     VALUE "Y".               
000500     05  WK-C-EOF-CLIENT-SW          PIC X(01) VALUE "N".                 
000510         88  WK-C-EOF-CLIENT                     VALUE "Y".               
000520     05  WK-C-EOF-CNCL-SW            PIC X(01) VALUE "N".                 
000530         88  WK-C-EOF-CNCL                       VALUE "Y".               
000540     05  FILLER                      PIC X(04) VALUE SPACES.              
000550                                                                          
000560 01  WK-C-RUN-TIMESTAMP              PIC 9(14) VALUE ZEROES.              
000570     05  WK-C-RUN-TS-R REDEFINES WK-C-RUN-TIMESTAMP.                      
000580         10  WK-C-RUN-DATE           PIC 9(08).                           
000590             15  WK-C-RUN-YEAR       PIC 9(04).                           
000600             15  WK-C-RUN-MONTH      PIC 9(02).                           
000610             15  WK-C-RUN-DAY        PIC 9(02).                           
000620         10  WK-C-RUN-TIME           PIC 9(06).                           
000630         10  WK-C-RUN-TIME-R REDEFINES WK-C-RUN-TIME.                     
000640             15  WK-C-RUN-HH         PIC 9(02).                           
000650             15  WK-C-RUN-MI         PIC 9(02).                           
000660             15  WK-C-RUN-SS         PIC 9(02).                           
000670                                                                          
000680 01  WK-N-COMMON-COUNTERS.                                                
000690     05  WK-N-MIN5-SECS              COMP PIC S9(09) VALUE +300.          
000700     05  WK-N-MIN10-SECS             COMP PIC S9(09) VALUE +600.          
000710     05  WK-N-SECS-PER-DAY           COMP PIC S9(09) VALUE +86400.        
000720     05  FILLER                      PIC X(05) VALUE SPACES.              
000730                                                                          
000740* MPG027 - CUTOFF TIMESTAMPS, COMPUTED ONCE AT A000 TIME BY THE           
000750* Z800-COMPUTE-CUTOFF-TS PARAGRAPH (COPY MPGAGEC) SO THE                  
000760* DUPLICATE-DETECTOR AND RECONCILER COMPARE A PLAIN 14-DIGIT              
000770* TIMESTAMP INSTEAD OF ROLLING THEIR OWN DATE ARITHMETIC.                 
000780 01  WK-C-CUTOFF-WORK.                                                    
000790     05  WK-C-MIN5-CUTOFF            PIC 9(14) VALUE ZEROES.              
000800     05  WK-C-MIN10-CUTOFF           PIC 9(14) VALUE ZEROES.              
000810     05  FILLER                      PIC X(08) VALUE SPACES.              
